000100***************************************************************** 
000200*  VENTCOPY.CPY                                                 * 
000300*  ARCHIVO DE VENTAS (VENTE) - LAYOUT DE REGISTRO               * 
000400*  SISTEMA DE CONTROL DE STOCK Y VENTAS DE FARMACIA             * 
000500***************************************************************** 
000600*  HISTORIAL DE CAMBIOS                                         * 
000700*  FECHA       INIC  TICKET   DESCRIPCION                       * 
000800*  --------    ----  -------  ------------------------------   *  
000900*  1987-04-18  C.R.  F-0019   VERSION ORIGINAL (REG-MOVIMIENTO  * 
001000*                             DE RUZ4-OP2, ADAPTADA A COPY)     * 
001100*  1989-02-27  C.R.  F-0033   SEPARA VENTA DE FACTURA DE COMPRA * 
001200*  1992-10-09  M.T.  F-0091   AGREGA MONTO TOTAL DE LA VENTA    * 
001300*  1995-06-30  M.T.  F-0112   AGREGA CLIENTE Y NOTAS LIBRES     * 
001400*  1999-01-08  J.P.  Y2K-009  FECHA DE VENTA A 8 DIGITOS        * 
001500*  2000-11-14  J.P.  F-0159   INDICADOR DE VENTA ANULADA        * 
001600***************************************************************** 
001700       01  REG-VENTA.                                             
001800           02  SALE-ID                    PIC 9(09).              
001900           02  SALE-MED-ID                PIC 9(09).              
002000           02  SALE-CANTIDAD              PIC S9(07).             
002100           02  SALE-PRECIO-UNIT           PIC S9(7)V99.           
002200           02  SALE-TOTAL                 PIC S9(9)V99.           
002300           02  SALE-FECHA                 PIC 9(08).              
002400           02  SALE-CLIENTE               PIC X(25).              
002500           02  SALE-NOTAS                 PIC X(40).              
002600           02  SALE-IND-ANULADA           PIC X(01).              
002700               88  SALE-ANULADA           VALUE "S".              
002800               88  SALE-VIGENTE           VALUE "N".              
002900           02  FILLER                     PIC X(06).              
003000*                                                                 
003100*    VISTA REDEFINIDA DE LA FECHA DE VENTA POR COMPONENTES        
003200*    USADA POR LAS CONSULTAS DE PERIODO/MES DE FARM4-OP2          
003300       01  REG-VENTA-FECHA-R REDEFINES REG-VENTA.                 
003400           02  SVR-ID                     PIC 9(09).              
003500           02  SVR-MED-ID                 PIC 9(09).              
003600           02  SVR-CANTIDAD               PIC S9(07).             
003700           02  SVR-PRECIO-UNIT            PIC S9(7)V99.           
003800           02  SVR-TOTAL                  PIC S9(9)V99.           
003900           02  SVR-FECHA-G.                                       
004000               03  SVR-VENTA-ANO          PIC 9(04).              
004100               03  SVR-VENTA-MES          PIC 9(02).              
004200               03  SVR-VENTA-DIA          PIC 9(02).              
004300           02  SVR-CLIENTE                PIC X(25).              
004400           02  SVR-NOTAS                  PIC X(40).              
004500           02  SVR-IND-ANULADA            PIC X(01).              
004600           02  FILLER                     PIC X(06).              
