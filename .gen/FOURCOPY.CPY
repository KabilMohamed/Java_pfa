000100***************************************************************** 
000200*  FOURCOPY.CPY                                                 * 
000300*  MAESTRO DE PROVEEDORES (FOURNISSEUR) - LAYOUT DE REGISTRO    * 
000400*  SISTEMA DE CONTROL DE STOCK Y VENTAS DE FARMACIA             * 
000500***************************************************************** 
000600*  HISTORIAL DE CAMBIOS                                         * 
000700*  FECHA       INIC  TICKET   DESCRIPCION                       * 
000800*  --------    ----  -------  ------------------------------   *  
000900*  1987-03-02  C.R.  F-0013   VERSION ORIGINAL (REG-LABORATORIO * 
001000*                             DE RUZ4-OP1, ADAPTADA A COPY)     * 
001100*  1990-05-11  C.R.  F-0058   CAMPO DE CONTACTO Y NOTAS LIBRES  * 
001200*  1994-08-02  M.T.  F-0109   RUT DE 8 A ID NUMERICO DE 9       * 
001300*  1997-12-19  M.T.  F-0134   VALIDACION DE CORREO ELECTRONICO  * 
001400*  1999-01-08  J.P.  Y2K-009  SIN IMPACTO - SOLO REVISION        *
001500*  2002-03-25  J.P.  F-0171   INDICADOR DE PROVEEDOR EN USO     * 
001600***************************************************************** 
001700       01  REG-PROVEEDOR.                                         
001800           02  SUPP-ID                    PIC 9(09).              
001900           02  SUPP-NOMBRE                PIC X(30).              
002000           02  SUPP-DIRECCION             PIC X(40).              
002100           02  SUPP-TELEFONO              PIC X(15).              
002200           02  SUPP-EMAIL                 PIC X(30).              
002300           02  SUPP-CONTACTO              PIC X(25).              
002400           02  SUPP-NOTAS                 PIC X(40).              
002500           02  SUPP-IND-EN-USO            PIC X(01).              
002600               88  SUPP-EN-USO            VALUE "S".              
002700               88  SUPP-SIN-USO           VALUE "N".              
002800           02  SUPP-CANT-MEDICAMENTOS     PIC S9(05) COMP.        
002900           02  FILLER                     PIC X(08).              
003000*                                                                 
003100*    VISTA REDEFINIDA POR CIUDAD (SUBCADENA DE LA DIRECCION)      
003200*    USADA POR LA BUSQUEDA "POR CIUDAD" DE FARM4-OP6              
003300*    (AGREGADA EN EL CAMBIO F-0109, VER HISTORIAL ARRIBA)         
003400       01  REG-PROVEEDOR-DIR-R REDEFINES REG-PROVEEDOR.           
003500           02  SPR-ID                     PIC 9(09).              
003600           02  SPR-NOMBRE                 PIC X(30).              
003700           02  SPR-DIRECCION-G.                                   
003800               03  SPR-DIR-CIUDAD         PIC X(20).              
003900               03  SPR-DIR-RESTO          PIC X(20).              
004000           02  SPR-TELEFONO               PIC X(15).              
004100           02  SPR-EMAIL                  PIC X(30).              
004200           02  SPR-CONTACTO               PIC X(25).              
004300           02  SPR-NOTAS                  PIC X(40).              
004400           02  SPR-IND-EN-USO             PIC X(01).              
004500           02  SPR-CANT-MEDICAMENTOS      PIC S9(05) COMP.        
004600           02  FILLER                     PIC X(08).              
