000100***************************************************************** 
000200*  MENU4FARM                                                    * 
000300*  PROCESO MAESTRO DEL LOTE DIARIO DE CONTROL DE STOCK Y VENTAS * 
000400*  DE LA FARMACIA - ORQUESTA LOS SEIS PROGRAMAS DE SERVICIO     * 
000500***************************************************************** 
000600       IDENTIFICATION DIVISION.                                   
000700       PROGRAM-ID.     MENU4FARM.                                 
000800       AUTHOR.         CLAUDIO RUZ.                               
000900       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001000       DATE-WRITTEN.   1987-03-02.                                
001100       DATE-COMPILED.                                             
001200       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001300***************************************************************** 
001400*  HISTORIAL DE CAMBIOS                                        *  
001500*  FECHA       INIC  TICKET   DESCRIPCION                      *  
001600*  --------    ----  -------  -----------------------------   *   
001700*  1987-03-02  C.R.  F-0010   VERSION ORIGINAL - MENU DE       *  
001800*                             OPCIONES EN PANTALLA (MENU4RUZ)  *  
001900*  1988-07-19  C.R.  F-0038   AGREGA OPCION DE STOCK CRITICO   *  
002000*  1990-02-04  C.R.  F-0052   AGREGA OPCION DE VENCIDOS        *  
002100*  1993-11-23  M.T.  F-0099   ELIMINA PANTALLAS INTERACTIVAS - *  
002200*                             CONVERSION A PROCESO BATCH NOCTU-*  
002300*                             RNO SOLICITADA POR OPERACIONES   *  
002400*  1994-01-30  M.T.  F-0102   LEE PARAMETROS DE CORRIDA DESDE  *  
002500*                             TARJETA EN VEZ DE ACCEPT FROM    *  
002600*                             DATE                              * 
002700*  1996-05-08  M.T.  F-0121   AGREGA LLAMADO A ESTADISTICAS    *  
002800*  1997-09-16  M.T.  F-0129   AGREGA LLAMADO A SERVICIO CSV    *  
002900*  1999-01-08  J.P.  Y2K-009  FECHA DE CORRIDA A 8 DIGITOS -   *  
003000*                             VERIFICADO EXTREMO DE SIGLO      *  
003100*  2000-04-11  J.P.  F-0148   AGREGA LLAMADO A PROVEEDORES     *  
003200*  2003-05-02  J.P.  F-0182   UMBRAL DE STOCK BAJO PARAMETRIZA-*  
003300*                             DO EN PARMCOPY                   *  
003400*  2005-09-17  J.P.  F-0197   VENTANA DE PROXIMO VENCIMIENTO   *  
003500*                             PARAMETRIZADA EN PARMCOPY        *  
003600***************************************************************** 
003700       ENVIRONMENT DIVISION.                                      
003800       CONFIGURATION SECTION.                                     
003900       SPECIAL-NAMES.                                             
004000           C01 IS TOP-OF-FORM                                     
004100           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
004200                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
004300       INPUT-OUTPUT SECTION.                                      
004400       FILE-CONTROL.                                              
004500           SELECT PARM-ENTRADA ASSIGN TO PARMCARD                 
004600                  ORGANIZATION IS LINE SEQUENTIAL                 
004700                  FILE STATUS IS FS-PARM-ENTRADA.                 
004800*                                                                 
004900       DATA DIVISION.                                             
005000       FILE SECTION.                                              
005100       FD  PARM-ENTRADA                                           
005200           LABEL RECORD IS STANDARD.                              
005300       01  REG-PARM-ENTRADA.                                      
005400           COPY PARMCOPY.                                         
005500*                                                                 
005600       WORKING-STORAGE SECTION.                                   
005700       01  FS-PARM-ENTRADA            PIC X(02) VALUE "00".       
005800       01  WS-SWITCHES.                                           
005900           02  WS-EOF-PARM            PIC X(01) VALUE "N".        
006000               88  HAY-FIN-PARM       VALUE "S".                  
006100       01  WS-CONTADORES-CORRIDA.                                 
006200           02  WS-CONT-SERVICIOS      PIC S9(03) COMP VALUE ZERO. 
006300           02  WS-CONT-ERRORES        PIC S9(03) COMP VALUE ZERO. 
006400*                                                                 
006500*    VISTA REDEFINIDA DE LOS CONTADORES COMO TABLA PARA EL        
006600*    RESUMEN DE FIN DE CORRIDA IMPRESO EN WS-LINEA-RESUMEN        
006700       01  WS-CONTADORES-TABLA-R REDEFINES WS-CONTADORES-CORRIDA. 
006800           02  WS-TABLA-CONT OCCURS 2 TIMES PIC S9(03) COMP.      
006900       01  WS-LINEA-RESUMEN.                                      
007000           02  WS-RES-TITULO          PIC X(20) VALUE             
007100               "RESUMEN DE CORRIDA: ".                            
007200           02  WS-RES-SERVICIOS       PIC ZZ9.                    
007300           02  FILLER                 PIC X(12) VALUE             
007400               " SERVICIOS, ".                                    
007500           02  WS-RES-ERRORES         PIC ZZ9.                    
007600           02  FILLER                 PIC X(10) VALUE " ERRORES.".
007700           02  FILLER                 PIC X(27).                  
007800*                                                                 
007900*    VISTA REDEFINIDA DEL RENGLON DE RESUMEN COMO UN SOLO CAMPO   
008000*    ALFANUMERICO PARA EL DISPLAY UPON CONSOLE                    
008100       01  WS-LINEA-RESUMEN-R REDEFINES WS-LINEA-RESUMEN.         
008200           02  WS-RES-TEXTO           PIC X(81).                  
008300*                                                                 
008400       LINKAGE SECTION.                                           
008500*                                                                 
008600       PROCEDURE DIVISION.                                        
008700       0000-PRINCIPAL.                                            
008800           PERFORM 1000-INICIO                                    
008900           PERFORM 2000-EJECUTAR-LOTE                             
009000           PERFORM 3000-FINALIZAR                                 
009100           STOP RUN.                                              
009200       0000-PRINCIPAL-EXIT. EXIT.                                 
009300*                                                                 
009400*    ------------- APERTURA DE PARAMETROS DE CORRIDA -----------  
009500       1000-INICIO.                                               
009600           OPEN INPUT PARM-ENTRADA                                
009700           IF FS-PARM-ENTRADA NOT = "00"                          
009800              DISPLAY "MENU4FARM: NO SE ENCONTRO TARJETA DE "     
009900                      "PARAMETROS - SE USAN VALORES POR DEFECTO"  
010000                      UPON CONSOLE                                
010100              MOVE ZERO TO PARM-FECHA-ACTUAL                      
010200           ELSE                                                   
010300              READ PARM-ENTRADA                                   
010400                  AT END MOVE "S" TO WS-EOF-PARM                  
010500              END-READ                                            
010600              CLOSE PARM-ENTRADA                                  
010700           END-IF.                                                
010800       1000-INICIO-EXIT. EXIT.                                    
010900*                                                                 
011000*    ------------- SECUENCIA DE SERVICIOS DEL LOTE -------------- 
011100       2000-EJECUTAR-LOTE.                                        
011200           DISPLAY "MENU4FARM: INICIO DE LOTE - FECHA "           
011300                   PARM-FECHA-ACTUAL UPON CONSOLE                 
011400           PERFORM 2100-SERVICIO-STOCK                            
011500           PERFORM 2200-SERVICIO-PROVEEDORES                      
011600           PERFORM 2300-SERVICIO-VENTAS                           
011700           PERFORM 2400-SERVICIO-EXPIRACION                       
011800           PERFORM 2500-SERVICIO-CSV                              
011900           PERFORM 2600-SERVICIO-ESTADISTICAS.                    
012000       2000-EJECUTAR-LOTE-EXIT. EXIT.                             
012100*                                                                 
012200       2100-SERVICIO-STOCK.                                       
012300           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP1 (STOCK)"        
012400                   UPON CONSOLE                                   
012500           CALL "FARM4-OP1" USING REG-PARM-ENTRADA                
012600           ADD 1 TO WS-CONT-SERVICIOS.                            
012700       2100-SERVICIO-STOCK-EXIT. EXIT.                            
012800*                                                                 
012900       2200-SERVICIO-PROVEEDORES.                                 
013000           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP6 (PROVEEDORES)"  
013100                   UPON CONSOLE                                   
013200           CALL "FARM4-OP6" USING REG-PARM-ENTRADA                
013300           ADD 1 TO WS-CONT-SERVICIOS.                            
013400       2200-SERVICIO-PROVEEDORES-EXIT. EXIT.                      
013500*                                                                 
013600       2300-SERVICIO-VENTAS.                                      
013700           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP2 (VENTAS)"       
013800                   UPON CONSOLE                                   
013900           CALL "FARM4-OP2" USING REG-PARM-ENTRADA                
014000           ADD 1 TO WS-CONT-SERVICIOS.                            
014100       2300-SERVICIO-VENTAS-EXIT. EXIT.                           
014200*                                                                 
014300       2400-SERVICIO-EXPIRACION.                                  
014400           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP3 (EXPIRACION)"   
014500                   UPON CONSOLE                                   
014600           CALL "FARM4-OP3" USING REG-PARM-ENTRADA                
014700           ADD 1 TO WS-CONT-SERVICIOS.                            
014800       2400-SERVICIO-EXPIRACION-EXIT. EXIT.                       
014900*                                                                 
015000       2500-SERVICIO-CSV.                                         
015100           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP4 (CSV)"          
015200                   UPON CONSOLE                                   
015300           CALL "FARM4-OP4" USING REG-PARM-ENTRADA                
015400           ADD 1 TO WS-CONT-SERVICIOS.                            
015500       2500-SERVICIO-CSV-EXIT. EXIT.                              
015600*                                                                 
015700       2600-SERVICIO-ESTADISTICAS.                                
015800           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP5 (ESTADISTICAS)" 
015900                   UPON CONSOLE                                   
016000           CALL "FARM4-OP5" USING REG-PARM-ENTRADA                
016100           ADD 1 TO WS-CONT-SERVICIOS.                            
016200       2600-SERVICIO-ESTADISTICAS-EXIT. EXIT.                     
016300*                                                                 
016400*    ------------- RESUMEN DE FIN DE LOTE ----------------------- 
016500       3000-FINALIZAR.                                            
016600           MOVE WS-CONT-SERVICIOS TO WS-RES-SERVICIOS             
016700           MOVE WS-CONT-ERRORES   TO WS-RES-ERRORES               
016800           DISPLAY WS-RES-TEXTO UPON CONSOLE                      
016900           DISPLAY "MENU4FARM: FIN DE LOTE" UPON CONSOLE.         
017000       3000-FINALIZAR-EXIT. EXIT.                                 
