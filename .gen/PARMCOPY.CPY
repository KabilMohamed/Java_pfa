000100***************************************************************** 
000200*  PARMCOPY.CPY                                                 * 
000300*  PARAMETROS DE CORRIDA DEL PROCESO BATCH DE FARMACIA          * 
000400*  COMPARTIDO ENTRE MENU4FARM Y LOS SEIS PROGRAMAS DE SERVICIO  * 
000500***************************************************************** 
000600*  HISTORIAL DE CAMBIOS                                         * 
000700*  FECHA       INIC  TICKET   DESCRIPCION                       * 
000800*  --------    ----  -------  ------------------------------   *  
000900*  1987-03-02  C.R.  F-0014   VERSION ORIGINAL (FECHA-SISTEMA   * 
001000*                             DE MENU4RUZ, ADAPTADA A COPY)     * 
001100*  1999-01-08  J.P.  Y2K-009  FECHA DE CORRIDA A 8 DIGITOS      * 
001200*  2003-05-02  J.P.  F-0182   UMBRAL DE STOCK BAJO PARAMETRIZADO* 
001300*  2005-09-17  J.P.  F-0197   VENTANA DE PROXIMO VENCIMIENTO    * 
001400***************************************************************** 
001500       01  PARM-CORRIDA.                                          
001600           02  PARM-FECHA-ACTUAL          PIC 9(08).              
001700           02  PARM-FECHA-ACTUAL-G REDEFINES PARM-FECHA-ACTUAL.   
001800               03  PARM-FEC-ANO           PIC 9(04).              
001900               03  PARM-FEC-MES           PIC 9(02).              
002000               03  PARM-FEC-DIA           PIC 9(02).              
002100           02  PARM-UMBRAL-STOCK-BAJO     PIC 9(05) COMP VALUE 10.
002200           02  PARM-VENTANA-VENCTO-DIAS   PIC 9(05) COMP VALUE 90.
002300           02  PARM-DIAS-PRONOSTICO       PIC 9(05) COMP VALUE 30.
002400           02  PARM-DIAS-HIST-PROMEDIO    PIC 9(05) COMP VALUE 30.
002500           02  FILLER                     PIC X(10).              
