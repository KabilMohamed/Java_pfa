000100***************************************************************** 
000200*  MEDCOPY.CPY                                                  * 
000300*  MAESTRO DE MEDICAMENTOS (MEDICAMENT) - LAYOUT DE REGISTRO    * 
000400*  SISTEMA DE CONTROL DE STOCK Y VENTAS DE FARMACIA             * 
000500***************************************************************** 
000600*  HISTORIAL DE CAMBIOS                                         * 
000700*  FECHA       INIC  TICKET   DESCRIPCION                       * 
000800*  --------    ----  -------  ------------------------------   *  
000900*  1987-03-02  C.R.  F-0012   VERSION ORIGINAL (REG-MEDICAMENTOS* 
001000*                             DE RUZ4-OP1, ADAPTADA A COPY)     * 
001100*  1988-11-14  C.R.  F-0041   AGREGA CODIGO DE CATEGORIA        * 
001200*  1991-06-05  C.R.  F-0077   AGREGA INDICADOR DE ESTADO        * 
001300*  1993-09-20  M.T.  F-0103   REDEFINE DE FECHA DE VENCIMIENTO  * 
001400*  1996-02-18  M.T.  F-0118   REDEFINE DE PRECIO EN ENTERO/CENT * 
001500*  1999-01-08  J.P.  Y2K-009  FECHAS A 8 DIGITOS (AAAAMMDD)     * 
001600*  2001-07-30  J.P.  F-0166   CAMPO DE PROVEEDOR A 9 DIGITOS    * 
001700***************************************************************** 
001800       01  REG-MEDICAMENTO.                                       
001900           02  MED-ID                     PIC 9(09).              
002000           02  MED-NOMBRE                 PIC X(30).              
002100           02  MED-CATEGORIA              PIC X(20).              
002200           02  MED-PRECIO                 PIC S9(7)V99.           
002300           02  MED-CANTIDAD               PIC S9(07).             
002400           02  MED-FECHA-VENCTO           PIC 9(08).              
002500           02  MED-PROVEEDOR-ID           PIC 9(09).              
002600           02  MED-IND-ESTADO             PIC X(01).              
002700               88  MED-EST-OK             VALUE "O".              
002800               88  MED-EST-EXPIRADO       VALUE "E".              
002900               88  MED-EST-RUPTURA        VALUE "R".              
003000               88  MED-EST-STOCK-BAJO     VALUE "B".              
003100               88  MED-EST-PROX-VENCTO    VALUE "P".              
003200           02  MED-IND-ACTIVO             PIC X(01).              
003300               88  MED-ACTIVO             VALUE "S".              
003400               88  MED-INACTIVO           VALUE "N".              
003500           02  FILLER                     PIC X(10).              
003600*                                                                 
003700*    VISTA REDEFINIDA DE LA FECHA DE VENCIMIENTO POR COMPONENTES  
003800*    (AGREGADA EN EL CAMBIO F-0103, VER HISTORIAL ARRIBA)         
003900       01  REG-MEDICAMENTO-FECHA-R REDEFINES REG-MEDICAMENTO.     
004000           02  MVR-ID                     PIC 9(09).              
004100           02  MVR-NOMBRE                 PIC X(30).              
004200           02  MVR-CATEGORIA              PIC X(20).              
004300           02  MVR-PRECIO                 PIC S9(7)V99.           
004400           02  MVR-CANTIDAD               PIC S9(07).             
004500           02  MVR-FECHA-VENCTO-G.                                
004600               03  MVR-VENCTO-ANO         PIC 9(04).              
004700               03  MVR-VENCTO-MES         PIC 9(02).              
004800               03  MVR-VENCTO-DIA         PIC 9(02).              
004900           02  MVR-PROVEEDOR-ID           PIC 9(09).              
005000           02  MVR-IND-ESTADO             PIC X(01).              
005100           02  MVR-IND-ACTIVO             PIC X(01).              
005200           02  FILLER                     PIC X(10).              
005300*                                                                 
005400*    VISTA REDEFINIDA DEL PRECIO EN ENTERO/CENTAVOS PARA REPORTES 
005500*    (AGREGADA EN EL CAMBIO F-0118, VER HISTORIAL ARRIBA)         
005600       01  REG-MEDICAMENTO-PRECIO-R REDEFINES REG-MEDICAMENTO.    
005700           02  MPR-ID                     PIC 9(09).              
005800           02  MPR-NOMBRE                 PIC X(30).              
005900           02  MPR-CATEGORIA              PIC X(20).              
006000           02  MPR-PRECIO-ENTERO          PIC S9(07).             
006100           02  MPR-PRECIO-CENTAVOS        PIC 99.                 
006200           02  MPR-CANTIDAD               PIC S9(07).             
006300           02  MPR-FECHA-VENCTO           PIC 9(08).              
006400           02  MPR-PROVEEDOR-ID           PIC 9(09).              
006500           02  MPR-IND-ESTADO             PIC X(01).              
006600           02  MPR-IND-ACTIVO             PIC X(01).              
006700           02  FILLER                     PIC X(10).              
