000100***************************************************************** 
000200*  FARM4-OP5                                                    * 
000300*  SERVICIO DE ESTADISTICAS - VENTAS POR DIA, POR MEDICAMENTO,  * 
000400*  POR CATEGORIA, MEJOR VENDIDO, ROTACION Y PRONOSTICO DE       * 
000500*  REPOSICION DE STOCK                                          * 
000600***************************************************************** 
000700       IDENTIFICATION DIVISION.                                   
000800       PROGRAM-ID.     FARM4-OP5.                                 
000900       AUTHOR.         CLAUDIO RUZ.                               
001000       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001100       DATE-WRITTEN.   1989-03-11.                                
001200       DATE-COMPILED.                                             
001300       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001400***************************************************************** 
001500*  HISTORIAL DE CAMBIOS                                         * 
001600*  FECHA       INIC  TICKET   DESCRIPCION                       * 
001700*  --------    ----  -------  -----------------------------     * 
001800*  1989-03-11  C.R.  F-0044   VERSION ORIGINAL (OPCION-5 -      * 
001900*                             PANTALLA DE REGISTRO DE STOCK)    * 
002000*  1990-08-22  C.R.  F-0056   AGREGA TOTALES DE VENTA DEL DIA   * 
002100*  1994-02-14  M.T.  F-0105   ELIMINA PANTALLAS - LOTE NOCTURNO * 
002200*  1994-02-14  M.T.  F-0105   AGREGA VENTA POR MEDICAMENTO Y    * 
002300*                             POR CATEGORIA                     * 
002400*  1997-05-09  M.T.  F-0131   AGREGA MEJOR VENDIDO Y TASA DE    * 
002500*                             ROTACION DE STOCK                 * 
002600*  1999-01-08  J.P.  Y2K-009  FECHA DE CORRIDA A 8 DIGITOS      * 
002700*  2002-09-30  J.P.  F-0175   AGREGA PRONOSTICO DE REPOSICION   * 
002800*                             SOBRE PROMEDIO DE 30 DIAS         * 
002900*  2006-11-20  J.P.  F-0203   AGREGA REPORTE DE ESTADISTICAS    * 
003000*                             IMPRESO (ANTES SOLO CONSOLA)      * 
003100*  2006-12-04  R.S.  F-0205   REFORMATEA EL REPORTE IMPRESO A   * 
003200*                             LAS SECCIONES VENTES/STOCK        * 
003300*                             REQUERIDAS POR AUDITORIA          * 
003400*  2006-12-04  R.S.  F-0205   AGREGA VISTAS DE CLASE/DETALLE    * 
003500*                             DE LOS FILE STATUS                * 
003600*  2007-02-19  R.S.  F-0209   AGREGA FORMATO DE DURACION EN EL  * 
003700*                             PRONOSTICO DE REPOSICION          * 
003800*  2007-06-05  R.S.  F-0214   CORRIGE CALCULO DE NECESIDAD DE   * 
003900*                             REPOSICION - DIVIDIA ANTES DE     * 
004000*                             MULTIPLICAR Y SUMABA UN DIA       * 
004100*                             ENTERO EN VEZ DE REDONDEAR HACIA  * 
004200*                             ARRIBA                            * 
004300*  2007-09-14  R.S.  F-0217   AGREGA IMPRESION DE LA TABLA DE   * 
004400*                             VENTA POR DIA AL REPORTE - ANTES  * 
004500*                             SOLO SE USABA PARA LOS TOTALES    * 
004600***************************************************************** 
004700       ENVIRONMENT DIVISION.                                      
004800       CONFIGURATION SECTION.                                     
004900       SPECIAL-NAMES.                                             
005000           C01 IS TOP-OF-FORM                                     
005100           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
005200                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
005300       INPUT-OUTPUT SECTION.                                      
005400       FILE-CONTROL.                                              
005500           SELECT MED-MAESTRO-ENT ASSIGN TO MEDMAST               
005600                  ORGANIZATION IS SEQUENTIAL                      
005700                  FILE STATUS IS FS-MED-MAESTRO-ENT.              
005800                                                                  
005900           SELECT VTA-MAESTRO-ENT ASSIGN TO VENTMAST              
006000                  ORGANIZATION IS SEQUENTIAL                      
006100                  FILE STATUS IS FS-VTA-MAESTRO-ENT.              
006200                                                                  
006300           SELECT EST-REPORTE ASSIGN TO ESTADRPT                  
006400                  ORGANIZATION IS LINE SEQUENTIAL                 
006500                  FILE STATUS IS FS-EST-REPORTE.                  
006600*                                                                 
006700       DATA DIVISION.                                             
006800       FILE SECTION.                                              
006900       FD  MED-MAESTRO-ENT                                        
007000           LABEL RECORD IS STANDARD.                              
007100           COPY MEDCOPY.                                          
007200                                                                  
007300       FD  VTA-MAESTRO-ENT                                        
007400           LABEL RECORD IS STANDARD.                              
007500           COPY VENTCOPY.                                         
007600                                                                  
007700       FD  EST-REPORTE                                            
007800           LABEL RECORD IS STANDARD.                              
007900       01  REG-EST-LINEA                PIC X(80).                
008000*                                                                 
008100       WORKING-STORAGE SECTION.                                   
008200       01  FS-MED-MAESTRO-ENT          PIC X(02) VALUE "00".      
008300*    VISTA DE CLASE/DETALLE DEL FILE STATUS - FACILITA EL ANALISIS
008400*    DEL DIGITO DE CLASE POR SEPARADO DEL DIGITO DE DETALLE       
008500       01  FS-MED-MAESTRO-ENT-R REDEFINES FS-MED-MAESTRO-ENT.     
008600           02  FS-MED-ENT-CLASE        PIC X(01).                 
008700           02  FS-MED-ENT-DETALLE      PIC X(01).                 
008800       01  FS-VTA-MAESTRO-ENT          PIC X(02) VALUE "00".      
008900       01  FS-VTA-MAESTRO-ENT-R REDEFINES FS-VTA-MAESTRO-ENT.     
009000           02  FS-VTA-ENT-CLASE        PIC X(01).                 
009100           02  FS-VTA-ENT-DETALLE      PIC X(01).                 
009200       01  FS-EST-REPORTE              PIC X(02) VALUE "00".      
009300       01  WS-SWITCHES.                                           
009400           02  WS-EOF-MED              PIC X(01) VALUE "N".       
009500               88  HAY-FIN-MED         VALUE "S".                 
009600           02  WS-EOF-VTA              PIC X(01) VALUE "N".       
009700               88  HAY-FIN-VTA         VALUE "S".                 
009800           02  FILLER                  PIC X(01).                 
009900       01  WS-CONTADORES.                                         
010000           02  WS-CONT-MED             PIC S9(05) COMP VALUE ZERO.
010100           02  WS-CONT-VTA             PIC S9(05) COMP VALUE ZERO.
010200           02  WS-CONT-EXPIRADOS       PIC S9(05) COMP VALUE ZERO.
010300           02  WS-CONT-BAJO            PIC S9(05) COMP VALUE ZERO.
010400           02  WS-CONT-VTA-DIA         PIC S9(05) COMP VALUE ZERO.
010500           02  WS-CANT-CATEG           PIC S9(05) COMP VALUE ZERO.
010600           02  FILLER                  PIC X(01).                 
010700       01  WS-SUBINDICES.                                         
010800           02  WS-IDX-MED              PIC S9(05) COMP VALUE ZERO.
010900           02  WS-IDX-VTA              PIC S9(05) COMP VALUE ZERO.
011000           02  WS-MX                   PIC S9(05) COMP VALUE ZERO.
011100           02  WS-VX                   PIC S9(05) COMP VALUE ZERO.
011200           02  WS-CX                   PIC S9(05) COMP VALUE ZERO.
011300           02  WS-DX                   PIC S9(05) COMP VALUE ZERO.
011400           02  WS-NX                   PIC S9(05) COMP VALUE ZERO.
011500           02  WS-IDX-BUSCA            PIC S9(05) COMP VALUE ZERO.
011600           02  FILLER                  PIC X(01).                 
011700*                                                                 
011800*    TABLA DE MEDICAMENTOS EN MEMORIA - BASE DE TODAS LAS         
011900*    ESTADISTICAS DE STOCK Y DE VENTA POR MEDICAMENTO             
012000       01  WS-TABLA-MED.                                          
012100           02  WST-ENTRADA OCCURS 2000 TIMES.                     
012200               03  WST-ID               PIC 9(09).                
012300               03  WST-NOMBRE           PIC X(30).                
012400               03  WST-CATEG            PIC X(20).                
012500               03  WST-PRECIO           PIC S9(7)V99.             
012600               03  WST-CANT             PIC S9(07).               
012700               03  WST-FECVEN           PIC 9(08).                
012800               03  WST-MONTO-VENDIDO    PIC S9(09)V99 VALUE ZERO. 
012900               03  WST-CANT-VENDIDA   PIC S9(07) COMP VALUE ZERO. 
013000               03  WST-CANT-VEND-30D  PIC S9(07) COMP VALUE ZERO. 
013100               03  WST-YA-LISTADO       PIC X(01) VALUE "N".      
013200           02  FILLER                  PIC X(01).                 
013300*                                                                 
013400*    TABLA DE VENTAS EN MEMORIA - SOLO LECTURA PARA TOTALIZAR     
013500       01  WS-TABLA-VTA.                                          
013600           02  VST-ENTRADA OCCURS 5000 TIMES.                     
013700               03  VST-ID               PIC 9(09).                
013800               03  VST-MED-ID           PIC 9(09).                
013900               03  VST-CANT             PIC S9(07).               
014000               03  VST-PRECIO           PIC S9(7)V99.             
014100               03  VST-TOTAL            PIC S9(9)V99.             
014200               03  VST-FECHA            PIC 9(08).                
014300*    VISTA REDEFINIDA DE LA FECHA DE VENTA POR COMPONENTES        
014400               03  VST-FECHA-G REDEFINES VST-FECHA.               
014500                   04  VST-ANO          PIC 9(04).                
014600                   04  VST-MES          PIC 9(02).                
014700                   04  VST-DIA          PIC 9(02).                
014800               03  VST-ANULADA          PIC X(01).                
014900           02  FILLER                  PIC X(01).                 
015000*                                                                 
015100*    TABLA DE CATEGORIAS - ACUMULA MONTO VENDIDO POR CATEGORIA,   
015200*    BUSCADA/AGREGADA EN FORMA LINEAL (SIN CLAVE PREVIA)          
015300       01  WS-TABLA-CATEG.                                        
015400           02  WSC-ENTRADA OCCURS 200 TIMES.                      
015500               03  WSC-NOMBRE           PIC X(20) VALUE SPACES.   
015600               03  WSC-MONTO            PIC S9(11)V99 VALUE ZERO. 
015700           02  FILLER                  PIC X(01).                 
015800*                                                                 
015900*    TABLA DE VENTA POR DIA DEL MES EN CURSO (1 A 31)             
016000       01  WS-TABLA-DIA.                                          
016100           02  WSD-ENTRADA OCCURS 31 TIMES.                       
016200               03  WSD-DIA              PIC 9(02) VALUE ZERO.     
016300               03  WSD-MONTO            PIC S9(11)V99 VALUE ZERO. 
016400           02  FILLER                  PIC X(01).                 
016500*                                                                 
016600       01  WS-TOTALES-VENTA.                                      
016700           02  WS-TOT-VENTA-DIA        PIC S9(11)V99 VALUE ZERO.  
016800           02  WS-TOT-VENTA-MES        PIC S9(11)V99 VALUE ZERO.  
016900           02  WS-PROMEDIO-VENTA       PIC S9(09)V99 VALUE ZERO.  
017000           02  FILLER                  PIC X(01).                 
017100       01  WS-TOTALES-STOCK.                                      
017200           02  WS-VALOR-TOTAL-STOCK    PIC S9(11)V99 VALUE ZERO.  
017300           02  WS-TASA-ROTACION        PIC S9(05)V99 VALUE ZERO.  
017400           02  WS-PCT-BAJO             PIC S9(05)V99 VALUE ZERO.  
017500           02  WS-PCT-EXPIRADOS        PIC S9(05)V99 VALUE ZERO.  
017600           02  FILLER                  PIC X(01).                 
017700       01  WS-MEJOR-VENDIDO.                                      
017800           02  WS-MEJOR-NOMBRE         PIC X(30) VALUE SPACES.    
017900           02  WS-MEJOR-CANT           PIC S9(07) COMP VALUE ZERO.
018000           02  FILLER                  PIC X(01).                 
018100       01  WS-PRONOSTICO.                                         
018200           02  WS-PRO-NUM              PIC S9(09) COMP VALUE ZERO.
018300           02  WS-PRO-RESTO            PIC S9(05) COMP VALUE ZERO.
018400           02  WS-PRO-NECESIDAD        PIC S9(07) COMP VALUE ZERO.
018500           02  WS-PRO-FALTANTE         PIC S9(07) COMP VALUE ZERO.
018600           02  FILLER                  PIC X(01).                 
018700*                                                                 
018800*    CALCULO DE DIAS POR CALENDARIO - CONVIERTE AAAAMMDD EN UN    
018900*    NUMERO ABSOLUTO DE DIAS (VER FARM4-OP3 PARA EL MISMO CALCULO)
019000       01  WS-CALC-FECHA.                                         
019100           02  WS-FECHA-ENTRA          PIC 9(08).                 
019200           02  WS-CALC-ANO             PIC 9(04) COMP.            
019300           02  WS-CALC-MES             PIC 9(02) COMP.            
019400           02  WS-CALC-DIA             PIC 9(02) COMP.            
019500           02  WS-TMP-YYYYMM           PIC 9(06) COMP.            
019600           02  WS-DIAS-ACUM-MES        PIC 9(03) COMP.            
019700           02  WS-ES-BISIESTO          PIC X(01).                 
019800           02  WS-TMP-DIV              PIC 9(04) COMP.            
019900           02  WS-TMP-RES              PIC 9(04) COMP.            
020000           02  WS-DIAS-ABS             PIC S9(07) COMP.           
020100           02  FILLER                  PIC X(01).                 
020200       01  WS-DIAS-VARIOS.                                        
020300           02  WS-DIAS-HOY             PIC S9(07) COMP VALUE ZERO.
020400           02  WS-DIAS-VTA             PIC S9(07) COMP VALUE ZERO.
020500           02  WS-DIAS-DIFF            PIC S9(07) COMP VALUE ZERO.
020600           02  FILLER                  PIC X(01).                 
020700*                                                                 
020800*    FORMATO DE DURACION EN ANOS/MESES/DIAS - USADO PARA EXPRESAR 
020900*    EL PLAZO DE REPOSICION SUGERIDO (VER FARM4-OP3 PARA EL MISMO 
021000*    ALGORITMO, DUPLICADO POR PROGRAMA)                           
021100       01  WS-DURACION-DIAS            PIC S9(09) COMP.           
021200       01  WS-DURACION-ABS             PIC S9(09) COMP.           
021300       01  WS-DUR-RESTO-DIAS           PIC S9(09) COMP.           
021400       01  WS-DUR-ANOS                 PIC S9(05) COMP.           
021500       01  WS-DUR-MESES                PIC S9(05) COMP.           
021600       01  WS-DUR-DIAS                 PIC S9(05) COMP.           
021700       01  WS-DUR-PUNTERO              PIC S9(03) COMP.           
021800       01  WS-DUR-TIENE-PARTE          PIC X(01).                 
021900       01  WS-DUR-NEGATIVO             PIC X(01).                 
022000       01  WS-DUR-NUM-ED               PIC ZZZZ9.                 
022100       01  WS-DUR-NUM-TRIM             PIC X(05).                 
022200       01  WS-DUR-DUMMY                PIC X(05).                 
022300       01  WS-DUR-TXT                  PIC X(70).                 
022400       01  WS-DUR-TXT-TEMP             PIC X(70).                 
022500*                                                                 
022600*    AREA DE IMPRESION DEL REPORTE DE ESTADISTICAS                
022700       01  WS-RPT-EDICIONES.                                      
022800           02  WS-RPT-MONTO-ED         PIC ZZZ,ZZZ,ZZ9.99.        
022900           02  WS-RPT-CONT-ED          PIC ZZZZ9.                 
023000           02  WS-RPT-TASA-ED          PIC ZZZ9.99.               
023100           02  WS-RPT-FECHA-ED         PIC X(10).                 
023200           02  WS-RPT-DIA-ED           PIC Z9.                    
023300           02  FILLER                  PIC X(01).                 
023400*    LINEA DE ENCABEZADO DEL REPORTE CON LA FECHA FORMATEADA      
023500       01  WS-LINEA-FECHA.                                        
023600           02  FILLER                  PIC X(06) VALUE "Date: ".  
023700           02  WLF-ANO                 PIC 9(04).                 
023800           02  FILLER                  PIC X(01) VALUE "-".       
023900           02  WLF-MES                 PIC 9(02).                 
024000           02  FILLER                  PIC X(01) VALUE "-".       
024100           02  WLF-DIA                 PIC 9(02).                 
024200           02  FILLER                  PIC X(63).                 
024300*                                                                 
024400       LINKAGE SECTION.                                           
024500       01  PARM-CORRIDA.                                          
024600           COPY PARMCOPY.                                         
024700*                                                                 
024800       PROCEDURE DIVISION USING PARM-CORRIDA.                     
024900       0000-PRINCIPAL.                                            
025000           PERFORM 1700-CALC-HOY                                  
025100           PERFORM 2000-CARGAR-MED                                
025200           PERFORM 2200-CARGAR-VTA                                
025300           PERFORM 3000-VENTAS-POR-DIA                            
025400           PERFORM 4000-VENTAS-POR-MEDICAMENTO                    
025500           PERFORM 4100-TOP10-MEDICAMENTOS                        
025600           PERFORM 4500-VENTAS-POR-CATEGORIA                      
025700           PERFORM 5000-MEJOR-VENDIDO                             
025800           PERFORM 6000-TOTALES-STOCK                             
025900           PERFORM 6500-TASA-ROTACION                             
026000           PERFORM 6600-PORCENTAJES                               
026100           PERFORM 7000-PRONOSTICO-REPOSICION                     
026200           PERFORM 8000-IMPRIMIR-ESTADISTICAS                     
026300           PERFORM 9000-FINALIZAR                                 
026400           GOBACK.                                                
026500       0000-PRINCIPAL-EXIT. EXIT.                                 
026600*                                                                 
026700*    ------------- DIAS ABSOLUTOS DE LA FECHA DE CORRIDA ---------
026800       1700-CALC-HOY.                                             
026900           MOVE PARM-FECHA-ACTUAL TO WS-FECHA-ENTRA               
027000           PERFORM 1800-CALC-DIAS-ABS                             
027100           MOVE WS-DIAS-ABS TO WS-DIAS-HOY.                       
027200       1700-CALC-HOY-EXIT. EXIT.                                  
027300*                                                                 
027400*    ------------- CALCULO DE DIAS ABSOLUTOS (CALENDARIO) --------
027500*    RECIBE WS-FECHA-ENTRA (AAAAMMDD), DEVUELVE WS-DIAS-ABS       
027600*    (MISMO ALGORITMO DE FARM4-OP3, DUPLICADO POR PROGRAMA)       
027700       1800-CALC-DIAS-ABS.                                        
027800           PERFORM 1790-DESCOMPONER-FECHA                         
027900           PERFORM 1810-MES-ACUM-DIAS                             
028000           PERFORM 1820-ES-BISIESTO                               
028100           COMPUTE WS-DIAS-ABS =                                  
028200                   WS-CALC-ANO * 365                              
028300                   + (WS-CALC-ANO - 1) / 4                        
028400                   - (WS-CALC-ANO - 1) / 100                      
028500                   + (WS-CALC-ANO - 1) / 400                      
028600                   + WS-DIAS-ACUM-MES + WS-CALC-DIA               
028700           IF WS-ES-BISIESTO = "S" AND WS-CALC-MES > 2            
028800              ADD 1 TO WS-DIAS-ABS                                
028900           END-IF.                                                
029000       1800-CALC-DIAS-ABS-EXIT. EXIT.                             
029100*                                                                 
029200       1790-DESCOMPONER-FECHA.                                    
029300           DIVIDE WS-FECHA-ENTRA BY 100                           
029400               GIVING WS-TMP-YYYYMM REMAINDER WS-CALC-DIA         
029500           DIVIDE WS-TMP-YYYYMM BY 100                            
029600               GIVING WS-CALC-ANO REMAINDER WS-CALC-MES.          
029700       1790-DESCOMPONER-FECHA-EXIT. EXIT.                         
029800*                                                                 
029900       1810-MES-ACUM-DIAS.                                        
030000           EVALUATE WS-CALC-MES                                   
030100               WHEN 1  MOVE 0   TO WS-DIAS-ACUM-MES               
030200               WHEN 2  MOVE 31  TO WS-DIAS-ACUM-MES               
030300               WHEN 3  MOVE 59  TO WS-DIAS-ACUM-MES               
030400               WHEN 4  MOVE 90  TO WS-DIAS-ACUM-MES               
030500               WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES               
030600               WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES               
030700               WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES               
030800               WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES               
030900               WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES               
031000               WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES               
031100               WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES               
031200               WHEN 12 MOVE 334 TO WS-DIAS-ACUM-MES               
031300           END-EVALUATE.                                          
031400       1810-MES-ACUM-DIAS-EXIT. EXIT.                             
031500*                                                                 
031600       1820-ES-BISIESTO.                                          
031700           MOVE "N" TO WS-ES-BISIESTO                             
031800           DIVIDE WS-CALC-ANO BY 4                                
031900               GIVING WS-TMP-DIV REMAINDER WS-TMP-RES             
032000           IF WS-TMP-RES = ZERO                                   
032100              MOVE "S" TO WS-ES-BISIESTO                          
032200              DIVIDE WS-CALC-ANO BY 100                           
032300                  GIVING WS-TMP-DIV REMAINDER WS-TMP-RES          
032400              IF WS-TMP-RES = ZERO                                
032500                 MOVE "N" TO WS-ES-BISIESTO                       
032600                 DIVIDE WS-CALC-ANO BY 400                        
032700                     GIVING WS-TMP-DIV REMAINDER WS-TMP-RES       
032800                 IF WS-TMP-RES = ZERO                             
032900                    MOVE "S" TO WS-ES-BISIESTO                    
033000                 END-IF                                           
033100              END-IF                                              
033200           END-IF.                                                
033300       1820-ES-BISIESTO-EXIT. EXIT.                               
033400*                                                                 
033500*    ------------- FORMATO DE DURACION EN ANOS/MESES/DIAS --------
033600*    RECIBE WS-DURACION-DIAS (DIAS, PUEDE SER NEGATIVO), DEVUELVE 
033700*    WS-DUR-TXT CON "N ANS ET M MOIS ET J JOURS" (PREFIJO "IL Y A"
033800*    SI LA DURACION ES NEGATIVA)                                  
033900       1850-FORMATEAR-DURACION.                                   
034000           MOVE SPACES TO WS-DUR-TXT                              
034100           MOVE 1 TO WS-DUR-PUNTERO                               
034200           MOVE "N" TO WS-DUR-TIENE-PARTE                         
034300           IF WS-DURACION-DIAS < ZERO                             
034400              MOVE "S" TO WS-DUR-NEGATIVO                         
034500              COMPUTE WS-DURACION-ABS = ZERO - WS-DURACION-DIAS   
034600           ELSE                                                   
034700              MOVE "N" TO WS-DUR-NEGATIVO                         
034800              MOVE WS-DURACION-DIAS TO WS-DURACION-ABS            
034900           END-IF                                                 
035000           DIVIDE WS-DURACION-ABS BY 365                          
035100               GIVING WS-DUR-ANOS REMAINDER WS-DUR-RESTO-DIAS     
035200           DIVIDE WS-DUR-RESTO-DIAS BY 30                         
035300               GIVING WS-DUR-MESES REMAINDER WS-DUR-DIAS          
035400           IF WS-DUR-ANOS NOT = ZERO                              
035500              PERFORM 1860-AGREGAR-PARTE-ANO                      
035600           END-IF                                                 
035700           IF WS-DUR-MESES NOT = ZERO                             
035800              PERFORM 1862-AGREGAR-PARTE-MES                      
035900           END-IF                                                 
036000           IF WS-DUR-DIAS NOT = ZERO                              
036100              PERFORM 1864-AGREGAR-PARTE-DIA                      
036200           END-IF                                                 
036300           IF WS-DUR-ANOS = ZERO AND WS-DUR-MESES = ZERO          
036400                                AND WS-DUR-DIAS = ZERO            
036500              STRING "0 jour" DELIMITED BY SIZE                   
036600                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
036700           END-IF                                                 
036800           IF WS-DUR-NEGATIVO = "S"                               
036900              PERFORM 1866-AGREGAR-PREFIJO-NEGATIVO               
037000           END-IF.                                                
037100       1850-FORMATEAR-DURACION-EXIT. EXIT.                        
037200*                                                                 
037300       1855-AGREGAR-SEPARADOR.                                    
037400           IF WS-DUR-TIENE-PARTE = "S"                            
037500              STRING " et " DELIMITED BY SIZE                     
037600                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
037700           END-IF                                                 
037800           MOVE "S" TO WS-DUR-TIENE-PARTE.                        
037900       1855-AGREGAR-SEPARADOR-EXIT. EXIT.                         
038000*                                                                 
038100       1860-AGREGAR-PARTE-ANO.                                    
038200           PERFORM 1855-AGREGAR-SEPARADOR                         
038300           MOVE WS-DUR-ANOS TO WS-DUR-NUM-ED                      
038400           PERFORM 1868-QUITAR-ESPACIOS                           
038500           IF WS-DUR-ANOS > 1                                     
038600              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
038700                     " ans" DELIMITED BY SIZE                     
038800                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
038900           ELSE                                                   
039000              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
039100                     " an" DELIMITED BY SIZE                      
039200                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
039300           END-IF.                                                
039400       1860-AGREGAR-PARTE-ANO-EXIT. EXIT.                         
039500*                                                                 
039600       1862-AGREGAR-PARTE-MES.                                    
039700           PERFORM 1855-AGREGAR-SEPARADOR                         
039800           MOVE WS-DUR-MESES TO WS-DUR-NUM-ED                     
039900           PERFORM 1868-QUITAR-ESPACIOS                           
040000           STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE              
040100                  " mois" DELIMITED BY SIZE                       
040200                  INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO.    
040300       1862-AGREGAR-PARTE-MES-EXIT. EXIT.                         
040400*                                                                 
040500       1864-AGREGAR-PARTE-DIA.                                    
040600           PERFORM 1855-AGREGAR-SEPARADOR                         
040700           MOVE WS-DUR-DIAS TO WS-DUR-NUM-ED                      
040800           PERFORM 1868-QUITAR-ESPACIOS                           
040900           IF WS-DUR-DIAS > 1                                     
041000              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
041100                     " jours" DELIMITED BY SIZE                   
041200                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
041300           ELSE                                                   
041400              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
041500                     " jour" DELIMITED BY SIZE                    
041600                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
041700           END-IF.                                                
041800       1864-AGREGAR-PARTE-DIA-EXIT. EXIT.                         
041900*                                                                 
042000       1866-AGREGAR-PREFIJO-NEGATIVO.                             
042100           MOVE WS-DUR-TXT TO WS-DUR-TXT-TEMP                     
042200           MOVE SPACES TO WS-DUR-TXT                              
042300           STRING "Il y a " DELIMITED BY SIZE                     
042400                  WS-DUR-TXT-TEMP DELIMITED BY SIZE               
042500                  INTO WS-DUR-TXT.                                
042600       1866-AGREGAR-PREFIJO-NEGATIVO-EXIT. EXIT.                  
042700*                                                                 
042800*    QUITA LOS ESPACIOS DE SUPRESION DE CEROS DE WS-DUR-NUM-ED Y  
042900*    DEJA EL NUMERO JUSTIFICADO A LA IZQUIERDA EN WS-DUR-NUM-TRIM 
043000       1868-QUITAR-ESPACIOS.                                      
043100           MOVE SPACES TO WS-DUR-NUM-TRIM                         
043200           UNSTRING WS-DUR-NUM-ED DELIMITED BY ALL SPACE          
043300               INTO WS-DUR-DUMMY WS-DUR-NUM-TRIM.                 
043400       1868-QUITAR-ESPACIOS-EXIT. EXIT.                           
043500*                                                                 
043600*    ------------- CARGA DEL MAESTRO DE MEDICAMENTOS -------------
043700       2000-CARGAR-MED.                                           
043800           MOVE ZERO TO WS-IDX-MED                                
043900           OPEN INPUT MED-MAESTRO-ENT                             
044000           IF FS-MED-MAESTRO-ENT NOT = "00"                       
044100              DISPLAY "FARM4-OP5: NO SE PUDO ABRIR MEDMAST - "    
044200                  FS-MED-MAESTRO-ENT UPON CONSOLE                 
044300           ELSE                                                   
044400              PERFORM 2100-LEER-MED                               
044500                  THRU 2100-LEER-MED-EXIT                         
044600                  UNTIL HAY-FIN-MED                               
044700              CLOSE MED-MAESTRO-ENT                               
044800           END-IF.                                                
044900       2000-CARGAR-MED-EXIT. EXIT.                                
045000*                                                                 
045100       2100-LEER-MED.                                             
045200           READ MED-MAESTRO-ENT INTO REG-MEDICAMENTO              
045300              AT END MOVE "S" TO WS-EOF-MED                       
045400           END-READ                                               
045500           IF NOT HAY-FIN-MED                                     
045600              ADD 1 TO WS-IDX-MED                                 
045700              MOVE WS-IDX-MED       TO WS-MX                      
045800              MOVE MED-ID           TO WST-ID (WS-MX)             
045900              MOVE MED-NOMBRE       TO WST-NOMBRE (WS-MX)         
046000              MOVE MED-CATEGORIA    TO WST-CATEG (WS-MX)          
046100              MOVE MED-PRECIO       TO WST-PRECIO (WS-MX)         
046200              MOVE MED-CANTIDAD     TO WST-CANT (WS-MX)           
046300              MOVE MED-FECHA-VENCTO TO WST-FECVEN (WS-MX)         
046400              ADD 1 TO WS-CONT-MED                                
046500           END-IF.                                                
046600       2100-LEER-MED-EXIT. EXIT.                                  
046700*                                                                 
046800*    ------------- CARGA DEL MAESTRO DE VENTAS (SOLO LECTURA) ----
046900       2200-CARGAR-VTA.                                           
047000           MOVE ZERO TO WS-IDX-VTA                                
047100           OPEN INPUT VTA-MAESTRO-ENT                             
047200           IF FS-VTA-MAESTRO-ENT NOT = "00"                       
047300              DISPLAY "FARM4-OP5: SIN MAESTRO DE VENTAS PREVIO"   
047400                  UPON CONSOLE                                    
047500           ELSE                                                   
047600              PERFORM 2300-LEER-VTA                               
047700                  THRU 2300-LEER-VTA-EXIT                         
047800                  UNTIL HAY-FIN-VTA                               
047900              CLOSE VTA-MAESTRO-ENT                               
048000           END-IF.                                                
048100       2200-CARGAR-VTA-EXIT. EXIT.                                
048200*                                                                 
048300       2300-LEER-VTA.                                             
048400           READ VTA-MAESTRO-ENT INTO REG-VENTA                    
048500              AT END MOVE "S" TO WS-EOF-VTA                       
048600           END-READ                                               
048700           IF NOT HAY-FIN-VTA                                     
048800              ADD 1 TO WS-IDX-VTA                                 
048900              MOVE WS-IDX-VTA       TO WS-VX                      
049000              MOVE SALE-ID          TO VST-ID (WS-VX)             
049100              MOVE SALE-MED-ID      TO VST-MED-ID (WS-VX)         
049200              MOVE SALE-CANTIDAD    TO VST-CANT (WS-VX)           
049300              MOVE SALE-PRECIO-UNIT TO VST-PRECIO (WS-VX)         
049400              MOVE SALE-TOTAL       TO VST-TOTAL (WS-VX)          
049500              MOVE SALE-FECHA       TO VST-FECHA (WS-VX)          
049600              MOVE SALE-IND-ANULADA TO VST-ANULADA (WS-VX)        
049700              ADD 1 TO WS-CONT-VTA                                
049800           END-IF.                                                
049900       2300-LEER-VTA-EXIT. EXIT.                                  
050000*                                                                 
050100*    ------------- VENTAS DEL DIA Y DEL MES EN CURSO, POR DIA DEL 
050200*    INICIALIZA LA TABLA DE DIAS EN CERO Y ACUMULA CADA VENTA     
050300*    VIGENTE DEL MES EN CURSO EN SU CASILLA DE DIA                
050400       3000-VENTAS-POR-DIA.                                       
050500           PERFORM 3050-INIT-DIA-UNO                              
050600               THRU 3050-INIT-DIA-UNO-EXIT                        
050700               VARYING WS-DX FROM 1 BY 1                          
050800               UNTIL WS-DX > PARM-FEC-DIA                         
050900           MOVE 1 TO WS-VX                                        
051000           PERFORM 3060-ACUM-DIA-UNO                              
051100               THRU 3060-ACUM-DIA-UNO-EXIT                        
051200               WS-CONT-VTA TIMES                                  
051300           MOVE WSD-MONTO (PARM-FEC-DIA) TO WS-TOT-VENTA-DIA      
051400           PERFORM 3070-SUMAR-MES-UNO                             
051500               THRU 3070-SUMAR-MES-UNO-EXIT                       
051600               VARYING WS-DX FROM 1 BY 1                          
051700               UNTIL WS-DX > PARM-FEC-DIA                         
051800           IF WS-CONT-VTA-DIA = ZERO                              
051900              MOVE ZERO TO WS-PROMEDIO-VENTA                      
052000           ELSE                                                   
052100              COMPUTE WS-PROMEDIO-VENTA ROUNDED =                 
052200                  WS-TOT-VENTA-DIA / WS-CONT-VTA-DIA              
052300           END-IF.                                                
052400       3000-VENTAS-POR-DIA-EXIT. EXIT.                            
052500*                                                                 
052600       3070-SUMAR-MES-UNO.                                        
052700           ADD WSD-MONTO (WS-DX) TO WS-TOT-VENTA-MES.             
052800       3070-SUMAR-MES-UNO-EXIT. EXIT.                             
052900*                                                                 
053000       3060-ACUM-DIA-UNO.                                         
053100           IF VST-ANULADA (WS-VX) NOT = "S"                       
053200              IF VST-ANO (WS-VX) = PARM-FEC-ANO                   
053300                 AND VST-MES (WS-VX) = PARM-FEC-MES               
053400              ADD VST-TOTAL (WS-VX)                               
053500                 TO WSD-MONTO (VST-DIA (WS-VX))                   
053600              IF VST-DIA (WS-VX) = PARM-FEC-DIA                   
053700                 ADD 1 TO WS-CONT-VTA-DIA                         
053800              END-IF                                              
053900              END-IF                                              
054000           END-IF                                                 
054100           ADD 1 TO WS-VX.                                        
054200       3060-ACUM-DIA-UNO-EXIT. EXIT.                              
054300*                                                                 
054400       3050-INIT-DIA-UNO.                                         
054500           MOVE WS-DX TO WSD-DIA (WS-DX)                          
054600           MOVE ZERO TO WSD-MONTO (WS-DX).                        
054700       3050-INIT-DIA-UNO-EXIT. EXIT.                              
054800*                                                                 
054900*    ------------- VENTA ACUMULADA POR MEDICAMENTO (MONTO Y CANTID
055000*    TAMBIEN ACUMULA LA CANTIDAD VENDIDA EN LOS ULTIMOS           
055100*    PARM-DIAS-HIST-PROMEDIO DIAS, BASE DEL PRONOSTICO DE 7000    
055200       4000-VENTAS-POR-MEDICAMENTO.                               
055300           MOVE 1 TO WS-VX                                        
055400           PERFORM 4010-VENTAS-MED-UNO                            
055500               THRU 4010-VENTAS-MED-UNO-EXIT                      
055600               WS-CONT-VTA TIMES                                  
055700       4000-VENTAS-POR-MEDICAMENTO-EXIT. EXIT.                    
055800*                                                                 
055900       4010-VENTAS-MED-UNO.                                       
056000           IF VST-ANULADA (WS-VX) NOT = "S"                       
056100              MOVE VST-MED-ID (WS-VX) TO WS-IDX-BUSCA             
056200              PERFORM 4050-BUSCAR-MED-POR-ID                      
056300              IF WS-IDX-BUSCA NOT = ZERO                          
056400                 ADD VST-TOTAL (WS-VX)                            
056500                    TO WST-MONTO-VENDIDO (WS-IDX-BUSCA)           
056600                 ADD VST-CANT (WS-VX)                             
056700                    TO WST-CANT-VENDIDA (WS-IDX-BUSCA)            
056800                 MOVE VST-FECHA (WS-VX) TO WS-FECHA-ENTRA         
056900                 PERFORM 1800-CALC-DIAS-ABS                       
057000                 MOVE WS-DIAS-ABS TO WS-DIAS-VTA                  
057100                 COMPUTE WS-DIAS-DIFF =                           
057200                     WS-DIAS-HOY - WS-DIAS-VTA                    
057300                 IF WS-DIAS-DIFF >= ZERO AND                      
057400                    WS-DIAS-DIFF < PARM-DIAS-HIST-PROMEDIO        
057500                    ADD VST-CANT (WS-VX)                          
057600                       TO WST-CANT-VEND-30D (WS-IDX-BUSCA)        
057700                 END-IF                                           
057800              END-IF                                              
057900           END-IF                                                 
058000           ADD 1 TO WS-VX.                                        
058100       4010-VENTAS-MED-UNO-EXIT. EXIT.                            
058200*                                                                 
058300       4050-BUSCAR-MED-POR-ID.                                    
058400*    RECIBE EL ID BUSCADO EN WS-IDX-BUSCA, DEVUELVE EL INDICE     
058500*    DE LA TABLA O CERO SI NO SE ENCUENTRA                        
058600           MOVE WS-IDX-BUSCA TO WS-NX                             
058700           MOVE ZERO TO WS-IDX-BUSCA                              
058800           MOVE 1 TO WS-MX                                        
058900           PERFORM 4060-BUSCAR-MED-UNO                            
059000               THRU 4060-BUSCAR-MED-UNO-EXIT                      
059100               WS-CONT-MED TIMES                                  
059200       4050-BUSCAR-MED-POR-ID-EXIT. EXIT.                         
059300*                                                                 
059400       4060-BUSCAR-MED-UNO.                                       
059500           IF WST-ID (WS-MX) = WS-NX                              
059600              MOVE WS-MX TO WS-IDX-BUSCA                          
059700           END-IF                                                 
059800           ADD 1 TO WS-MX.                                        
059900       4060-BUSCAR-MED-UNO-EXIT. EXIT.                            
060000*                                                                 
060100*    ------------- LISTADO EN CONSOLA DE LOS 10 MEDICAMENTOS DE MA
060200*    SELECCION SIN ORDENAR - BUSCA EL MAYOR NO LISTADO 10 VECES   
060300       4100-TOP10-MEDICAMENTOS.                                   
060400           MOVE 1 TO WS-MX                                        
060500           PERFORM 4110-RESET-LISTADO-UNO                         
060600               THRU 4110-RESET-LISTADO-UNO-EXIT                   
060700               WS-CONT-MED TIMES                                  
060800           DISPLAY "FARM4-OP5: TOP 10 MEDICAMENTOS - MONTO"       
060900              UPON CONSOLE                                        
061000           PERFORM 4120-TOP10-RONDA-UNO                           
061100               THRU 4120-TOP10-RONDA-UNO-EXIT                     
061200               10 TIMES                                           
061300       4100-TOP10-MEDICAMENTOS-EXIT. EXIT.                        
061400*                                                                 
061500       4120-TOP10-RONDA-UNO.                                      
061600           MOVE ZERO TO WS-IDX-BUSCA                              
061700           MOVE 1 TO WS-MX                                        
061800           PERFORM 4130-BUSCAR-MAYOR-UNO                          
061900               THRU 4130-BUSCAR-MAYOR-UNO-EXIT                    
062000               WS-CONT-MED TIMES                                  
062100           IF WS-IDX-BUSCA NOT = ZERO AND                         
062200              WST-MONTO-VENDIDO (WS-IDX-BUSCA) > ZERO             
062300              MOVE "S" TO WST-YA-LISTADO (WS-IDX-BUSCA)           
062400              DISPLAY "  " WST-NOMBRE (WS-IDX-BUSCA) " - "        
062500                 WST-MONTO-VENDIDO (WS-IDX-BUSCA) " DH"           
062600                 UPON CONSOLE                                     
062700           END-IF.                                                
062800       4120-TOP10-RONDA-UNO-EXIT. EXIT.                           
062900*                                                                 
063000       4130-BUSCAR-MAYOR-UNO.                                     
063100           IF WST-YA-LISTADO (WS-MX) = "N"                        
063200              IF WS-IDX-BUSCA = ZERO OR                           
063300                 WST-MONTO-VENDIDO (WS-MX) >                      
063400                 WST-MONTO-VENDIDO (WS-IDX-BUSCA)                 
063500              MOVE WS-MX TO WS-IDX-BUSCA                          
063600              END-IF                                              
063700           END-IF                                                 
063800           ADD 1 TO WS-MX.                                        
063900       4130-BUSCAR-MAYOR-UNO-EXIT. EXIT.                          
064000*                                                                 
064100       4110-RESET-LISTADO-UNO.                                    
064200           MOVE "N" TO WST-YA-LISTADO (WS-MX)                     
064300           ADD 1 TO WS-MX.                                        
064400       4110-RESET-LISTADO-UNO-EXIT. EXIT.                         
064500*                                                                 
064600*    ------------- VENTA ACUMULADA POR CATEGORIA DE MEDICAMENTO --
064700       4500-VENTAS-POR-CATEGORIA.                                 
064800           MOVE 1 TO WS-VX                                        
064900           PERFORM 4510-VENTAS-CATEG-UNO                          
065000               THRU 4510-VENTAS-CATEG-UNO-EXIT                    
065100               WS-CONT-VTA TIMES                                  
065200       4500-VENTAS-POR-CATEGORIA-EXIT. EXIT.                      
065300*                                                                 
065400       4510-VENTAS-CATEG-UNO.                                     
065500           IF VST-ANULADA (WS-VX) NOT = "S"                       
065600              MOVE VST-MED-ID (WS-VX) TO WS-IDX-BUSCA             
065700              PERFORM 4050-BUSCAR-MED-POR-ID                      
065800              IF WS-IDX-BUSCA NOT = ZERO                          
065900                 PERFORM 4550-BUSCAR-O-AGREGAR-CATEG              
066000                 ADD VST-TOTAL (WS-VX) TO WSC-MONTO (WS-CX)       
066100              END-IF                                              
066200           END-IF                                                 
066300           ADD 1 TO WS-VX.                                        
066400       4510-VENTAS-CATEG-UNO-EXIT. EXIT.                          
066500*                                                                 
066600*    RECIBE EL INDICE DE MEDICAMENTO EN WS-IDX-BUSCA, DEVUELVE    
066700*    EL INDICE DE CATEGORIA EN WS-CX (LA AGREGA SI NO EXISTE)     
066800       4550-BUSCAR-O-AGREGAR-CATEG.                               
066900           MOVE ZERO TO WS-CX                                     
067000           MOVE 1 TO WS-NX                                        
067100           PERFORM 4560-BUSCAR-CATEG-UNO                          
067200               THRU 4560-BUSCAR-CATEG-UNO-EXIT                    
067300               WS-CANT-CATEG TIMES                                
067400           IF WS-CX = ZERO                                        
067500              ADD 1 TO WS-CANT-CATEG                              
067600              MOVE WS-CANT-CATEG TO WS-CX                         
067700              MOVE WST-CATEG (WS-IDX-BUSCA) TO WSC-NOMBRE (WS-CX) 
067800           END-IF.                                                
067900       4550-BUSCAR-O-AGREGAR-CATEG-EXIT. EXIT.                    
068000*                                                                 
068100       4560-BUSCAR-CATEG-UNO.                                     
068200           IF WSC-NOMBRE (WS-NX) = WST-CATEG (WS-IDX-BUSCA)       
068300              MOVE WS-NX TO WS-CX                                 
068400           END-IF                                                 
068500           ADD 1 TO WS-NX.                                        
068600       4560-BUSCAR-CATEG-UNO-EXIT. EXIT.                          
068700*                                                                 
068800*    ------------- MEJOR VENDIDO (MAYOR CANTIDAD) Y TOP-N EN CONSO
068900       5000-MEJOR-VENDIDO.                                        
069000           MOVE SPACES TO WS-MEJOR-NOMBRE                         
069100           MOVE ZERO TO WS-MEJOR-CANT                             
069200           MOVE 1 TO WS-MX                                        
069300           PERFORM 5050-MEJOR-VENDIDO-UNO                         
069400               THRU 5050-MEJOR-VENDIDO-UNO-EXIT                   
069500               WS-CONT-MED TIMES                                  
069600           IF WS-MEJOR-CANT = ZERO                                
069700              MOVE "Aucune vente" TO WS-MEJOR-NOMBRE              
069800           END-IF                                                 
069900           DISPLAY "FARM4-OP5: MEILLEUR VENTE - " WS-MEJOR-NOMBRE 
070000              UPON CONSOLE.                                       
070100       5000-MEJOR-VENDIDO-EXIT. EXIT.                             
070200*                                                                 
070300       5050-MEJOR-VENDIDO-UNO.                                    
070400           IF WST-CANT-VENDIDA (WS-MX) > WS-MEJOR-CANT            
070500              MOVE WST-CANT-VENDIDA (WS-MX) TO WS-MEJOR-CANT      
070600              MOVE WST-NOMBRE (WS-MX)       TO WS-MEJOR-NOMBRE    
070700           END-IF                                                 
070800           ADD 1 TO WS-MX.                                        
070900       5050-MEJOR-VENDIDO-UNO-EXIT. EXIT.                         
071000*                                                                 
071100*    ------------- TOTALES DE STOCK - VALOR, VENCIDOS Y STOCK BAJO
071200*    VENCIDO: FECHA DE VENCIMIENTO PRESENTE Y ANTERIOR A HOY      
071300*    (AAAAMMDD ES COMPARABLE COMO ENTERO, SIN CALCULO DE DIAS)    
071400       6000-TOTALES-STOCK.                                        
071500           MOVE 1 TO WS-MX                                        
071600           PERFORM 6050-TOTALES-STOCK-UNO                         
071700               THRU 6050-TOTALES-STOCK-UNO-EXIT                   
071800               WS-CONT-MED TIMES                                  
071900       6000-TOTALES-STOCK-EXIT. EXIT.                             
072000*                                                                 
072100       6050-TOTALES-STOCK-UNO.                                    
072200           COMPUTE WS-VALOR-TOTAL-STOCK =                         
072300               WS-VALOR-TOTAL-STOCK +                             
072400               (WST-PRECIO (WS-MX) * WST-CANT (WS-MX))            
072500           IF WST-FECVEN (WS-MX) NOT = ZERO AND                   
072600              WST-FECVEN (WS-MX) < PARM-FECHA-ACTUAL              
072700              ADD 1 TO WS-CONT-EXPIRADOS                          
072800           END-IF                                                 
072900           IF WST-CANT (WS-MX) <= PARM-UMBRAL-STOCK-BAJO          
073000              ADD 1 TO WS-CONT-BAJO                               
073100           END-IF                                                 
073200           ADD 1 TO WS-MX.                                        
073300       6050-TOTALES-STOCK-UNO-EXIT. EXIT.                         
073400*                                                                 
073500*    ------------- TASA DE ROTACION - VENTA DEL MES SOBRE VALOR DE
073600       6500-TASA-ROTACION.                                        
073700           IF WS-VALOR-TOTAL-STOCK = ZERO                         
073800              MOVE ZERO TO WS-TASA-ROTACION                       
073900           ELSE                                                   
074000              COMPUTE WS-TASA-ROTACION ROUNDED =                  
074100                  WS-TOT-VENTA-MES / WS-VALOR-TOTAL-STOCK         
074200           END-IF.                                                
074300       6500-TASA-ROTACION-EXIT. EXIT.                             
074400*                                                                 
074500*    ------------- PORCENTAJE DE STOCK BAJO Y DE MEDICAMENTOS VENC
074600       6600-PORCENTAJES.                                          
074700           IF WS-CONT-MED = ZERO                                  
074800              MOVE ZERO TO WS-PCT-BAJO                            
074900              MOVE ZERO TO WS-PCT-EXPIRADOS                       
075000           ELSE                                                   
075100              COMPUTE WS-PCT-BAJO ROUNDED =                       
075200                  WS-CONT-BAJO * 100 / WS-CONT-MED                
075300              COMPUTE WS-PCT-EXPIRADOS ROUNDED =                  
075400                  WS-CONT-EXPIRADOS * 100 / WS-CONT-MED           
075500           END-IF.                                                
075600       6600-PORCENTAJES-EXIT. EXIT.                               
075700*                                                                 
075800*    ------------- PRONOSTICO DE REPOSICION A PARM-DIAS-PRONOSTICO
075900*    PROMEDIO DIARIO = CANT-VEND-30D / PARM-DIAS-HIST-PROMEDIO    
076000*    NECESIDAD = PROMEDIO * PARM-DIAS-PRONOSTICO (REDONDEO HACIA  
076100*    ARRIBA, SIN FUNCTION, POR DIVIDE...REMAINDER)                
076200       7000-PRONOSTICO-REPOSICION.                                
076300           MOVE 1 TO WS-MX                                        
076400           PERFORM 7050-PRONOSTICO-UNO                            
076500               THRU 7050-PRONOSTICO-UNO-EXIT                      
076600               WS-CONT-MED TIMES                                  
076700       7000-PRONOSTICO-REPOSICION-EXIT. EXIT.                     
076800*                                                                 
076900*    2007-06-05 R.S. F-0214 - NECESIDAD = REDONDEO HACIA ARRIBA DE
077000*    (PROMEDIO DIARIO DE 30 DIAS) POR (DIAS DE PRONOSTICO); SE    
077100*    MULTIPLICA ANTES DE DIVIDIR PARA NO PERDER EL RESTO.         
077200       7050-PRONOSTICO-UNO.                                       
077300           IF WST-CANT-VEND-30D (WS-MX) > ZERO                    
077400              COMPUTE WS-PRO-NUM =                                
077500                 WST-CANT-VEND-30D (WS-MX) * PARM-DIAS-PRONOSTICO 
077600              DIVIDE WS-PRO-NUM BY                                
077700                 PARM-DIAS-HIST-PROMEDIO                          
077800              GIVING WS-PRO-NECESIDAD                             
077900              REMAINDER WS-PRO-RESTO                              
078000              IF WS-PRO-RESTO > ZERO                              
078100                 ADD 1 TO WS-PRO-NECESIDAD                        
078200              END-IF                                              
078300              IF WS-PRO-NECESIDAD > WST-CANT (WS-MX)              
078400                 COMPUTE WS-PRO-FALTANTE =                        
078500                    WS-PRO-NECESIDAD - WST-CANT (WS-MX)           
078600                 DISPLAY "FARM4-OP5: REPOSICION SUGERIDA - "      
078700                    WST-NOMBRE (WS-MX) " NECESITA "               
078800                    WS-PRO-FALTANTE UPON CONSOLE                  
078900                 MOVE PARM-DIAS-PRONOSTICO TO WS-DURACION-DIAS    
079000                 PERFORM 1850-FORMATEAR-DURACION                  
079100                 DISPLAY "  Plazo del pronostico: " WS-DUR-TXT    
079200                    UPON CONSOLE                                  
079300              END-IF                                              
079400           END-IF                                                 
079500           ADD 1 TO WS-MX.                                        
079600       7050-PRONOSTICO-UNO-EXIT. EXIT.                            
079700*                                                                 
079800*    ------------- IMPRESION DEL REPORTE DE ESTADISTICAS DE VENTA 
079900*    FORMATO FIJO EXIGIDO POR AUDITORIA - SECCIONES VENTES Y STOCK
080000       8000-IMPRIMIR-ESTADISTICAS.                                
080100           OPEN OUTPUT EST-REPORTE                                
080200           MOVE SPACES TO REG-EST-LINEA                           
080300           STRING "=== RAPPORT STATISTIQUES ==="                  
080400              DELIMITED BY SIZE INTO REG-EST-LINEA                
080500           WRITE REG-EST-LINEA                                    
080600           MOVE PARM-FEC-ANO TO WLF-ANO                           
080700           MOVE PARM-FEC-MES TO WLF-MES                           
080800           MOVE PARM-FEC-DIA TO WLF-DIA                           
080900           WRITE REG-EST-LINEA FROM WS-LINEA-FECHA                
081000           MOVE SPACES TO REG-EST-LINEA                           
081100           WRITE REG-EST-LINEA                                    
081200*                                                                 
081300           MOVE SPACES TO REG-EST-LINEA                           
081400           STRING "VENTES:" DELIMITED BY SIZE INTO REG-EST-LINEA  
081500           WRITE REG-EST-LINEA                                    
081600           MOVE WS-TOT-VENTA-DIA TO WS-RPT-MONTO-ED               
081700           MOVE SPACES TO REG-EST-LINEA                           
081800           STRING "- Ventes du jour: " WS-RPT-MONTO-ED " DH"      
081900              DELIMITED BY SIZE INTO REG-EST-LINEA                
082000           WRITE REG-EST-LINEA                                    
082100           MOVE WS-TOT-VENTA-MES TO WS-RPT-MONTO-ED               
082200           MOVE SPACES TO REG-EST-LINEA                           
082300           STRING "- Ventes du mois: " WS-RPT-MONTO-ED " DH"      
082400              DELIMITED BY SIZE INTO REG-EST-LINEA                
082500           WRITE REG-EST-LINEA                                    
082600           MOVE WS-CONT-VTA-DIA TO WS-RPT-CONT-ED                 
082700           MOVE SPACES TO REG-EST-LINEA                           
082800           STRING "- Nombre de ventes (jour): " WS-RPT-CONT-ED    
082900              DELIMITED BY SIZE INTO REG-EST-LINEA                
083000           WRITE REG-EST-LINEA                                    
083100           MOVE WS-PROMEDIO-VENTA TO WS-RPT-MONTO-ED              
083200           MOVE SPACES TO REG-EST-LINEA                           
083300           STRING "- Montant moyen par vente: " WS-RPT-MONTO-ED   
083400              " DH" DELIMITED BY SIZE INTO REG-EST-LINEA          
083500           WRITE REG-EST-LINEA                                    
083600           MOVE SPACES TO REG-EST-LINEA                           
083700           STRING "- Meilleur vente: " WS-MEJOR-NOMBRE            
083800              DELIMITED BY SIZE INTO REG-EST-LINEA                
083900           WRITE REG-EST-LINEA                                    
084000           MOVE SPACES TO REG-EST-LINEA                           
084100           WRITE REG-EST-LINEA                                    
084200*                                                                 
084300           MOVE SPACES TO REG-EST-LINEA                           
084400           STRING "STOCK:" DELIMITED BY SIZE INTO REG-EST-LINEA   
084500           WRITE REG-EST-LINEA                                    
084600           MOVE WS-CONT-MED TO WS-RPT-CONT-ED                     
084700           MOVE SPACES TO REG-EST-LINEA                           
084800           STRING "- Nombre de medicaments: " WS-RPT-CONT-ED      
084900              DELIMITED BY SIZE INTO REG-EST-LINEA                
085000           WRITE REG-EST-LINEA                                    
085100           MOVE WS-VALOR-TOTAL-STOCK TO WS-RPT-MONTO-ED           
085200           MOVE SPACES TO REG-EST-LINEA                           
085300           STRING "- Valeur totale: " WS-RPT-MONTO-ED " DH"       
085400              DELIMITED BY SIZE INTO REG-EST-LINEA                
085500           WRITE REG-EST-LINEA                                    
085600           MOVE WS-CONT-EXPIRADOS TO WS-RPT-CONT-ED               
085700           MOVE SPACES TO REG-EST-LINEA                           
085800           STRING "- Medicaments expires: " WS-RPT-CONT-ED        
085900              DELIMITED BY SIZE INTO REG-EST-LINEA                
086000           WRITE REG-EST-LINEA                                    
086100           MOVE WS-CONT-BAJO TO WS-RPT-CONT-ED                    
086200           MOVE SPACES TO REG-EST-LINEA                           
086300           STRING "- Stock faible: " WS-RPT-CONT-ED               
086400              DELIMITED BY SIZE INTO REG-EST-LINEA                
086500           WRITE REG-EST-LINEA                                    
086600           MOVE WS-TASA-ROTACION TO WS-RPT-TASA-ED                
086700           MOVE SPACES TO REG-EST-LINEA                           
086800           STRING "- Taux de rotation: " WS-RPT-TASA-ED           
086900              DELIMITED BY SIZE INTO REG-EST-LINEA                
087000           WRITE REG-EST-LINEA                                    
087100           MOVE SPACES TO REG-EST-LINEA                           
087200           WRITE REG-EST-LINEA                                    
087300           MOVE SPACES TO REG-EST-LINEA                           
087400           STRING "VENTES PAR JOUR:" DELIMITED BY SIZE            
087500              INTO REG-EST-LINEA                                  
087600           WRITE REG-EST-LINEA                                    
087700           MOVE 1 TO WS-DX                                        
087800           PERFORM 8050-IMPRIMIR-DIA-UNO                          
087900              THRU 8050-IMPRIMIR-DIA-UNO-EXIT                     
088000              UNTIL WS-DX > PARM-FEC-DIA                          
088100           CLOSE EST-REPORTE.                                     
088200       8000-IMPRIMIR-ESTADISTICAS-EXIT. EXIT.                     
088300*                                                                 
088400*    2007-09-14 R.S. F-0217 - IMPRIME LA TABLA DE VENTA POR DIA   
088500*    DEL MES EN CURSO, UNA LINEA POR CADA DIA EN ORDEN DE FECHA,  
088600*    INCLUYENDO LOS DIAS SIN VENTA (MONTO CERO).                  
088700       8050-IMPRIMIR-DIA-UNO.                                     
088800           MOVE WSD-DIA (WS-DX) TO WS-RPT-DIA-ED                  
088900           MOVE WSD-MONTO (WS-DX) TO WS-RPT-MONTO-ED              
089000           MOVE SPACES TO REG-EST-LINEA                           
089100           STRING "- Jour " WS-RPT-DIA-ED ": " WS-RPT-MONTO-ED    
089200              " DH" DELIMITED BY SIZE INTO REG-EST-LINEA          
089300           WRITE REG-EST-LINEA                                    
089400           ADD 1 TO WS-DX.                                        
089500       8050-IMPRIMIR-DIA-UNO-EXIT. EXIT.                          
089600*                                                                 
089700*    ------------- CIERRE DE ARCHIVOS Y MENSAJE FINAL ------------
089800       9000-FINALIZAR.                                            
089900           CLOSE MED-MAESTRO-ENT                                  
090000           CLOSE VTA-MAESTRO-ENT                                  
090100           DISPLAY "FARM4-OP5: ESTADISTICAS GENERADAS - "         
090200              WS-CONT-MED " MEDICAMENTS, " WS-CONT-VTA " VENTES"  
090300              UPON CONSOLE.                                       
090400       9000-FINALIZAR-EXIT. EXIT.                                 
