000100***************************************************************** 
000200*  FARM4-OP1                                                   *  
000300*  SERVICIO DE STOCK - MANTENCION DEL MAESTRO DE MEDICAMENTOS  *  
000400*  VALIDA, AGREGA, ACTUALIZA Y REPONE EXISTENCIAS; ACUMULA     *  
000500*  TOTALES DE STOCK PARA EL RESTO DEL LOTE                     *  
000600***************************************************************** 
000700       IDENTIFICATION DIVISION.                                   
000800       PROGRAM-ID.     FARM4-OP1.                                 
000900       AUTHOR.         CLAUDIO RUZ.                               
001000       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001100       DATE-WRITTEN.   1987-03-02.                                
001200       DATE-COMPILED.                                             
001300       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001400***************************************************************** 
001500*  HISTORIAL DE CAMBIOS                                        *  
001600*  FECHA       INIC  TICKET   DESCRIPCION                      *  
001700*  --------    ----  -------  -----------------------------    *  
001800*  1987-03-02  C.R.  F-0012   VERSION ORIGINAL (OPCION-1 -     *  
001900*                             INGRESO DE COMPRAS, PANTALLAS)   *  
002000*  1989-08-14  C.R.  F-0044   VALIDA RUT DE LABORATORIO ANTES  *  
002100*                             DE GRABAR EL MEDICAMENTO          * 
002200*  1993-11-23  M.T.  F-0099   ELIMINA PANTALLAS - LOTE NOCTURNO*  
002300*                             CARGA MAESTRO A TABLA EN MEMORIA *  
002400*  1994-04-02  M.T.  F-0105   AGREGA VALIDACION DE CAMPOS EN   *  
002500*                             ORDEN (PRIMERA REGLA QUE FALLA)  *  
002600*  1996-10-19  M.T.  F-0123   AGREGA REPOSICION DE STOCK       *  
002700*  1999-01-08  J.P.  Y2K-009  FECHA DE VENCIMIENTO A 8 DIGITOS *  
002800*  2001-07-30  J.P.  F-0166   PROVEEDOR A 9 DIGITOS - YA NO    *  
002900*                             SE CREA EL PROVEEDOR AQUI        *  
003000*  2004-02-14  J.P.  F-0188   AGREGA TOTALES DE STOCK PARA EL  *  
003100*                             REPORTE DE FARM4-OP4              * 
003200*  2005-05-16  R.S.  F-0188   AGREGA PRECIO DE COSTO UNITARIO  *  
003300*                             (MARGEN DE VENTA EN OPCION-2)     * 
003400*  2006-11-03  R.S.  F-0196   CLASIFICACION DE PROXIMO A VENCER*  
003500*                             POR CALENDARIO EN VEZ DE SUMAR    * 
003600*                             DIAS DIRECTO SOBRE AAAAMMDD        *
003700***************************************************************** 
003800       ENVIRONMENT DIVISION.                                      
003900       CONFIGURATION SECTION.                                     
004000       SPECIAL-NAMES.                                             
004100           C01 IS TOP-OF-FORM                                     
004200           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
004300                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
004400       INPUT-OUTPUT SECTION.                                      
004500       FILE-CONTROL.                                              
004600           SELECT MED-MAESTRO-ENT ASSIGN TO MEDMAST               
004700                  ORGANIZATION IS SEQUENTIAL                      
004800                  FILE STATUS IS FS-MED-MAESTRO-ENT.              
004900                                                                  
005000           SELECT MED-MAESTRO-SAL ASSIGN TO MEDMAST               
005100                  ORGANIZATION IS SEQUENTIAL                      
005200                  FILE STATUS IS FS-MED-MAESTRO-SAL.              
005300                                                                  
005400           SELECT MED-TRANSACCIONES ASSIGN TO MEDTRAN             
005500                  ORGANIZATION IS LINE SEQUENTIAL                 
005600                  FILE STATUS IS FS-MED-TRANSACCIONES.            
005700*                                                                 
005800       DATA DIVISION.                                             
005900       FILE SECTION.                                              
006000       FD  MED-MAESTRO-ENT                                        
006100           LABEL RECORD IS STANDARD.                              
006200           COPY MEDCOPY.                                          
006300                                                                  
006400       FD  MED-MAESTRO-SAL                                        
006500           LABEL RECORD IS STANDARD.                              
006600       01  REG-MEDICAMENTO-SAL         PIC X(104).                
006700                                                                  
006800       FD  MED-TRANSACCIONES                                      
006900           LABEL RECORD IS STANDARD.                              
007000       01  REG-TRANSACCION.                                       
007100           02  TRAN-TIPO               PIC X(01).                 
007200               88  TRAN-ES-ALTA        VALUE "A".                 
007300               88  TRAN-ES-MODIF       VALUE "U".                 
007400               88  TRAN-ES-REPOSIC     VALUE "R".                 
007500           02  TRAN-MED-ID             PIC 9(09).                 
007600           02  TRAN-MED-NOMBRE         PIC X(30).                 
007700           02  TRAN-MED-CATEGORIA      PIC X(20).                 
007800           02  TRAN-MED-PRECIO         PIC S9(7)V99.              
007900           02  TRAN-MED-CANTIDAD       PIC S9(07).                
008000           02  TRAN-MED-FECHA-VENCTO   PIC 9(08).                 
008100           02  TRAN-MED-PROVEEDOR-ID   PIC 9(09).                 
008200           02  TRAN-REPOSIC-CANTIDAD   PIC S9(07).                
008300           02  TRAN-MED-COSTO-U        PIC S9(7)V99.              
008400           02  FILLER                  PIC X(01).                 
008500*                                                                 
008600       WORKING-STORAGE SECTION.                                   
008700       01  FS-MED-MAESTRO-ENT          PIC X(02) VALUE "00".      
008800*    VISTA DE CLASE/DETALLE DEL FILE STATUS - DIGITO DE CLASE     
008900*    SEPARADO DEL DIGITO DE DETALLE PARA DIAGNOSTICO DE E/S       
009000       01  FS-MED-MAESTRO-ENT-R REDEFINES FS-MED-MAESTRO-ENT.     
009100           02  FS-MED-ENT-CLASE        PIC X(01).                 
009200           02  FS-MED-ENT-DETALLE      PIC X(01).                 
009300       01  FS-MED-MAESTRO-SAL          PIC X(02) VALUE "00".      
009400       01  FS-MED-MAESTRO-SAL-R REDEFINES FS-MED-MAESTRO-SAL.     
009500           02  FS-MED-SAL-CLASE        PIC X(01).                 
009600           02  FS-MED-SAL-DETALLE      PIC X(01).                 
009700       01  FS-MED-TRANSACCIONES        PIC X(02) VALUE "00".      
009800       01  WS-SWITCHES.                                           
009900           02  WS-EOF-MAESTRO          PIC X(01) VALUE "N".       
010000               88  HAY-FIN-MAESTRO     VALUE "S".                 
010100           02  WS-EOF-TRANSACC         PIC X(01) VALUE "N".       
010200               88  HAY-FIN-TRANSACC    VALUE "S".                 
010300           02  FILLER                  PIC X(01).                 
010400       01  WS-CONTADORES.                                         
010500           02  WS-CONT-MAESTRO         PIC S9(05) COMP VALUE ZERO.
010600           02  WS-CONT-ALTAS           PIC S9(05) COMP VALUE ZERO.
010700           02  WS-CONT-MODIF           PIC S9(05) COMP VALUE ZERO.
010800           02  WS-CONT-REPOSIC         PIC S9(05) COMP VALUE ZERO.
010900           02  WS-CONT-RECHAZOS        PIC S9(05) COMP VALUE ZERO.
011000           02  FILLER                  PIC X(01).                 
011100       01  WS-SUBINDICES.                                         
011200           02  WS-IDX-TABLA            PIC S9(05) COMP VALUE ZERO.
011300           02  WS-IDX-BUSCA            PIC S9(05) COMP VALUE ZERO.
011400           02  WS-REGLA-FALLIDA        PIC S9(02) COMP VALUE ZERO.
011500           02  FILLER                  PIC X(01).                 
011600       01  WS-TOTALES-STOCK.                                      
011700           02  WS-TOT-CANT-MEDICAM     PIC S9(07) COMP VALUE ZERO.
011800           02  WS-TOT-CANTIDAD         PIC S9(09) COMP VALUE ZERO.
011900           02  WS-TOT-VALOR-STOCK      PIC S9(11)V99 VALUE ZERO.  
012000           02  FILLER                  PIC X(01).                 
012100*                                                                 
012200*    CALCULO DE DIAS POR CALENDARIO - CONVIERTE AAAAMMDD EN UN    
012300*    NUMERO ABSOLUTO DE DIAS PARA PODER COMPARAR FECHAS SIN SUMAR 
012400*    DIRECTO SOBRE AAAAMMDD (VER HISTORIAL F-0196)                
012500       01  WS-CALC-FECHA.                                         
012600           02  WS-FECHA-ENTRA          PIC 9(08).                 
012700           02  WS-CALC-ANO             PIC 9(04) COMP.            
012800           02  WS-CALC-MES             PIC 9(02) COMP.            
012900           02  WS-CALC-DIA             PIC 9(02) COMP.            
013000           02  WS-TMP-YYYYMM           PIC 9(06) COMP.            
013100           02  WS-DIAS-ACUM-MES        PIC 9(03) COMP.            
013200           02  WS-ES-BISIESTO          PIC X(01).                 
013300           02  WS-TMP-DIV              PIC 9(04) COMP.            
013400           02  WS-TMP-RES              PIC 9(04) COMP.            
013500           02  WS-DIAS-ABS             PIC S9(09) COMP.           
013600           02  FILLER                  PIC X(01).                 
013700       01  WS-DIAS-HOY                 PIC S9(09) COMP.           
013800       01  WS-DIAS-MED                 PIC S9(09) COMP.           
013900       01  WS-DIAS-DIFF                PIC S9(09) COMP.           
014000*                                                                 
014100*    TABLA DE MEDICAMENTOS EN MEMORIA - CARGADA DESDE EL MAESTRO  
014200*    Y REGRABADA COMPLETA AL FINAL DEL PROCESO                    
014300       01  WS-TABLA-MAESTRO.                                      
014400           02  WST-ENTRADA OCCURS 2000 TIMES                      
014500                            INDEXED BY WS-TX.                     
014600               03  WST-ID         PIC 9(09).                      
014700               03  WST-NOMBRE     PIC X(30).                      
014800               03  WST-CATEG  PIC X(20).                          
014900               03  WST-PRECIO     PIC S9(7)V99.                   
015000               03  WST-CANT   PIC S9(07).                         
015100               03  WST-FECVEN  PIC 9(08).                         
015200               03  WST-PROVEED    PIC 9(09).                      
015300               03  WST-ESTADO    PIC X(01).                       
015400               03  WST-ACTIVO    PIC X(01).                       
015500               03  WST-COSTO     PIC S9(7)V99.                    
015600           02  FILLER                  PIC X(01).                 
015700*                                                                 
015800*    VISTA REDEFINIDA DE LA TRANSACCION DE REPOSICION SOLAMENTE   
015900       01  WS-TRAN-REPOSIC REDEFINES REG-TRANSACCION.             
016000           02  WSR-TIPO                PIC X(01).                 
016100           02  WSR-MED-ID              PIC 9(09).                 
016200           02  WSR-RESTO               PIC X(50).                 
016300           02  WSR-CANTIDAD            PIC S9(07).                
016400           02  FILLER                  PIC X(14).                 
016500*                                                                 
016600       LINKAGE SECTION.                                           
016700       01  PARM-CORRIDA.                                          
016800           COPY PARMCOPY.                                         
016900*                                                                 
017000       PROCEDURE DIVISION USING PARM-CORRIDA.                     
017100       0000-PRINCIPAL.                                            
017200           PERFORM 2000-CARGAR-MAESTRO                            
017300           PERFORM 1700-CALC-HOY                                  
017400           PERFORM 2500-PROCESAR-TRANSACCIONES                    
017500           PERFORM 5000-TOTALES-STOCK                             
017600           PERFORM 7000-REGRABAR-MAESTRO                          
017700           PERFORM 9000-FINALIZAR                                 
017800           GOBACK.                                                
017900       0000-PRINCIPAL-EXIT. EXIT.                                 
018000*                                                                 
018100*    ------------- CALCULO DE HOY EN DIAS ABSOLUTOS --------------
018200       1700-CALC-HOY.                                             
018300           MOVE PARM-FECHA-ACTUAL TO WS-FECHA-ENTRA               
018400           PERFORM 1800-CALC-DIAS-ABS                             
018500           MOVE WS-DIAS-ABS TO WS-DIAS-HOY.                       
018600       1700-CALC-HOY-EXIT. EXIT.                                  
018700*                                                                 
018800*    RECIBE WS-FECHA-ENTRA (AAAAMMDD), DEVUELVE WS-DIAS-ABS       
018900       1800-CALC-DIAS-ABS.                                        
019000           PERFORM 1790-DESCOMPONER-FECHA                         
019100           PERFORM 1810-MES-ACUM-DIAS                             
019200           PERFORM 1820-ES-BISIESTO                               
019300           COMPUTE WS-DIAS-ABS =                                  
019400                   WS-CALC-ANO * 365                              
019500                   + (WS-CALC-ANO - 1) / 4                        
019600                   - (WS-CALC-ANO - 1) / 100                      
019700                   + (WS-CALC-ANO - 1) / 400                      
019800                   + WS-DIAS-ACUM-MES + WS-CALC-DIA               
019900           IF WS-ES-BISIESTO = "S" AND WS-CALC-MES > 2            
020000              ADD 1 TO WS-DIAS-ABS                                
020100           END-IF.                                                
020200       1800-CALC-DIAS-ABS-EXIT. EXIT.                             
020300*                                                                 
020400       1790-DESCOMPONER-FECHA.                                    
020500           DIVIDE WS-FECHA-ENTRA BY 100                           
020600               GIVING WS-TMP-YYYYMM REMAINDER WS-CALC-DIA         
020700           DIVIDE WS-TMP-YYYYMM BY 100                            
020800               GIVING WS-CALC-ANO REMAINDER WS-CALC-MES.          
020900       1790-DESCOMPONER-FECHA-EXIT. EXIT.                         
021000*                                                                 
021100       1810-MES-ACUM-DIAS.                                        
021200           EVALUATE WS-CALC-MES                                   
021300               WHEN 1  MOVE 0   TO WS-DIAS-ACUM-MES               
021400               WHEN 2  MOVE 31  TO WS-DIAS-ACUM-MES               
021500               WHEN 3  MOVE 59  TO WS-DIAS-ACUM-MES               
021600               WHEN 4  MOVE 90  TO WS-DIAS-ACUM-MES               
021700               WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES               
021800               WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES               
021900               WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES               
022000               WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES               
022100               WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES               
022200               WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES               
022300               WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES               
022400               WHEN 12 MOVE 334 TO WS-DIAS-ACUM-MES               
022500           END-EVALUATE.                                          
022600       1810-MES-ACUM-DIAS-EXIT. EXIT.                             
022700*                                                                 
022800       1820-ES-BISIESTO.                                          
022900           MOVE "N" TO WS-ES-BISIESTO                             
023000           DIVIDE WS-CALC-ANO BY 4                                
023100               GIVING WS-TMP-DIV REMAINDER WS-TMP-RES             
023200           IF WS-TMP-RES = ZERO                                   
023300              MOVE "S" TO WS-ES-BISIESTO                          
023400              DIVIDE WS-CALC-ANO BY 100                           
023500                  GIVING WS-TMP-DIV REMAINDER WS-TMP-RES          
023600              IF WS-TMP-RES = ZERO                                
023700                 MOVE "N" TO WS-ES-BISIESTO                       
023800                 DIVIDE WS-CALC-ANO BY 400                        
023900                     GIVING WS-TMP-DIV REMAINDER WS-TMP-RES       
024000                 IF WS-TMP-RES = ZERO                             
024100                    MOVE "S" TO WS-ES-BISIESTO                    
024200                 END-IF                                           
024300              END-IF                                              
024400           END-IF.                                                
024500       1820-ES-BISIESTO-EXIT. EXIT.                               
024600*                                                                 
024700*    ------------- CARGA DEL MAESTRO A LA TABLA EN MEMORIA -------
024800       2000-CARGAR-MAESTRO.                                       
024900           MOVE ZERO TO WS-IDX-TABLA                              
025000           OPEN INPUT MED-MAESTRO-ENT                             
025100           IF FS-MED-MAESTRO-ENT NOT = "00"                       
025200              DISPLAY "FARM4-OP1: NO SE PUDO ABRIR MEDMAST - "    
025300                      FS-MED-MAESTRO-ENT UPON CONSOLE             
025400           ELSE                                                   
025500              PERFORM 2100-LEER-MAESTRO                           
025600                  THRU 2100-LEER-MAESTRO-EXIT                     
025700                  UNTIL HAY-FIN-MAESTRO                           
025800              CLOSE MED-MAESTRO-ENT                               
025900           END-IF.                                                
026000       2000-CARGAR-MAESTRO-EXIT. EXIT.                            
026100*                                                                 
026200       2100-LEER-MAESTRO.                                         
026300           READ MED-MAESTRO-ENT INTO REG-MEDICAMENTO              
026400               AT END MOVE "S" TO WS-EOF-MAESTRO                  
026500           END-READ                                               
026600           IF NOT HAY-FIN-MAESTRO                                 
026700              ADD 1 TO WS-IDX-TABLA                               
026800              SET WS-TX TO WS-IDX-TABLA                           
026900              MOVE MED-ID            TO WST-ID (WS-TX)            
027000              MOVE MED-NOMBRE        TO WST-NOMBRE (WS-TX)        
027100              MOVE MED-CATEGORIA     TO WST-CATEG (WS-TX)         
027200              MOVE MED-PRECIO        TO WST-PRECIO (WS-TX)        
027300              MOVE MED-CANTIDAD      TO WST-CANT (WS-TX)          
027400              MOVE MED-FECHA-VENCTO  TO WST-FECVEN (WS-TX)        
027500              MOVE MED-PROVEEDOR-ID  TO WST-PROVEED (WS-TX)       
027600              MOVE MED-IND-ESTADO    TO WST-ESTADO (WS-TX)        
027700              MOVE MED-IND-ACTIVO    TO WST-ACTIVO (WS-TX)        
027800              MOVE MED-COSTO-U       TO WST-COSTO (WS-TX)         
027900              ADD 1 TO WS-CONT-MAESTRO                            
028000           END-IF.                                                
028100       2100-LEER-MAESTRO-EXIT. EXIT.                              
028200*                                                                 
028300*    ------------- PROCESO DE TRANSACCIONES DE MANTENCION --------
028400       2500-PROCESAR-TRANSACCIONES.                               
028500           OPEN INPUT MED-TRANSACCIONES                           
028600           IF FS-MED-TRANSACCIONES NOT = "00"                     
028700              DISPLAY "FARM4-OP1: SIN TRANSACCIONES DE MANTENCION"
028800                      UPON CONSOLE                                
028900           ELSE                                                   
029000              PERFORM 2600-LEER-TRANSACCION THRU                  
029100                      2600-LEER-TRANSACCION-EXIT                  
029200                  UNTIL HAY-FIN-TRANSACC                          
029300              CLOSE MED-TRANSACCIONES                             
029400           END-IF.                                                
029500       2500-PROCESAR-TRANSACCIONES-EXIT. EXIT.                    
029600*                                                                 
029700       2600-LEER-TRANSACCION.                                     
029800           READ MED-TRANSACCIONES                                 
029900               AT END MOVE "S" TO WS-EOF-TRANSACC                 
030000           END-READ                                               
030100           IF NOT HAY-FIN-TRANSACC                                
030200              IF TRAN-ES-ALTA                                     
030300                 PERFORM 3000-VALIDAR-MED                         
030400                    THRU 3000-VALIDAR-MED-EXIT                    
030500                 IF WS-REGLA-FALLIDA = ZERO                       
030600                    PERFORM 7100-AGREGAR-MED                      
030700                 ELSE                                             
030800                    PERFORM 8000-RECHAZAR-TRANSAC                 
030900                 END-IF                                           
031000              END-IF                                              
031100              IF TRAN-ES-MODIF                                    
031200                 PERFORM 3000-VALIDAR-MED                         
031300                    THRU 3000-VALIDAR-MED-EXIT                    
031400                 IF WS-REGLA-FALLIDA = ZERO                       
031500                    PERFORM 7200-MODIFICAR-MED                    
031600                 ELSE                                             
031700                    PERFORM 8000-RECHAZAR-TRANSAC                 
031800                 END-IF                                           
031900              END-IF                                              
032000              IF TRAN-ES-REPOSIC                                  
032100                 PERFORM 6000-REPONER-STOCK                       
032200              END-IF                                              
032300              IF NOT TRAN-ES-ALTA AND NOT TRAN-ES-MODIF           
032400                 AND NOT TRAN-ES-REPOSIC                          
032500                 PERFORM 8000-RECHAZAR-TRANSAC                    
032600              END-IF                                              
032700           END-IF.                                                
032800       2600-LEER-TRANSACCION-EXIT. EXIT.                          
032900*                                                                 
033000*    ------------- VALIDACION DEL MEDICAMENTO (REGLAS 1-7) -------
033100*    DEVUELVE EN WS-REGLA-FALLIDA EL NUMERO DE LA PRIMERA REGLA   
033200*    QUE FALLA, O CERO SI EL MEDICAMENTO ES VALIDO                
033300       3000-VALIDAR-MED.                                          
033400           MOVE ZERO TO WS-REGLA-FALLIDA                          
033500           IF TRAN-MED-ID = ZERO                                  
033600              MOVE 1 TO WS-REGLA-FALLIDA                          
033700              GO TO 3000-VALIDAR-MED-EXIT                         
033800           END-IF                                                 
033900           IF TRAN-MED-NOMBRE = SPACES                            
034000              MOVE 2 TO WS-REGLA-FALLIDA                          
034100              GO TO 3000-VALIDAR-MED-EXIT                         
034200           END-IF                                                 
034300           IF TRAN-MED-CATEGORIA = SPACES                         
034400              MOVE 3 TO WS-REGLA-FALLIDA                          
034500              GO TO 3000-VALIDAR-MED-EXIT                         
034600           END-IF                                                 
034700           IF TRAN-MED-PRECIO < ZERO                              
034800              MOVE 4 TO WS-REGLA-FALLIDA                          
034900              GO TO 3000-VALIDAR-MED-EXIT                         
035000           END-IF                                                 
035100           IF TRAN-MED-CANTIDAD < ZERO                            
035200              MOVE 5 TO WS-REGLA-FALLIDA                          
035300              GO TO 3000-VALIDAR-MED-EXIT                         
035400           END-IF                                                 
035500           IF TRAN-MED-FECHA-VENCTO = ZERO                        
035600              MOVE 6 TO WS-REGLA-FALLIDA                          
035700              GO TO 3000-VALIDAR-MED-EXIT                         
035800           END-IF                                                 
035900           IF TRAN-MED-PROVEEDOR-ID = ZERO                        
036000              MOVE 7 TO WS-REGLA-FALLIDA                          
036100           END-IF.                                                
036200       3000-VALIDAR-MED-EXIT. EXIT.                               
036300*                                                                 
036400*    ------------- CLASIFICACION DE ESTADO (REGLAS DE NEGOCIO) ---
036500*    EVALUADA EN ORDEN: EXPIRADO, RUPTURA, STOCK BAJO, PROXIMO A  
036600*    VENCER, OK - USA EL UMBRAL Y LA VENTANA DE PARMCOPY          
036700       3500-CLASIFICAR-ESTADO.                                    
036800           MOVE "O" TO WST-ESTADO (WS-TX)                         
036900           IF WST-FECVEN (WS-TX) < PARM-FECHA-ACTUAL              
037000              AND WST-FECVEN (WS-TX) NOT = ZERO                   
037100              MOVE "E" TO WST-ESTADO (WS-TX)                      
037200           ELSE                                                   
037300              IF WST-CANT (WS-TX) = ZERO                          
037400                 MOVE "R" TO WST-ESTADO (WS-TX)                   
037500              ELSE                                                
037600                 IF WST-CANT (WS-TX) <=                           
037700                    PARM-UMBRAL-STOCK-BAJO                        
037800                    MOVE "B" TO WST-ESTADO (WS-TX)                
037900                 ELSE                                             
038000                    MOVE WST-FECVEN (WS-TX) TO WS-FECHA-ENTRA     
038100                    PERFORM 1800-CALC-DIAS-ABS                    
038200                    MOVE WS-DIAS-ABS TO WS-DIAS-MED               
038300                    COMPUTE WS-DIAS-DIFF = WS-DIAS-MED - WS-DIAS-H
038400                    IF WS-DIAS-DIFF < PARM-VENTANA-VENCTO-DIAS    
038500                       MOVE "P" TO WST-ESTADO (WS-TX)             
038600                    END-IF                                        
038700                 END-IF                                           
038800              END-IF                                              
038900           END-IF.                                                
039000       3500-CLASIFICAR-ESTADO-EXIT. EXIT.                         
039100*                                                                 
039200*    ------------- REPOSICION DE STOCK ---------------------------
039300       6000-REPONER-STOCK.                                        
039400           IF WSR-CANTIDAD NOT > ZERO                             
039500              PERFORM 8000-RECHAZAR-TRANSAC                       
039600           ELSE                                                   
039700              PERFORM 6100-BUSCAR-MED                             
039800              IF WS-IDX-BUSCA = ZERO                              
039900                 PERFORM 8000-RECHAZAR-TRANSAC                    
040000              ELSE                                                
040100                 ADD WSR-CANTIDAD                                 
040200                    TO WST-CANT (WS-IDX-BUSCA)                    
040300                 PERFORM 3500-CLASIFICAR-ESTADO                   
040400                 ADD 1 TO WS-CONT-REPOSIC                         
040500              END-IF                                              
040600           END-IF.                                                
040700       6000-REPONER-STOCK-EXIT. EXIT.                             
040800*                                                                 
040900       6100-BUSCAR-MED.                                           
041000           MOVE ZERO TO WS-IDX-BUSCA                              
041100           SET WS-TX TO 1                                         
041200           PERFORM 6150-BUSCAR-MED-UNO                            
041300               THRU 6150-BUSCAR-MED-UNO-EXIT                      
041400               WS-CONT-MAESTRO TIMES.                             
041500       6100-BUSCAR-MED-EXIT. EXIT.                                
041600*                                                                 
041700       6150-BUSCAR-MED-UNO.                                       
041800           IF WST-ID (WS-TX) = WSR-MED-ID                         
041900              SET WS-IDX-BUSCA TO WS-TX                           
042000           END-IF                                                 
042100           SET WS-TX UP BY 1.                                     
042200       6150-BUSCAR-MED-UNO-EXIT. EXIT.                            
042300*                                                                 
042400*    ------------- ALTA Y MODIFICACION DE MEDICAMENTOS -----------
042500       7100-AGREGAR-MED.                                          
042600           ADD 1 TO WS-CONT-MAESTRO                               
042700           SET WS-TX TO WS-CONT-MAESTRO                           
042800           MOVE TRAN-MED-ID            TO WST-ID (WS-TX)          
042900           MOVE TRAN-MED-NOMBRE        TO WST-NOMBRE (WS-TX)      
043000           MOVE TRAN-MED-CATEGORIA     TO WST-CATEG (WS-TX)       
043100           MOVE TRAN-MED-PRECIO        TO WST-PRECIO (WS-TX)      
043200           MOVE TRAN-MED-CANTIDAD      TO WST-CANT (WS-TX)        
043300           MOVE TRAN-MED-FECHA-VENCTO  TO WST-FECVEN (WS-TX)      
043400           MOVE TRAN-MED-PROVEEDOR-ID  TO WST-PROVEED (WS-TX)     
043500           MOVE TRAN-MED-COSTO-U       TO WST-COSTO (WS-TX)       
043600           MOVE "S"                    TO WST-ACTIVO (WS-TX)      
043700           PERFORM 3500-CLASIFICAR-ESTADO                         
043800           ADD 1 TO WS-CONT-ALTAS.                                
043900       7100-AGREGAR-MED-EXIT. EXIT.                               
044000*                                                                 
044100       7200-MODIFICAR-MED.                                        
044200           MOVE TRAN-MED-ID TO WSR-MED-ID                         
044300           PERFORM 6100-BUSCAR-MED                                
044400           IF WS-IDX-BUSCA = ZERO                                 
044500              PERFORM 8000-RECHAZAR-TRANSAC                       
044600           ELSE                                                   
044700              SET WS-TX TO WS-IDX-BUSCA                           
044800              MOVE TRAN-MED-NOMBRE     TO WST-NOMBRE (WS-TX)      
044900              MOVE TRAN-MED-CATEGORIA  TO WST-CATEG (WS-TX)       
045000              MOVE TRAN-MED-PRECIO     TO WST-PRECIO (WS-TX)      
045100              MOVE TRAN-MED-CANTIDAD   TO WST-CANT (WS-TX)        
045200              MOVE TRAN-MED-FECHA-VENCTO                          
045300                                       TO WST-FECVEN (WS-TX)      
045400              MOVE TRAN-MED-PROVEEDOR-ID                          
045500                                       TO WST-PROVEED (WS-TX)     
045600              MOVE TRAN-MED-COSTO-U   TO WST-COSTO (WS-TX)        
045700              PERFORM 3500-CLASIFICAR-ESTADO                      
045800              ADD 1 TO WS-CONT-MODIF                              
045900           END-IF.                                                
046000       7200-MODIFICAR-MED-EXIT. EXIT.                             
046100*                                                                 
046200       8000-RECHAZAR-TRANSAC.                                     
046300           ADD 1 TO WS-CONT-RECHAZOS                              
046400           DISPLAY "FARM4-OP1: TRANSACCION RECHAZADA - REGLA "    
046500                   WS-REGLA-FALLIDA " - ID " TRAN-MED-ID          
046600                   UPON CONSOLE.                                  
046700       8000-RECHAZAR-TRANSAC-EXIT. EXIT.                          
046800*                                                                 
046900*    ------------- TOTALES DE STOCK (SOBRE TODO EL MAESTRO) ------
047000       5000-TOTALES-STOCK.                                        
047100           MOVE ZERO TO WS-TOT-CANT-MEDICAM                       
047200           MOVE ZERO TO WS-TOT-CANTIDAD                           
047300           MOVE ZERO TO WS-TOT-VALOR-STOCK                        
047400           SET WS-TX TO 1                                         
047500           PERFORM 5050-TOTALES-STOCK-UNO                         
047600               THRU 5050-TOTALES-STOCK-UNO-EXIT                   
047700               WS-CONT-MAESTRO TIMES                              
047800           DISPLAY "FARM4-OP1: TOTAL MEDICAM "                    
047900                   WS-TOT-CANT-MEDICAM                            
048000                   " CANTIDAD " WS-TOT-CANTIDAD                   
048100                   " VALOR " WS-TOT-VALOR-STOCK UPON CONSOLE.     
048200       5000-TOTALES-STOCK-EXIT. EXIT.                             
048300*                                                                 
048400       5050-TOTALES-STOCK-UNO.                                    
048500           ADD 1 TO WS-TOT-CANT-MEDICAM                           
048600           ADD WST-CANT (WS-TX) TO WS-TOT-CANTIDAD                
048700           COMPUTE WS-TOT-VALOR-STOCK = WS-TOT-VALOR-STOCK +      
048800                   (WST-PRECIO (WS-TX) *                          
048900                    WST-CANT (WS-TX))                             
049000           SET WS-TX UP BY 1.                                     
049100       5050-TOTALES-STOCK-UNO-EXIT. EXIT.                         
049200*                                                                 
049300*    ------------- REGRABACION DEL MAESTRO COMPLETO --------------
049400       7000-REGRABAR-MAESTRO.                                     
049500           OPEN OUTPUT MED-MAESTRO-SAL                            
049600           SET WS-TX TO 1                                         
049700           PERFORM 7050-REGRABAR-MAESTRO-UNO                      
049800               THRU 7050-REGRABAR-MAESTRO-UNO-EXIT                
049900               WS-CONT-MAESTRO TIMES                              
050000           CLOSE MED-MAESTRO-SAL.                                 
050100       7000-REGRABAR-MAESTRO-EXIT. EXIT.                          
050200*                                                                 
050300       7050-REGRABAR-MAESTRO-UNO.                                 
050400           MOVE WST-ID (WS-TX)        TO MED-ID                   
050500           MOVE WST-NOMBRE (WS-TX)    TO MED-NOMBRE               
050600           MOVE WST-CATEG (WS-TX) TO MED-CATEGORIA                
050700           MOVE WST-PRECIO (WS-TX)    TO MED-PRECIO               
050800           MOVE WST-CANT (WS-TX)  TO MED-CANTIDAD                 
050900           MOVE WST-FECVEN (WS-TX) TO MED-FECHA-VENCTO            
051000           MOVE WST-PROVEED (WS-TX)   TO MED-PROVEEDOR-ID         
051100           MOVE WST-ESTADO (WS-TX)   TO MED-IND-ESTADO            
051200           MOVE WST-ACTIVO (WS-TX)   TO MED-IND-ACTIVO            
051300           MOVE WST-COSTO (WS-TX)    TO MED-COSTO-U               
051400           MOVE REG-MEDICAMENTO TO REG-MEDICAMENTO-SAL            
051500           WRITE REG-MEDICAMENTO-SAL                              
051600           SET WS-TX UP BY 1.                                     
051700       7050-REGRABAR-MAESTRO-UNO-EXIT. EXIT.                      
051800*                                                                 
051900       9000-FINALIZAR.                                            
052000           DISPLAY "FARM4-OP1: ALTAS=" WS-CONT-ALTAS              
052100                   " MODIF=" WS-CONT-MODIF                        
052200                   " REPOSIC=" WS-CONT-REPOSIC                    
052300                   " RECHAZOS=" WS-CONT-RECHAZOS UPON CONSOLE.    
052400       9000-FINALIZAR-EXIT. EXIT.                                 
