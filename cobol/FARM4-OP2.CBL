000100***************************************************************** 
000200*  FARM4-OP2                                                   *  
000300*  SERVICIO DE VENTAS - REGISTRO Y ANULACION DE VENTAS,        *  
000400*  CONSULTAS Y TOTALES SOBRE EL ARCHIVO DE VENTAS              *  
000500***************************************************************** 
000600       IDENTIFICATION DIVISION.                                   
000700       PROGRAM-ID.     FARM4-OP2.                                 
000800       AUTHOR.         CLAUDIO RUZ.                               
000900       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001000       DATE-WRITTEN.   1987-04-18.                                
001100       DATE-COMPILED.                                             
001200       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001300***************************************************************** 
001400*  HISTORIAL DE CAMBIOS                                        *  
001500*  FECHA       INIC  TICKET   DESCRIPCION                      *  
001600*  --------    ----  -------  -----------------------------    *  
001700*  1987-04-18  C.R.  F-0019   VERSION ORIGINAL (OPCION-2 -     *  
001800*                             VENTA AL PUBLICO, PANTALLAS)     *  
001900*  1989-02-27  C.R.  F-0033   SEPARA VENTA DE FACTURA DE COMPRA*  
002000*  1992-10-09  M.T.  F-0091   VALIDA VENCIMIENTO ANTES DE      *  
002100*                             DESCONTAR DEL STOCK              *  
002200*  1993-11-23  M.T.  F-0099   ELIMINA PANTALLAS - LOTE NOCTURNO*  
002300*                             CARGA AMBOS MAESTROS A TABLA     *  
002400*  1995-06-30  M.T.  F-0112   AGREGA ANULACION DE VENTA        *  
002500*  1996-02-11  M.T.  F-0118   VALIDA ORDEN DE REGLAS DE VENTA  *  
002600*                             (PRIMER ERROR QUE SE ENCUENTRA)   * 
002700*  1999-01-08  J.P.  Y2K-009  FECHA DE VENTA A 8 DIGITOS       *  
002800*  2000-11-14  J.P.  F-0159   INDICADOR DE VENTA ANULADA EN    *  
002900*                             VEZ DE BORRAR EL REGISTRO        *  
003000*  2004-02-14  J.P.  F-0189   AGREGA TOTALES DE VENTA PARA EL  *  
003100*                             REPORTE DE FARM4-OP5              * 
003200*  2005-05-16  R.S.  F-0188   AGREGA TRANSACCION DE DESCUENTO   * 
003300*                             SOBRE VENTA YA REGISTRADA Y       * 
003400*                             ACUMULA EL MARGEN DE VENTA DEL MES* 
003500***************************************************************** 
003600       ENVIRONMENT DIVISION.                                      
003700       CONFIGURATION SECTION.                                     
003800       SPECIAL-NAMES.                                             
003900           C01 IS TOP-OF-FORM                                     
004000           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
004100                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
004200       INPUT-OUTPUT SECTION.                                      
004300       FILE-CONTROL.                                              
004400           SELECT MED-MAESTRO-ENT ASSIGN TO MEDMAST               
004500                  ORGANIZATION IS SEQUENTIAL                      
004600                  FILE STATUS IS FS-MED-MAESTRO-ENT.              
004700                                                                  
004800           SELECT MED-MAESTRO-SAL ASSIGN TO MEDMAST               
004900                  ORGANIZATION IS SEQUENTIAL                      
005000                  FILE STATUS IS FS-MED-MAESTRO-SAL.              
005100                                                                  
005200           SELECT VTA-MAESTRO-ENT ASSIGN TO VENTMAST              
005300                  ORGANIZATION IS SEQUENTIAL                      
005400                  FILE STATUS IS FS-VTA-MAESTRO-ENT.              
005500                                                                  
005600           SELECT VTA-MAESTRO-SAL ASSIGN TO VENTMAST              
005700                  ORGANIZATION IS SEQUENTIAL                      
005800                  FILE STATUS IS FS-VTA-MAESTRO-SAL.              
005900                                                                  
006000           SELECT VTA-TRANSACCIONES ASSIGN TO VENTRAN             
006100                  ORGANIZATION IS LINE SEQUENTIAL                 
006200                  FILE STATUS IS FS-VTA-TRANSACCIONES.            
006300*                                                                 
006400       DATA DIVISION.                                             
006500       FILE SECTION.                                              
006600       FD  MED-MAESTRO-ENT                                        
006700           LABEL RECORD IS STANDARD.                              
006800           COPY MEDCOPY.                                          
006900                                                                  
007000       FD  MED-MAESTRO-SAL                                        
007100           LABEL RECORD IS STANDARD.                              
007200       01  REG-MEDICAMENTO-SAL         PIC X(104).                
007300                                                                  
007400       FD  VTA-MAESTRO-ENT                                        
007500           LABEL RECORD IS STANDARD.                              
007600           COPY VENTCOPY.                                         
007700                                                                  
007800       FD  VTA-MAESTRO-SAL                                        
007900           LABEL RECORD IS STANDARD.                              
008000       01  REG-VENTA-SAL                PIC X(125).               
008100                                                                  
008200       FD  VTA-TRANSACCIONES                                      
008300           LABEL RECORD IS STANDARD.                              
008400       01  REG-TRANSACCION-VTA.                                   
008500           02  TVTA-TIPO               PIC X(01).                 
008600               88  TVTA-ES-VENTA       VALUE "V".                 
008700               88  TVTA-ES-ANULA       VALUE "C".                 
008800               88  TVTA-ES-DESCUENTO   VALUE "D".                 
008900           02  TVTA-SALE-ID            PIC 9(09).                 
009000           02  TVTA-MED-ID             PIC 9(09).                 
009100           02  TVTA-CANTIDAD           PIC S9(07).                
009200           02  TVTA-FECHA              PIC 9(08).                 
009300           02  TVTA-CLIENTE            PIC X(25).                 
009400           02  TVTA-NOTAS              PIC X(40).                 
009500           02  TVTA-PORCENTAJE-DESC    PIC 9(03).                 
009600           02  FILLER                  PIC X(01).                 
009700*                                                                 
009800       WORKING-STORAGE SECTION.                                   
009900       01  FS-MED-MAESTRO-ENT          PIC X(02) VALUE "00".      
010000*    VISTA DE CLASE/DETALLE DEL FILE STATUS - DIGITO DE CLASE     
010100*    SEPARADO DEL DIGITO DE DETALLE PARA DIAGNOSTICO DE E/S       
010200       01  FS-MED-MAESTRO-ENT-R REDEFINES FS-MED-MAESTRO-ENT.     
010300           02  FS-MED-ENT-CLASE        PIC X(01).                 
010400           02  FS-MED-ENT-DETALLE      PIC X(01).                 
010500       01  FS-MED-MAESTRO-SAL          PIC X(02) VALUE "00".      
010600       01  FS-VTA-MAESTRO-ENT          PIC X(02) VALUE "00".      
010700       01  FS-VTA-MAESTRO-ENT-R REDEFINES FS-VTA-MAESTRO-ENT.     
010800           02  FS-VTA-ENT-CLASE        PIC X(01).                 
010900           02  FS-VTA-ENT-DETALLE      PIC X(01).                 
011000       01  FS-VTA-MAESTRO-SAL          PIC X(02) VALUE "00".      
011100       01  FS-VTA-MAESTRO-SAL-R REDEFINES FS-VTA-MAESTRO-SAL.     
011200           02  FS-VTA-SAL-CLASE        PIC X(01).                 
011300           02  FS-VTA-SAL-DETALLE      PIC X(01).                 
011400       01  FS-VTA-TRANSACCIONES        PIC X(02) VALUE "00".      
011500       01  WS-SWITCHES.                                           
011600           02  WS-EOF-MED              PIC X(01) VALUE "N".       
011700               88  HAY-FIN-MED         VALUE "S".                 
011800           02  WS-EOF-VTA              PIC X(01) VALUE "N".       
011900               88  HAY-FIN-VTA         VALUE "S".                 
012000           02  WS-EOF-TRANSACC         PIC X(01) VALUE "N".       
012100               88  HAY-FIN-TRANSACC    VALUE "S".                 
012200           02  FILLER                  PIC X(01).                 
012300       01  WS-CONTADORES.                                         
012400           02  WS-CONT-MED             PIC S9(05) COMP VALUE ZERO.
012500           02  WS-CONT-VTA             PIC S9(05) COMP VALUE ZERO.
012600           02  WS-CONT-REGISTRADAS     PIC S9(05) COMP VALUE ZERO.
012700           02  WS-CONT-ANULADAS        PIC S9(05) COMP VALUE ZERO.
012800           02  WS-CONT-RECHAZOS        PIC S9(05) COMP VALUE ZERO.
012900           02  WS-CONT-DESCUENTOS      PIC S9(05) COMP VALUE ZERO.
013000           02  FILLER                  PIC X(01).                 
013100       01  WS-SUBINDICES.                                         
013200           02  WS-IDX-MED              PIC S9(05) COMP VALUE ZERO.
013300           02  WS-IDX-VTA              PIC S9(05) COMP VALUE ZERO.
013400           02  WS-IDX-BUSCA            PIC S9(05) COMP VALUE ZERO.
013500           02  WS-REGLA-FALLIDA        PIC S9(02) COMP VALUE ZERO.
013600           02  FILLER                  PIC X(01).                 
013700       01  WS-TOTALES-VENTA.                                      
013800           02  WS-TOT-REVENUE-DIA      PIC S9(11)V99 VALUE ZERO.  
013900           02  WS-TOT-REVENUE-MES      PIC S9(11)V99 VALUE ZERO.  
014000           02  WS-TOT-CANT-VTA-DIA     PIC S9(07) COMP VALUE ZERO.
014100           02  WS-PROMEDIO-VENTA       PIC S9(09)V99 VALUE ZERO.  
014200           02  WS-TOT-MARGEN-MES       PIC S9(11)V99 VALUE ZERO.  
014300           02  FILLER                  PIC X(01).                 
014400*                                                                 
014500*    TABLA DE MEDICAMENTOS EN MEMORIA - PARA VALIDAR Y DESCONTAR  
014600       01  WS-TABLA-MED.                                          
014700           02  WST-ENTRADA OCCURS 2000 TIMES                      
014800                            INDEXED BY WS-TX.                     
014900               03  WST-ID         PIC 9(09).                      
015000               03  WST-NOMBRE     PIC X(30).                      
015100               03  WST-PRECIO     PIC S9(7)V99.                   
015200               03  WST-CANT       PIC S9(07).                     
015300               03  WST-FECVEN     PIC 9(08).                      
015400               03  WST-ESTADO     PIC X(01).                      
015500               03  WST-COSTO-U    PIC S9(7)V99.                   
015600               03  WST-RESTO      PIC X(22).                      
015700           02  FILLER                  PIC X(01).                 
015800*                                                                 
015900*    TABLA DE VENTAS EN MEMORIA - PARA ANULAR Y TOTALIZAR         
016000       01  WS-TABLA-VTA.                                          
016100           02  VST-ENTRADA OCCURS 5000 TIMES                      
016200                           INDEXED BY WS-VX.                      
016300               03  VST-ID         PIC 9(09).                      
016400               03  VST-MED-ID     PIC 9(09).                      
016500               03  VST-CANT       PIC S9(07).                     
016600               03  VST-PRECIO     PIC S9(7)V99.                   
016700               03  VST-TOTAL      PIC S9(9)V99.                   
016800               03  VST-FECHA      PIC 9(08).                      
016900               03  VST-CLIENTE    PIC X(25).                      
017000               03  VST-NOTAS      PIC X(40).                      
017100               03  VST-ANULADA    PIC X(01).                      
017200           02  FILLER                  PIC X(01).                 
017300*                                                                 
017400*    DESCOMPOSICION DE LA FECHA DE UNA VENTA PARA LA PRUEBA DE MES
017500*    ACTUAL - PARM-FEC-ANO/PARM-FEC-MES VIENEN DE PARMCOPY        
017600       01  WS-DESCOMP-FECHA.                                      
017700           02  WS-TMP-YYYYMM            PIC 9(06) COMP.           
017800           02  WS-VTA-ANO               PIC 9(04) COMP.           
017900           02  WS-VTA-MES               PIC 9(02) COMP.           
018000           02  FILLER                  PIC X(01).                 
018100*                                                                 
018200       LINKAGE SECTION.                                           
018300       01  PARM-CORRIDA.                                          
018400           COPY PARMCOPY.                                         
018500*                                                                 
018600       PROCEDURE DIVISION USING PARM-CORRIDA.                     
018700       0000-PRINCIPAL.                                            
018800           PERFORM 2000-CARGAR-MED                                
018900           PERFORM 2200-CARGAR-VTA                                
019000           PERFORM 2500-PROCESAR-TRANSACCIONES                    
019100           PERFORM 5000-TOTALES-VENTA                             
019200           PERFORM 7000-REGRABAR-MED                              
019300           PERFORM 7500-REGRABAR-VTA                              
019400           PERFORM 9000-FINALIZAR                                 
019500           GOBACK.                                                
019600       0000-PRINCIPAL-EXIT. EXIT.                                 
019700*                                                                 
019800*    ------------- CARGA DEL MAESTRO DE MEDICAMENTOS -------------
019900       2000-CARGAR-MED.                                           
020000           MOVE ZERO TO WS-IDX-MED                                
020100           OPEN INPUT MED-MAESTRO-ENT                             
020200           IF FS-MED-MAESTRO-ENT NOT = "00"                       
020300              DISPLAY "FARM4-OP2: NO SE PUDO ABRIR MEDMAST - "    
020400                      FS-MED-MAESTRO-ENT UPON CONSOLE             
020500           ELSE                                                   
020600              PERFORM 2100-LEER-MED                               
020700                  THRU 2100-LEER-MED-EXIT                         
020800                  UNTIL HAY-FIN-MED                               
020900              CLOSE MED-MAESTRO-ENT                               
021000           END-IF.                                                
021100       2000-CARGAR-MED-EXIT. EXIT.                                
021200*                                                                 
021300       2100-LEER-MED.                                             
021400           READ MED-MAESTRO-ENT INTO REG-MEDICAMENTO              
021500               AT END MOVE "S" TO WS-EOF-MED                      
021600           END-READ                                               
021700           IF NOT HAY-FIN-MED                                     
021800              ADD 1 TO WS-IDX-MED                                 
021900              SET WS-TX TO WS-IDX-MED                             
022000              MOVE MED-ID           TO WST-ID (WS-TX)             
022100              MOVE MED-NOMBRE       TO WST-NOMBRE (WS-TX)         
022200              MOVE MED-PRECIO       TO WST-PRECIO (WS-TX)         
022300              MOVE MED-CANTIDAD     TO WST-CANT (WS-TX)           
022400              MOVE MED-FECHA-VENCTO TO WST-FECVEN (WS-TX)         
022500              MOVE MED-IND-ESTADO   TO WST-ESTADO (WS-TX)         
022600              MOVE MED-COSTO-U      TO WST-COSTO-U (WS-TX)        
022700              ADD 1 TO WS-CONT-MED                                
022800           END-IF.                                                
022900       2100-LEER-MED-EXIT. EXIT.                                  
023000*                                                                 
023100*    ------------- CARGA DEL MAESTRO DE VENTAS -------------------
023200       2200-CARGAR-VTA.                                           
023300           MOVE ZERO TO WS-IDX-VTA                                
023400           OPEN INPUT VTA-MAESTRO-ENT                             
023500           IF FS-VTA-MAESTRO-ENT NOT = "00"                       
023600              DISPLAY "FARM4-OP2: SIN MAESTRO DE VENTAS PREVIO"   
023700                      UPON CONSOLE                                
023800           ELSE                                                   
023900              PERFORM 2300-LEER-VTA                               
024000                  THRU 2300-LEER-VTA-EXIT                         
024100                  UNTIL HAY-FIN-VTA                               
024200              CLOSE VTA-MAESTRO-ENT                               
024300           END-IF.                                                
024400       2200-CARGAR-VTA-EXIT. EXIT.                                
024500*                                                                 
024600       2300-LEER-VTA.                                             
024700           READ VTA-MAESTRO-ENT INTO REG-VENTA                    
024800               AT END MOVE "S" TO WS-EOF-VTA                      
024900           END-READ                                               
025000           IF NOT HAY-FIN-VTA                                     
025100              ADD 1 TO WS-IDX-VTA                                 
025200              SET WS-VX TO WS-IDX-VTA                             
025300              MOVE SALE-ID          TO VST-ID (WS-VX)             
025400              MOVE SALE-MED-ID      TO VST-MED-ID (WS-VX)         
025500              MOVE SALE-CANTIDAD    TO VST-CANT (WS-VX)           
025600              MOVE SALE-PRECIO-UNIT TO VST-PRECIO (WS-VX)         
025700              MOVE SALE-TOTAL       TO VST-TOTAL (WS-VX)          
025800              MOVE SALE-FECHA       TO VST-FECHA (WS-VX)          
025900              MOVE SALE-CLIENTE     TO VST-CLIENTE (WS-VX)        
026000              MOVE SALE-NOTAS       TO VST-NOTAS (WS-VX)          
026100              MOVE SALE-IND-ANULADA TO VST-ANULADA (WS-VX)        
026200              ADD 1 TO WS-CONT-VTA                                
026300           END-IF.                                                
026400       2300-LEER-VTA-EXIT. EXIT.                                  
026500*                                                                 
026600*    ------------- PROCESO DE TRANSACCIONES DE VENTA -------------
026700       2500-PROCESAR-TRANSACCIONES.                               
026800           OPEN INPUT VTA-TRANSACCIONES                           
026900           IF FS-VTA-TRANSACCIONES NOT = "00"                     
027000              DISPLAY "FARM4-OP2: SIN TRANSACCIONES DE VENTA"     
027100                      UPON CONSOLE                                
027200           ELSE                                                   
027300              PERFORM 2600-LEER-TRANSACCION                       
027400                  THRU 2600-LEER-TRANSACCION-EXIT                 
027500                  UNTIL HAY-FIN-TRANSACC                          
027600              CLOSE VTA-TRANSACCIONES                             
027700           END-IF.                                                
027800       2500-PROCESAR-TRANSACCIONES-EXIT. EXIT.                    
027900*                                                                 
028000       2600-LEER-TRANSACCION.                                     
028100           READ VTA-TRANSACCIONES                                 
028200               AT END MOVE "S" TO WS-EOF-TRANSACC                 
028300           END-READ                                               
028400           IF NOT HAY-FIN-TRANSACC                                
028500              IF TVTA-ES-VENTA                                    
028600                 PERFORM 3000-VALIDAR-VENTA                       
028700                    THRU 3000-VALIDAR-VENTA-EXIT                  
028800                 IF WS-REGLA-FALLIDA = ZERO                       
028900                    PERFORM 3500-REGISTRAR-VENTA                  
029000                 ELSE                                             
029100                    PERFORM 8000-RECHAZAR-TRANSAC                 
029200                 END-IF                                           
029300              END-IF                                              
029400              IF TVTA-ES-ANULA                                    
029500                 PERFORM 4000-ANULAR-VENTA                        
029600              END-IF                                              
029700              IF TVTA-ES-DESCUENTO                                
029800                 PERFORM 3600-VALIDAR-DESCUENTO                   
029900                    THRU 3600-VALIDAR-DESCUENTO-EXIT              
030000                 IF WS-REGLA-FALLIDA = ZERO                       
030100                    PERFORM 3650-APLICAR-DESCUENTO                
030200                 ELSE                                             
030300                    PERFORM 8000-RECHAZAR-TRANSAC                 
030400                 END-IF                                           
030500              END-IF                                              
030600              IF NOT TVTA-ES-VENTA AND NOT TVTA-ES-ANULA          
030700                 AND NOT TVTA-ES-DESCUENTO                        
030800                 PERFORM 8000-RECHAZAR-TRANSAC                    
030900              END-IF                                              
031000           END-IF.                                                
031100       2600-LEER-TRANSACCION-EXIT. EXIT.                          
031200*                                                                 
031300*    ------------- VALIDACION DE LA VENTA (REGLAS 1-5) -----------
031400*    DEVUELVE EN WS-REGLA-FALLIDA EL NUMERO DE LA PRIMERA REGLA   
031500*    QUE FALLA, O CERO SI LA VENTA ES VALIDA. FIJA WS-IDX-BUSCA   
031600*    CON EL SUBINDICE DEL MEDICAMENTO ENCONTRADO                  
031700       3000-VALIDAR-VENTA.                                        
031800           MOVE ZERO TO WS-REGLA-FALLIDA                          
031900           MOVE ZERO TO WS-IDX-BUSCA                              
032000           SET WS-TX TO 1                                         
032100           PERFORM 3050-BUSCAR-MED-VENTA                          
032200               THRU 3050-BUSCAR-MED-VENTA-EXIT                    
032300               WS-CONT-MED TIMES                                  
032400           IF WS-IDX-BUSCA = ZERO                                 
032500              MOVE 1 TO WS-REGLA-FALLIDA                          
032600              GO TO 3000-VALIDAR-VENTA-EXIT                       
032700           END-IF                                                 
032800           IF TVTA-CANTIDAD NOT > ZERO                            
032900              MOVE 2 TO WS-REGLA-FALLIDA                          
033000              GO TO 3000-VALIDAR-VENTA-EXIT                       
033100           END-IF                                                 
033200           IF TVTA-FECHA = ZERO                                   
033300              MOVE 3 TO WS-REGLA-FALLIDA                          
033400              GO TO 3000-VALIDAR-VENTA-EXIT                       
033500           END-IF                                                 
033600           IF WST-ESTADO (WS-IDX-BUSCA) = "E"                     
033700              MOVE 4 TO WS-REGLA-FALLIDA                          
033800              GO TO 3000-VALIDAR-VENTA-EXIT                       
033900           END-IF                                                 
034000           IF WST-CANT (WS-IDX-BUSCA) < TVTA-CANTIDAD             
034100              MOVE 5 TO WS-REGLA-FALLIDA                          
034200           END-IF.                                                
034300       3000-VALIDAR-VENTA-EXIT. EXIT.                             
034400*                                                                 
034500       3050-BUSCAR-MED-VENTA.                                     
034600           IF WST-ID (WS-TX) = TVTA-MED-ID                        
034700              SET WS-IDX-BUSCA TO WS-TX                           
034800           END-IF                                                 
034900           SET WS-TX UP BY 1.                                     
035000       3050-BUSCAR-MED-VENTA-EXIT. EXIT.                          
035100*                                                                 
035200*    ------------- REGISTRO DE LA VENTA --------------------------
035300       3500-REGISTRAR-VENTA.                                      
035400           ADD 1 TO WS-IDX-VTA                                    
035500           SET WS-VX TO WS-IDX-VTA                                
035600           MOVE TVTA-SALE-ID     TO VST-ID (WS-VX)                
035700           MOVE TVTA-MED-ID      TO VST-MED-ID (WS-VX)            
035800           MOVE TVTA-CANTIDAD    TO VST-CANT (WS-VX)              
035900           MOVE WST-PRECIO (WS-IDX-BUSCA) TO VST-PRECIO (WS-VX)   
036000           COMPUTE VST-TOTAL (WS-VX) =                            
036100                   WST-PRECIO (WS-IDX-BUSCA) * TVTA-CANTIDAD      
036200           MOVE TVTA-FECHA       TO VST-FECHA (WS-VX)             
036300           MOVE TVTA-CLIENTE     TO VST-CLIENTE (WS-VX)           
036400           MOVE TVTA-NOTAS       TO VST-NOTAS (WS-VX)             
036500           MOVE "N"               TO VST-ANULADA (WS-VX)          
036600           SUBTRACT TVTA-CANTIDAD                                 
036700                   FROM WST-CANT (WS-IDX-BUSCA)                   
036800           PERFORM 3700-CALC-MARGEN-VENTA                         
036900           ADD 1 TO WS-CONT-VTA                                   
037000           ADD 1 TO WS-CONT-REGISTRADAS.                          
037100       3500-REGISTRAR-VENTA-EXIT. EXIT.                           
037200*                                                                 
037300*    ------------- MARGEN DE LA VENTA RECIEN REGISTRADA ----------
037400*    MARGEN = TOTAL DE LA VENTA MENOS EL COSTO DE LO VENDIDO      
037500       3700-CALC-MARGEN-VENTA.                                    
037600           COMPUTE WS-TOT-MARGEN-MES = WS-TOT-MARGEN-MES +        
037700                   VST-TOTAL (WS-VX) -                            
037800                   (WST-COSTO-U (WS-IDX-BUSCA) * TVTA-CANTIDAD).  
037900       3700-CALC-MARGEN-VENTA-EXIT. EXIT.                         
038000*                                                                 
038100*    ------------- ANULACION DE VENTA ----------------------------
038200       4000-ANULAR-VENTA.                                         
038300           MOVE ZERO TO WS-IDX-BUSCA                              
038400           SET WS-VX TO 1                                         
038500           PERFORM 4050-BUSCAR-VTA-ANULAR                         
038600               THRU 4050-BUSCAR-VTA-ANULAR-EXIT                   
038700               WS-CONT-VTA TIMES                                  
038800           IF WS-IDX-BUSCA = ZERO                                 
038900              PERFORM 8000-RECHAZAR-TRANSAC                       
039000           ELSE                                                   
039100              MOVE "S" TO VST-ANULADA (WS-IDX-BUSCA)              
039200              PERFORM 4100-RESTAURAR-STOCK                        
039300              ADD 1 TO WS-CONT-ANULADAS                           
039400           END-IF.                                                
039500       4000-ANULAR-VENTA-EXIT. EXIT.                              
039600*                                                                 
039700       4050-BUSCAR-VTA-ANULAR.                                    
039800           IF VST-ID (WS-VX) = TVTA-SALE-ID                       
039900              SET WS-IDX-BUSCA TO WS-VX                           
040000           END-IF                                                 
040100           SET WS-VX UP BY 1.                                     
040200       4050-BUSCAR-VTA-ANULAR-EXIT. EXIT.                         
040300*                                                                 
040400       4100-RESTAURAR-STOCK.                                      
040500           MOVE ZERO TO WS-IDX-MED                                
040600           SET WS-TX TO 1                                         
040700           PERFORM 4150-BUSCAR-MED-RESTAURAR                      
040800               THRU 4150-BUSCAR-MED-RESTAURAR-EXIT                
040900               WS-CONT-MED TIMES                                  
041000           IF WS-IDX-MED NOT = ZERO                               
041100              ADD VST-CANT (WS-IDX-BUSCA)                         
041200                 TO WST-CANT (WS-IDX-MED)                         
041300           END-IF.                                                
041400       4100-RESTAURAR-STOCK-EXIT. EXIT.                           
041500*                                                                 
041600       4150-BUSCAR-MED-RESTAURAR.                                 
041700           IF WST-ID (WS-TX) = VST-MED-ID (WS-IDX-BUSCA)          
041800              SET WS-IDX-MED TO WS-TX                             
041900           END-IF                                                 
042000           SET WS-TX UP BY 1.                                     
042100       4150-BUSCAR-MED-RESTAURAR-EXIT. EXIT.                      
042200*                                                                 
042300*    ------------- DESCUENTO SOBRE VENTA YA REGISTRADA -----------
042400*    DEVUELVE EN WS-REGLA-FALLIDA 1 SI LA VENTA NO EXISTE, 2 SI   
042500*    EL PORCENTAJE ES INVALIDO. FIJA WS-IDX-BUSCA CON LA VENTA    
042600       3600-VALIDAR-DESCUENTO.                                    
042700           MOVE ZERO TO WS-REGLA-FALLIDA                          
042800           MOVE ZERO TO WS-IDX-BUSCA                              
042900           SET WS-VX TO 1                                         
043000           PERFORM 4050-BUSCAR-VTA-ANULAR                         
043100               THRU 4050-BUSCAR-VTA-ANULAR-EXIT                   
043200               WS-CONT-VTA TIMES                                  
043300           IF WS-IDX-BUSCA = ZERO                                 
043400              MOVE 1 TO WS-REGLA-FALLIDA                          
043500              GO TO 3600-VALIDAR-DESCUENTO-EXIT                   
043600           END-IF                                                 
043700           IF TVTA-PORCENTAJE-DESC > 100                          
043800              MOVE 2 TO WS-REGLA-FALLIDA                          
043900           END-IF.                                                
044000       3600-VALIDAR-DESCUENTO-EXIT. EXIT.                         
044100*                                                                 
044200       3650-APLICAR-DESCUENTO.                                    
044300           COMPUTE VST-TOTAL (WS-IDX-BUSCA) ROUNDED =             
044400                   VST-TOTAL (WS-IDX-BUSCA) -                     
044500                   (VST-TOTAL (WS-IDX-BUSCA) *                    
044600                    TVTA-PORCENTAJE-DESC / 100)                   
044700           ADD 1 TO WS-CONT-DESCUENTOS.                           
044800       3650-APLICAR-DESCUENTO-EXIT. EXIT.                         
044900*                                                                 
045000       8000-RECHAZAR-TRANSAC.                                     
045100           ADD 1 TO WS-CONT-RECHAZOS                              
045200           DISPLAY "FARM4-OP2: TRANSACCION RECHAZADA - REGLA "    
045300                   WS-REGLA-FALLIDA " - VENTA " TVTA-SALE-ID      
045400                   UPON CONSOLE.                                  
045500       8000-RECHAZAR-TRANSAC-EXIT. EXIT.                          
045600*                                                                 
045700*    ------------- TOTALES DE VENTA (DIA Y MES DE LA CORRIDA) ----
045800       5000-TOTALES-VENTA.                                        
045900           MOVE ZERO TO WS-TOT-REVENUE-DIA                        
046000           MOVE ZERO TO WS-TOT-REVENUE-MES                        
046100           MOVE ZERO TO WS-TOT-CANT-VTA-DIA                       
046200           SET WS-VX TO 1                                         
046300           PERFORM 5150-ACUMULAR-VENTA-UNO                        
046400               THRU 5150-ACUMULAR-VENTA-UNO-EXIT                  
046500               WS-CONT-VTA TIMES                                  
046600           IF WS-CONT-VTA > ZERO                                  
046700              COMPUTE WS-PROMEDIO-VENTA ROUNDED =                 
046800                      WS-TOT-REVENUE-MES / WS-CONT-VTA            
046900           ELSE                                                   
047000              MOVE ZERO TO WS-PROMEDIO-VENTA                      
047100           END-IF                                                 
047200           DISPLAY "FARM4-OP2: VENTAS DIA=" WS-TOT-REVENUE-DIA    
047300                   " VENTAS MES=" WS-TOT-REVENUE-MES              
047400                   " PROMEDIO=" WS-PROMEDIO-VENTA UPON CONSOLE.   
047500       5000-TOTALES-VENTA-EXIT. EXIT.                             
047600*                                                                 
047700       5150-ACUMULAR-VENTA-UNO.                                   
047800           PERFORM 5100-ACUMULAR-VENTA                            
047900           SET WS-VX UP BY 1.                                     
048000       5150-ACUMULAR-VENTA-UNO-EXIT. EXIT.                        
048100*                                                                 
048200       5100-ACUMULAR-VENTA.                                       
048300           IF VST-ANULADA (WS-VX) NOT = "S"                       
048400              IF VST-FECHA (WS-VX) = PARM-FECHA-ACTUAL            
048500                 ADD VST-TOTAL (WS-VX) TO WS-TOT-REVENUE-DIA      
048600                 ADD VST-CANT (WS-VX)  TO WS-TOT-CANT-VTA-DIA     
048700              END-IF                                              
048800              COMPUTE WS-TMP-YYYYMM = VST-FECHA (WS-VX) / 100     
048900              DIVIDE WS-TMP-YYYYMM BY 100                         
049000                 GIVING WS-VTA-ANO REMAINDER WS-VTA-MES           
049100              IF WS-VTA-ANO = PARM-FEC-ANO                        
049200                 AND WS-VTA-MES = PARM-FEC-MES                    
049300                 ADD VST-TOTAL (WS-VX) TO WS-TOT-REVENUE-MES      
049400              END-IF                                              
049500           END-IF.                                                
049600       5100-ACUMULAR-VENTA-EXIT. EXIT.                            
049700*                                                                 
049800*    ------------- REGRABACION DEL MAESTRO DE MEDICAMENTOS -------
049900       7000-REGRABAR-MED.                                         
050000           OPEN OUTPUT MED-MAESTRO-SAL                            
050100           SET WS-TX TO 1                                         
050200           PERFORM 7050-REGRABAR-MED-UNO                          
050300               THRU 7050-REGRABAR-MED-UNO-EXIT                    
050400               WS-CONT-MED TIMES                                  
050500           CLOSE MED-MAESTRO-SAL.                                 
050600       7000-REGRABAR-MED-EXIT. EXIT.                              
050700*                                                                 
050800       7050-REGRABAR-MED-UNO.                                     
050900           MOVE WST-ID (WS-TX)     TO MED-ID                      
051000           MOVE WST-NOMBRE (WS-TX) TO MED-NOMBRE                  
051100           MOVE WST-PRECIO (WS-TX) TO MED-PRECIO                  
051200           MOVE WST-CANT (WS-TX)   TO MED-CANTIDAD                
051300           MOVE WST-FECVEN (WS-TX) TO MED-FECHA-VENCTO            
051400           MOVE WST-ESTADO (WS-TX) TO MED-IND-ESTADO              
051500           MOVE WST-COSTO-U (WS-TX) TO MED-COSTO-U                
051600           MOVE REG-MEDICAMENTO TO REG-MEDICAMENTO-SAL            
051700           WRITE REG-MEDICAMENTO-SAL                              
051800           SET WS-TX UP BY 1.                                     
051900       7050-REGRABAR-MED-UNO-EXIT. EXIT.                          
052000*                                                                 
052100*    ------------- REGRABACION DEL MAESTRO DE VENTAS -------------
052200       7500-REGRABAR-VTA.                                         
052300           OPEN OUTPUT VTA-MAESTRO-SAL                            
052400           SET WS-VX TO 1                                         
052500           PERFORM 7550-REGRABAR-VTA-UNO                          
052600               THRU 7550-REGRABAR-VTA-UNO-EXIT                    
052700               WS-CONT-VTA TIMES                                  
052800           CLOSE VTA-MAESTRO-SAL.                                 
052900       7500-REGRABAR-VTA-EXIT. EXIT.                              
053000*                                                                 
053100       7550-REGRABAR-VTA-UNO.                                     
053200           MOVE VST-ID (WS-VX)      TO SALE-ID                    
053300           MOVE VST-MED-ID (WS-VX)  TO SALE-MED-ID                
053400           MOVE VST-CANT (WS-VX)    TO SALE-CANTIDAD              
053500           MOVE VST-PRECIO (WS-VX)  TO SALE-PRECIO-UNIT           
053600           MOVE VST-TOTAL (WS-VX)   TO SALE-TOTAL                 
053700           MOVE VST-FECHA (WS-VX)   TO SALE-FECHA                 
053800           MOVE VST-CLIENTE (WS-VX) TO SALE-CLIENTE               
053900           MOVE VST-NOTAS (WS-VX)   TO SALE-NOTAS                 
054000           MOVE VST-ANULADA (WS-VX) TO SALE-IND-ANULADA           
054100           MOVE REG-VENTA TO REG-VENTA-SAL                        
054200           WRITE REG-VENTA-SAL                                    
054300           SET WS-VX UP BY 1.                                     
054400       7550-REGRABAR-VTA-UNO-EXIT. EXIT.                          
054500*                                                                 
054600       9000-FINALIZAR.                                            
054700           DISPLAY "FARM4-OP2: REGISTRADAS=" WS-CONT-REGISTRADAS  
054800                   " ANULADAS=" WS-CONT-ANULADAS                  
054900                   " DESCUENTOS=" WS-CONT-DESCUENTOS              
055000                   " RECHAZOS=" WS-CONT-RECHAZOS                  
055100                   " MARGEN MES=" WS-TOT-MARGEN-MES UPON CONSOLE. 
055200       9000-FINALIZAR-EXIT. EXIT.                                 
