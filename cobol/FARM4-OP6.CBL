000100***************************************************************** 
000200*  FARM4-OP6                                                   *  
000300*  MANTENCION DEL MAESTRO DE PROVEEDORES - ALTA/MODIF/BAJA,    *  
000400*  BUSQUEDAS, CRUCE CON EL MAESTRO DE MEDICAMENTOS Y EXPORT CSV*  
000500***************************************************************** 
000600       IDENTIFICATION DIVISION.                                   
000700       PROGRAM-ID.     FARM4-OP6.                                 
000800       AUTHOR.         CLAUDIO RUZ.                               
000900       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001000       DATE-WRITTEN.   1989-02-14.                                
001100       DATE-COMPILED.                                             
001200       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001300***************************************************************** 
001400*  HISTORIAL DE CAMBIOS                                        *  
001500*  FECHA       INIC  TICKET   DESCRIPCION                      *  
001600*  --------    ----  -------  -----------------------------   *   
001700*  1989-02-14  C.R.  F-0047   VERSION ORIGINAL (ALTA DE        *  
001800*                             FICHEROS DE VENTA - RUZCREA2)    *  
001900*  1990-05-11  C.R.  F-0058   RECONVERTIDO A MAESTRO DE        *  
002000*                             PROVEEDORES CON ALTA/MODIF/BAJA  *  
002100*  1994-08-02  M.T.  F-0109   AGREGA BUSQUEDA POR NOMBRE/       * 
002200*                             CIUDAD (ANTES SOLO POR RUT)       * 
002300*  1996-03-21  M.T.  F-0120   CRUCE CON MAESTRO DE MEDICAMENTOS*  
002400*                             PARA CONTAR EN USO Y VALOR STOCK *  
002500*  1999-01-08  J.P.  Y2K-009  SIN IMPACTO - SOLO REVISION       * 
002600*  2002-03-25  J.P.  F-0171   AGREGA EXPORTACION CSV DE         * 
002700*                             PROVEEDORES                       * 
002800*  2004-11-30  J.P.  F-0193   VALIDACION DE CORREO/TELEFONO    *  
002900*                             REFORZADA (REQUERIDO POR AUDITORIA* 
003000*  2005-05-16  R.S.  F-0188   AGREGA VISTAS DE CLASE/DETALLE    * 
003100*                             DE LOS FILE STATUS PARA FACILITAR * 
003200*                             EL DIAGNOSTICO DE ERRORES DE E/S  * 
003300***************************************************************** 
003400       ENVIRONMENT DIVISION.                                      
003500       CONFIGURATION SECTION.                                     
003600       SPECIAL-NAMES.                                             
003700           C01 IS TOP-OF-FORM                                     
003800           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
003900                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
004000       INPUT-OUTPUT SECTION.                                      
004100       FILE-CONTROL.                                              
004200           SELECT MED-MAESTRO-ENT ASSIGN TO MEDMAST               
004300                  ORGANIZATION IS SEQUENTIAL                      
004400                  FILE STATUS IS FS-MED-MAESTRO-ENT.              
004500                                                                  
004600           SELECT FOUR-MAESTRO-ENT ASSIGN TO FOURMAST             
004700                  ORGANIZATION IS SEQUENTIAL                      
004800                  FILE STATUS IS FS-FOUR-MAESTRO-ENT.             
004900                                                                  
005000           SELECT FOUR-MAESTRO-SAL ASSIGN TO FOURMAST             
005100                  ORGANIZATION IS SEQUENTIAL                      
005200                  FILE STATUS IS FS-FOUR-MAESTRO-SAL.             
005300                                                                  
005400           SELECT FOUR-TRANSACCIONES ASSIGN TO FOURTRAN           
005500                  ORGANIZATION IS LINE SEQUENTIAL                 
005600                  FILE STATUS IS FS-FOUR-TRANSAC.                 
005700                                                                  
005800           SELECT FOUR-CSV-SAL ASSIGN TO FOURCSV                  
005900                  ORGANIZATION IS LINE SEQUENTIAL                 
006000                  FILE STATUS IS FS-FOUR-CSV-SAL.                 
006100*                                                                 
006200       DATA DIVISION.                                             
006300       FILE SECTION.                                              
006400       FD  MED-MAESTRO-ENT                                        
006500           LABEL RECORD IS STANDARD.                              
006600           COPY MEDCOPY.                                          
006700                                                                  
006800       FD  FOUR-MAESTRO-ENT                                       
006900           LABEL RECORD IS STANDARD.                              
007000           COPY FOURCOPY.                                         
007100                                                                  
007200       FD  FOUR-MAESTRO-SAL                                       
007300           LABEL RECORD IS STANDARD.                              
007400       01  REG-PROVEEDOR-SAL             PIC X(202).              
007500                                                                  
007600       FD  FOUR-TRANSACCIONES                                     
007700           LABEL RECORD IS STANDARD.                              
007800       01  REG-TRANSACCION-PROV.                                  
007900           02  TPROV-TIPO                PIC X(01).               
008000               88  TPROV-ES-ALTA        VALUE "A".                
008100               88  TPROV-ES-MODIF       VALUE "M".                
008200               88  TPROV-ES-BAJA        VALUE "B".                
008300               88  TPROV-ES-BUSQ-NOM    VALUE "N".                
008400               88  TPROV-ES-BUSQ-CIUD   VALUE "C".                
008500           02  TPROV-SUPP-ID             PIC 9(09).               
008600           02  TPROV-NOMBRE              PIC X(30).               
008700           02  TPROV-DIRECCION           PIC X(40).               
008800           02  TPROV-TELEFONO            PIC X(15).               
008900           02  TPROV-EMAIL               PIC X(30).               
009000           02  TPROV-CONTACTO            PIC X(25).               
009100           02  TPROV-NOTAS               PIC X(40).               
009200           02  TPROV-CRITERIO            PIC X(30).               
009300           02  FILLER                    PIC X(01).               
009400                                                                  
009500       FD  FOUR-CSV-SAL                                           
009600           LABEL RECORD IS STANDARD.                              
009700       01  REG-CSV-LINEA                 PIC X(200).              
009800*                                                                 
009900       WORKING-STORAGE SECTION.                                   
010000       01  FS-MED-MAESTRO-ENT           PIC X(02) VALUE "00".     
010100       01  FS-FOUR-MAESTRO-ENT          PIC X(02) VALUE "00".     
010200       01  FS-FOUR-MAESTRO-SAL          PIC X(02) VALUE "00".     
010300       01  FS-FOUR-TRANSAC              PIC X(02) VALUE "00".     
010400       01  FS-FOUR-CSV-SAL              PIC X(02) VALUE "00".     
010500*    VISTA DE CLASE/DETALLE DEL FILE STATUS - FACILITA EL ANALISIS
010600*    DEL DIGITO DE CLASE POR SEPARADO DEL DIGITO DE DETALLE       
010700       01  FS-FOUR-TRANSAC-R REDEFINES FS-FOUR-TRANSAC.           
010800           02  FS-FOUR-TRAN-CLASE       PIC X(01).                
010900           02  FS-FOUR-TRAN-DETALLE     PIC X(01).                
011000       01  FS-FOUR-CSV-SAL-R REDEFINES FS-FOUR-CSV-SAL.           
011100           02  FS-FOUR-CSV-CLASE        PIC X(01).                
011200           02  FS-FOUR-CSV-DETALLE      PIC X(01).                
011300       01  WS-SWITCHES.                                           
011400           02  WS-EOF-MED               PIC X(01) VALUE "N".      
011500               88  HAY-FIN-MED         VALUE "S".                 
011600           02  WS-EOF-FOUR              PIC X(01) VALUE "N".      
011700               88  HAY-FIN-FOUR        VALUE "S".                 
011800           02  WS-EOF-TRANSAC           PIC X(01) VALUE "N".      
011900               88  HAY-FIN-TRANSAC     VALUE "S".                 
012000           02  FILLER                  PIC X(01).                 
012100       01  WS-CONTADORES.                                         
012200           02  WS-CONT-MED             PIC S9(05) COMP VALUE ZERO.
012300           02  WS-CONT-PROV            PIC S9(05) COMP VALUE ZERO.
012400           02  WS-CONT-ALTAS           PIC S9(05) COMP VALUE ZERO.
012500           02  WS-CONT-MODIF           PIC S9(05) COMP VALUE ZERO.
012600           02  WS-CONT-BAJAS           PIC S9(05) COMP VALUE ZERO.
012700           02  WS-CONT-RECHAZOS        PIC S9(05) COMP VALUE ZERO.
012800           02  WS-CONT-HALLADOS        PIC S9(05) COMP VALUE ZERO.
012900           02  FILLER                  PIC X(01).                 
013000       01  WS-REGLA-FALLIDA            PIC S9(03) COMP VALUE ZERO.
013100*                                                                 
013200*    TABLA DE MEDICAMENTOS - SOLO LECTURA, PARA EL CRUCE          
013300       01  WS-TABLA-MED.                                          
013400           02  WST-ENTRADA OCCURS 2000 TIMES                      
013500                            INDEXED BY WS-TX.                     
013600               03  WST-PROVEED    PIC 9(09).                      
013700               03  WST-PRECIO     PIC S9(7)V99.                   
013800               03  WST-CANT       PIC S9(07).                     
013900           02  FILLER                  PIC X(01).                 
014000*                                                                 
014100*    TABLA DE PROVEEDORES EN MEMORIA                              
014200       01  WS-TABLA-PROV.                                         
014300           02  WSV-ENTRADA OCCURS 500 TIMES                       
014400                           INDEXED BY WS-PX.                      
014500               03  WSV-ID          PIC 9(09).                     
014600               03  WSV-NOMBRE      PIC X(30).                     
014700               03  WSV-DIRECCION   PIC X(40).                     
014800               03  WSV-TELEFONO    PIC X(15).                     
014900               03  WSV-EMAIL       PIC X(30).                     
015000               03  WSV-CONTACTO    PIC X(25).                     
015100               03  WSV-NOTAS       PIC X(40).                     
015200               03  WSV-EN-USO      PIC X(01).                     
015300               03  WSV-CANT-MED    PIC S9(05) COMP.               
015400               03  WSV-VALOR-STOCK PIC S9(9)V99.                  
015500               03  WSV-BORRADO     PIC X(01).                     
015600           02  FILLER                  PIC X(01).                 
015700*                                                                 
015800*    VISTA REDEFINIDA DEL REGISTRO DE TRANSACCION COMO CRITERIO   
015900*    DE BUSQUEDA (AGREGADA EN EL CAMBIO F-0109, VER HISTORIAL)    
016000       01  WS-TRAN-BUSQUEDA REDEFINES REG-TRANSACCION-PROV.       
016100           02  WSB-TIPO                 PIC X(01).                
016200           02  WSB-SUPP-ID               PIC 9(09).               
016300           02  FILLER                    PIC X(140).              
016400           02  WSB-CRITERIO              PIC X(30).               
016500*                                                                 
016600*    CAMPOS DE VALIDACION DE CORREO (BUSQUEDA MANUAL DE @ Y .)    
016700       01  WS-VALID-EMAIL.                                        
016800           02  WS-VE-POS-ARROBA         PIC S9(03) COMP.          
016900           02  WS-VE-POS-PUNTO          PIC S9(03) COMP.          
017000           02  WS-VE-I                  PIC S9(03) COMP.          
017100           02  WS-VE-LARGO              PIC S9(03) COMP.          
017200           02  WS-CRIT-LARGO            PIC S9(03) COMP.          
017300           02  FILLER                  PIC X(01).                 
017400*                                                                 
017500*    AREA DE TRABAJO PARA EL FORMATEO DE CAMPOS CSV               
017600       01  WS-CSV-AREA.                                           
017700           02  WS-CSV-ENTRADA            PIC X(40).               
017800           02  WS-CSV-MAX                PIC S9(03) COMP.         
017900           02  WS-CSV-LARGO              PIC S9(03) COMP.         
018000           02  WS-CSV-TIENE-COMA         PIC S9(03) COMP.         
018100           02  WS-CSV-TIENE-COMI         PIC S9(03) COMP.         
018200           02  WS-CSV-SALIDA             PIC X(90).               
018300           02  WS-CSV-SAL-LARGO          PIC S9(03) COMP.         
018400           02  WS-CSV-I                  PIC S9(03) COMP.         
018500           02  WS-CSV-J                  PIC S9(03) COMP.         
018600           02  FILLER                  PIC X(01).                 
018700       01  WS-CSV-LINEA-ARMADO           PIC X(200).              
018800       01  WS-CSV-POS                    PIC S9(03) COMP.         
018900       01  WS-CSV-ID-ED                  PIC 9(09).               
019000*                                                                 
019100       LINKAGE SECTION.                                           
019200       01  PARM-CORRIDA.                                          
019300           COPY PARMCOPY.                                         
019400*                                                                 
019500       PROCEDURE DIVISION USING PARM-CORRIDA.                     
019600       0000-PRINCIPAL.                                            
019700           PERFORM 2000-CARGAR-MED                                
019800           PERFORM 2200-CARGAR-PROV                               
019900           PERFORM 2500-PROCESAR-TRANSACCIONES                    
020000           PERFORM 5000-CRUZAR-CON-MEDICAMENTOS                   
020100           PERFORM 6000-EXPORTAR-PROVEEDORES                      
020200           PERFORM 7000-REGRABAR-PROV                             
020300           PERFORM 9000-FINALIZAR                                 
020400           GOBACK.                                                
020500       0000-PRINCIPAL-EXIT. EXIT.                                 
020600*                                                                 
020700*    ------------- CARGA DEL MAESTRO DE MEDICAMENTOS (LECTURA) -- 
020800       2000-CARGAR-MED.                                           
020900           MOVE ZERO TO WS-CONT-MED                               
021000           OPEN INPUT MED-MAESTRO-ENT                             
021100           IF FS-MED-MAESTRO-ENT NOT = "00"                       
021200              DISPLAY "FARM4-OP6: NO SE PUDO ABRIR MEDMAST - "    
021300                      FS-MED-MAESTRO-ENT UPON CONSOLE             
021400           ELSE                                                   
021500              PERFORM 2100-LEER-MED                               
021600                  THRU 2100-LEER-MED-EXIT                         
021700                  UNTIL HAY-FIN-MED                               
021800              CLOSE MED-MAESTRO-ENT                               
021900           END-IF.                                                
022000       2000-CARGAR-MED-EXIT. EXIT.                                
022100*                                                                 
022200       2100-LEER-MED.                                             
022300           READ MED-MAESTRO-ENT INTO REG-MEDICAMENTO              
022400               AT END MOVE "S" TO WS-EOF-MED                      
022500           END-READ                                               
022600           IF NOT HAY-FIN-MED                                     
022700              ADD 1 TO WS-CONT-MED                                
022800              SET WS-TX TO WS-CONT-MED                            
022900              MOVE MED-PROVEEDOR-ID TO WST-PROVEED (WS-TX)        
023000              MOVE MED-PRECIO       TO WST-PRECIO (WS-TX)         
023100              MOVE MED-CANTIDAD     TO WST-CANT (WS-TX)           
023200           END-IF.                                                
023300       2100-LEER-MED-EXIT. EXIT.                                  
023400*                                                                 
023500*    ------------- CARGA DEL MAESTRO DE PROVEEDORES --------------
023600       2200-CARGAR-PROV.                                          
023700           MOVE ZERO TO WS-CONT-PROV                              
023800           OPEN INPUT FOUR-MAESTRO-ENT                            
023900           IF FS-FOUR-MAESTRO-ENT NOT = "00"                      
024000              DISPLAY "FARM4-OP6: NO SE PUDO ABRIR FOURMAST - "   
024100                      FS-FOUR-MAESTRO-ENT UPON CONSOLE            
024200           ELSE                                                   
024300              PERFORM 2300-LEER-PROV                              
024400                  THRU 2300-LEER-PROV-EXIT                        
024500                  UNTIL HAY-FIN-FOUR                              
024600              CLOSE FOUR-MAESTRO-ENT                              
024700           END-IF.                                                
024800       2200-CARGAR-PROV-EXIT. EXIT.                               
024900*                                                                 
025000       2300-LEER-PROV.                                            
025100           READ FOUR-MAESTRO-ENT INTO REG-PROVEEDOR               
025200               AT END MOVE "S" TO WS-EOF-FOUR                     
025300           END-READ                                               
025400           IF NOT HAY-FIN-FOUR                                    
025500              ADD 1 TO WS-CONT-PROV                               
025600              SET WS-PX TO WS-CONT-PROV                           
025700              MOVE SUPP-ID            TO WSV-ID (WS-PX)           
025800              MOVE SUPP-NOMBRE        TO WSV-NOMBRE (WS-PX)       
025900              MOVE SUPP-DIRECCION     TO WSV-DIRECCION (WS-PX)    
026000              MOVE SUPP-TELEFONO      TO WSV-TELEFONO (WS-PX)     
026100              MOVE SUPP-EMAIL         TO WSV-EMAIL (WS-PX)        
026200              MOVE SUPP-CONTACTO      TO WSV-CONTACTO (WS-PX)     
026300              MOVE SUPP-NOTAS         TO WSV-NOTAS (WS-PX)        
026400              MOVE SUPP-IND-EN-USO    TO WSV-EN-USO (WS-PX)       
026500              MOVE SUPP-CANT-MEDICAMENTOS TO WSV-CANT-MED (WS-PX) 
026600              MOVE ZERO               TO WSV-VALOR-STOCK (WS-PX)  
026700              MOVE "N"                TO WSV-BORRADO (WS-PX)      
026800           END-IF.                                                
026900       2300-LEER-PROV-EXIT. EXIT.                                 
027000*                                                                 
027100*    ------------- TRANSACCIONES: ALTA/MODIF/BAJA/BUSQUEDA -------
027200       2500-PROCESAR-TRANSACCIONES.                               
027300           OPEN INPUT FOUR-TRANSACCIONES                          
027400           IF FS-FOUR-TRANSAC NOT = "00"                          
027500              DISPLAY "FARM4-OP6: NO SE PUDO ABRIR FOURTRAN - "   
027600                      FS-FOUR-TRANSAC UPON CONSOLE                
027700           ELSE                                                   
027800              PERFORM 2600-LEER-TRANSACCION                       
027900                  THRU 2600-LEER-TRANSACCION-EXIT                 
028000                  UNTIL HAY-FIN-TRANSAC                           
028100              CLOSE FOUR-TRANSACCIONES                            
028200           END-IF.                                                
028300       2500-PROCESAR-TRANSACCIONES-EXIT. EXIT.                    
028400*                                                                 
028500       2600-LEER-TRANSACCION.                                     
028600           READ FOUR-TRANSACCIONES INTO REG-TRANSACCION-PROV      
028700               AT END MOVE "S" TO WS-EOF-TRANSAC                  
028800           END-READ                                               
028900           IF NOT HAY-FIN-TRANSAC                                 
029000              IF TPROV-ES-ALTA OR TPROV-ES-MODIF                  
029100                 PERFORM 3000-VALIDAR-PROVEEDOR                   
029200                     THRU 3000-VALIDAR-PROVEEDOR-EXIT             
029300                 IF WS-REGLA-FALLIDA NOT = ZERO                   
029400                    PERFORM 8000-RECHAZAR-TRANSAC                 
029500                 ELSE                                             
029600                    IF TPROV-ES-ALTA                              
029700                       PERFORM 3100-AGREGAR-PROV                  
029800                    ELSE                                          
029900                       PERFORM 3200-MODIFICAR-PROV                
030000                    END-IF                                        
030100                 END-IF                                           
030200              ELSE                                                
030300                 IF TPROV-ES-BAJA                                 
030400                    PERFORM 3300-ELIMINAR-PROV                    
030500                 ELSE                                             
030600                    IF TPROV-ES-BUSQ-NOM                          
030700                       PERFORM 4000-BUSCAR-POR-NOMBRE             
030800                    ELSE                                          
030900                       IF TPROV-ES-BUSQ-CIUD                      
031000                          PERFORM 4100-BUSCAR-POR-CIUDAD          
031100                       ELSE                                       
031200                          MOVE 99 TO WS-REGLA-FALLIDA             
031300                          PERFORM 8000-RECHAZAR-TRANSAC           
031400                       END-IF                                     
031500                    END-IF                                        
031600                 END-IF                                           
031700              END-IF                                              
031800           END-IF.                                                
031900       2600-LEER-TRANSACCION-EXIT. EXIT.                          
032000*                                                                 
032100*    ------------- VALIDACION DE PROVEEDOR (4 REGLAS) ------------
032200       3000-VALIDAR-PROVEEDOR.                                    
032300           MOVE ZERO TO WS-REGLA-FALLIDA                          
032400           IF TPROV-SUPP-ID = ZERO                                
032500              MOVE 1 TO WS-REGLA-FALLIDA                          
032600              GO TO 3000-VALIDAR-PROVEEDOR-EXIT                   
032700           END-IF                                                 
032800           IF TPROV-NOMBRE = SPACES OR TPROV-DIRECCION = SPACES   
032900              OR TPROV-TELEFONO = SPACES OR TPROV-EMAIL = SPACES  
033000              OR TPROV-CONTACTO = SPACES                          
033100              MOVE 2 TO WS-REGLA-FALLIDA                          
033200              GO TO 3000-VALIDAR-PROVEEDOR-EXIT                   
033300           END-IF                                                 
033400           PERFORM 3050-VALIDAR-CORREO                            
033500           IF WS-VE-POS-ARROBA = ZERO OR WS-VE-POS-PUNTO = ZERO   
033600              OR WS-VE-POS-PUNTO < WS-VE-POS-ARROBA               
033700              MOVE 3 TO WS-REGLA-FALLIDA                          
033800              GO TO 3000-VALIDAR-PROVEEDOR-EXIT                   
033900           END-IF                                                 
034000           PERFORM 3060-LARGO-TELEFONO                            
034100           IF WS-VE-LARGO < 10                                    
034200              MOVE 4 TO WS-REGLA-FALLIDA                          
034300           END-IF.                                                
034400       3000-VALIDAR-PROVEEDOR-EXIT. EXIT.                         
034500*                                                                 
034600*    BUSCA LA PRIMERA "@" Y LA PRIMERA "." DESPUES DE ELLA EN EL  
034700*    CORREO - NO HAY FUNCION INTRINSECA PARA EXPRESION REGULAR    
034800       3050-VALIDAR-CORREO.                                       
034900           MOVE ZERO TO WS-VE-POS-ARROBA WS-VE-POS-PUNTO          
035000           PERFORM 3055-VALIDAR-CORREO-UNO                        
035100               THRU 3055-VALIDAR-CORREO-UNO-EXIT                  
035200               VARYING WS-VE-I FROM 1 BY 1                        
035300               UNTIL WS-VE-I > 30                                 
035400       3050-VALIDAR-CORREO-EXIT. EXIT.                            
035500*                                                                 
035600       3055-VALIDAR-CORREO-UNO.                                   
035700           IF TPROV-EMAIL (WS-VE-I:1) = "@"                       
035800              AND WS-VE-POS-ARROBA = ZERO                         
035900              MOVE WS-VE-I TO WS-VE-POS-ARROBA                    
036000           END-IF                                                 
036100           IF TPROV-EMAIL (WS-VE-I:1) = "."                       
036200              AND WS-VE-POS-ARROBA NOT = ZERO                     
036300              AND WS-VE-POS-PUNTO = ZERO                          
036400              MOVE WS-VE-I TO WS-VE-POS-PUNTO                     
036500           END-IF.                                                
036600       3055-VALIDAR-CORREO-UNO-EXIT. EXIT.                        
036700*                                                                 
036800       3060-LARGO-TELEFONO.                                       
036900           PERFORM 3065-LARGO-TEL-UNO                             
037000               THRU 3065-LARGO-TEL-UNO-EXIT                       
037100               VARYING WS-VE-LARGO FROM 15 BY -1                  
037200               UNTIL WS-VE-LARGO = 0                              
037300                  OR TPROV-TELEFONO (WS-VE-LARGO:1) NOT = SPACE   
037400       3060-LARGO-TELEFONO-EXIT. EXIT.                            
037500*                                                                 
037600       3065-LARGO-TEL-UNO.                                        
037700           CONTINUE.                                              
037800       3065-LARGO-TEL-UNO-EXIT. EXIT.                             
037900*                                                                 
038000*    ------------- ALTA / MODIFICACION / ELIMINACION -------------
038100       3100-AGREGAR-PROV.                                         
038200           ADD 1 TO WS-CONT-PROV                                  
038300           SET WS-PX TO WS-CONT-PROV                              
038400           MOVE TPROV-SUPP-ID   TO WSV-ID (WS-PX)                 
038500           MOVE TPROV-NOMBRE    TO WSV-NOMBRE (WS-PX)             
038600           MOVE TPROV-DIRECCION TO WSV-DIRECCION (WS-PX)          
038700           MOVE TPROV-TELEFONO  TO WSV-TELEFONO (WS-PX)           
038800           MOVE TPROV-EMAIL     TO WSV-EMAIL (WS-PX)              
038900           MOVE TPROV-CONTACTO  TO WSV-CONTACTO (WS-PX)           
039000           MOVE TPROV-NOTAS     TO WSV-NOTAS (WS-PX)              
039100           MOVE "N"             TO WSV-EN-USO (WS-PX)             
039200           MOVE ZERO            TO WSV-CANT-MED (WS-PX)           
039300           MOVE ZERO            TO WSV-VALOR-STOCK (WS-PX)        
039400           MOVE "N"             TO WSV-BORRADO (WS-PX)            
039500           ADD 1 TO WS-CONT-ALTAS.                                
039600       3100-AGREGAR-PROV-EXIT. EXIT.                              
039700*                                                                 
039800       3200-MODIFICAR-PROV.                                       
039900           PERFORM 6100-BUSCAR-PROV-POR-ID                        
040000           IF WS-CONT-HALLADOS = ZERO                             
040100              MOVE 5 TO WS-REGLA-FALLIDA                          
040200              PERFORM 8000-RECHAZAR-TRANSAC                       
040300           ELSE                                                   
040400              MOVE TPROV-NOMBRE    TO WSV-NOMBRE (WS-PX)          
040500              MOVE TPROV-DIRECCION TO WSV-DIRECCION (WS-PX)       
040600              MOVE TPROV-TELEFONO  TO WSV-TELEFONO (WS-PX)        
040700              MOVE TPROV-EMAIL     TO WSV-EMAIL (WS-PX)           
040800              MOVE TPROV-CONTACTO  TO WSV-CONTACTO (WS-PX)        
040900              MOVE TPROV-NOTAS     TO WSV-NOTAS (WS-PX)           
041000              ADD 1 TO WS-CONT-MODIF                              
041100           END-IF.                                                
041200       3200-MODIFICAR-PROV-EXIT. EXIT.                            
041300*                                                                 
041400       3300-ELIMINAR-PROV.                                        
041500           PERFORM 6100-BUSCAR-PROV-POR-ID                        
041600           IF WS-CONT-HALLADOS = ZERO                             
041700              MOVE 5 TO WS-REGLA-FALLIDA                          
041800              PERFORM 8000-RECHAZAR-TRANSAC                       
041900           ELSE                                                   
042000              MOVE "S" TO WSV-BORRADO (WS-PX)                     
042100              ADD 1 TO WS-CONT-BAJAS                              
042200           END-IF.                                                
042300       3300-ELIMINAR-PROV-EXIT. EXIT.                             
042400*                                                                 
042500       6100-BUSCAR-PROV-POR-ID.                                   
042600           MOVE ZERO TO WS-CONT-HALLADOS                          
042700           SET WS-PX TO 1                                         
042800           PERFORM 6110-BUSCAR-PROV-UNO                           
042900               THRU 6110-BUSCAR-PROV-UNO-EXIT                     
043000               WS-CONT-PROV TIMES                                 
043100       6100-BUSCAR-PROV-POR-ID-EXIT. EXIT.                        
043200*                                                                 
043300       6110-BUSCAR-PROV-UNO.                                      
043400           IF WSV-ID (WS-PX) = TPROV-SUPP-ID                      
043500              AND WSV-BORRADO (WS-PX) = "N"                       
043600              MOVE 1 TO WS-CONT-HALLADOS                          
043700           END-IF                                                 
043800           IF WS-CONT-HALLADOS = ZERO                             
043900              SET WS-PX UP BY 1                                   
044000           END-IF.                                                
044100       6110-BUSCAR-PROV-UNO-EXIT. EXIT.                           
044200*                                                                 
044300*    ------------- BUSQUEDA POR NOMBRE / CIUDAD (SUBCADENA) ------
044400       4000-BUSCAR-POR-NOMBRE.                                    
044500           MOVE ZERO TO WS-CONT-HALLADOS                          
044600           SET WS-PX TO 1                                         
044700           PERFORM 4050-BUSCAR-NOMBRE-UNO                         
044800               THRU 4050-BUSCAR-NOMBRE-UNO-EXIT                   
044900               WS-CONT-PROV TIMES                                 
045000       4000-BUSCAR-POR-NOMBRE-EXIT. EXIT.                         
045100*                                                                 
045200       4050-BUSCAR-NOMBRE-UNO.                                    
045300           IF WSV-BORRADO (WS-PX) = "N"                           
045400              MOVE WSV-NOMBRE (WS-PX) TO WS-CSV-ENTRADA           
045500              PERFORM 4200-CONTIENE-CRITERIO                      
045600              IF WS-CSV-I NOT = ZERO                              
045700                 ADD 1 TO WS-CONT-HALLADOS                        
045800                 DISPLAY "FARM4-OP6: PROVEEDOR HALLADO (NOM) "    
045900                         WSV-NOMBRE (WS-PX) UPON CONSOLE          
046000              END-IF                                              
046100           END-IF                                                 
046200           SET WS-PX UP BY 1.                                     
046300       4050-BUSCAR-NOMBRE-UNO-EXIT. EXIT.                         
046400*                                                                 
046500       4100-BUSCAR-POR-CIUDAD.                                    
046600           MOVE ZERO TO WS-CONT-HALLADOS                          
046700           SET WS-PX TO 1                                         
046800           PERFORM 4150-BUSCAR-CIUDAD-UNO                         
046900               THRU 4150-BUSCAR-CIUDAD-UNO-EXIT                   
047000               WS-CONT-PROV TIMES                                 
047100       4100-BUSCAR-POR-CIUDAD-EXIT. EXIT.                         
047200*                                                                 
047300       4150-BUSCAR-CIUDAD-UNO.                                    
047400           IF WSV-BORRADO (WS-PX) = "N"                           
047500              MOVE WSV-DIRECCION (WS-PX) TO WS-CSV-ENTRADA        
047600              PERFORM 4200-CONTIENE-CRITERIO                      
047700              IF WS-CSV-I NOT = ZERO                              
047800                 ADD 1 TO WS-CONT-HALLADOS                        
047900                 DISPLAY "FARM4-OP6: PROVEEDOR HALLADO (CIU) "    
048000                         WSV-NOMBRE (WS-PX) UPON CONSOLE          
048100              END-IF                                              
048200           END-IF                                                 
048300           SET WS-PX UP BY 1.                                     
048400       4150-BUSCAR-CIUDAD-UNO-EXIT. EXIT.                         
048500*                                                                 
048600*    BUSQUEDA DE SUBCADENA SIN DISTINGUIR MAYUSCULA/MINUSCULA -   
048700*    DEJA WS-CSV-I = 1 SI TPROV-CRITERIO APARECE EN               
048800*    WS-CSV-ENTRADA, CERO SI NO APARECE O SI VIENE VACIO          
048900       4200-CONTIENE-CRITERIO.                                    
049000           MOVE ZERO TO WS-CSV-I WS-CSV-J                         
049100           PERFORM 4250-CRIT-LARGO-UNO                            
049200               THRU 4250-CRIT-LARGO-UNO-EXIT                      
049300               VARYING WS-CRIT-LARGO FROM 30 BY -1                
049400               UNTIL WS-CRIT-LARGO = 0                            
049500                  OR TPROV-CRITERIO (WS-CRIT-LARGO:1) NOT = SPACE 
049600           IF WS-CRIT-LARGO NOT = ZERO                            
049700              INSPECT WS-CSV-ENTRADA CONVERTING                   
049800                 "abcdefghijklmnopqrstuvwxyz"                     
049900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  
050000              INSPECT TPROV-CRITERIO CONVERTING                   
050100                 "abcdefghijklmnopqrstuvwxyz"                     
050200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  
050300              INSPECT WS-CSV-ENTRADA TALLYING WS-CSV-J            
050400                 FOR ALL TPROV-CRITERIO (1:WS-CRIT-LARGO)         
050500              IF WS-CSV-J NOT = ZERO                              
050600                 MOVE 1 TO WS-CSV-I                               
050700              END-IF                                              
050800           END-IF.                                                
050900       4200-CONTIENE-CRITERIO-EXIT. EXIT.                         
051000*                                                                 
051100       4250-CRIT-LARGO-UNO.                                       
051200           CONTINUE.                                              
051300       4250-CRIT-LARGO-UNO-EXIT. EXIT.                            
051400*                                                                 
051500*    ------------- CRUCE CON EL MAESTRO DE MEDICAMENTOS ----------
051600*    CUENTA CUANTOS MEDICAMENTOS TIENE CADA PROVEEDOR Y SUMA SU   
051700*    VALOR DE STOCK (PRECIO * CANTIDAD) - DEJA "EN USO" SI > 0    
051800       5000-CRUZAR-CON-MEDICAMENTOS.                              
051900           SET WS-PX TO 1                                         
052000           PERFORM 5050-CRUZAR-PROV-UNO                           
052100               THRU 5050-CRUZAR-PROV-UNO-EXIT                     
052200               WS-CONT-PROV TIMES                                 
052300       5000-CRUZAR-CON-MEDICAMENTOS-EXIT. EXIT.                   
052400*                                                                 
052500       5050-CRUZAR-PROV-UNO.                                      
052600           IF WSV-BORRADO (WS-PX) = "N"                           
052700              MOVE ZERO TO WSV-CANT-MED (WS-PX)                   
052800              MOVE ZERO TO WSV-VALOR-STOCK (WS-PX)                
052900              SET WS-TX TO 1                                      
053000              PERFORM 5010-CRUZAR-MED-UNO                         
053100                  THRU 5010-CRUZAR-MED-UNO-EXIT                   
053200                  WS-CONT-MED TIMES                               
053300              IF WSV-CANT-MED (WS-PX) > ZERO                      
053400                 MOVE "S" TO WSV-EN-USO (WS-PX)                   
053500              ELSE                                                
053600                 MOVE "N" TO WSV-EN-USO (WS-PX)                   
053700              END-IF                                              
053800           END-IF                                                 
053900           SET WS-PX UP BY 1.                                     
054000       5050-CRUZAR-PROV-UNO-EXIT. EXIT.                           
054100*                                                                 
054200       5010-CRUZAR-MED-UNO.                                       
054300           IF WST-PROVEED (WS-TX) = WSV-ID (WS-PX)                
054400              ADD 1 TO WSV-CANT-MED (WS-PX)                       
054500              COMPUTE WSV-VALOR-STOCK (WS-PX) =                   
054600                      WSV-VALOR-STOCK (WS-PX)                     
054700                      + WST-PRECIO (WS-TX)                        
054800                        * WST-CANT (WS-TX)                        
054900           END-IF                                                 
055000           SET WS-TX UP BY 1.                                     
055100       5010-CRUZAR-MED-UNO-EXIT. EXIT.                            
055200*                                                                 
055300*    ------------- EXPORTACION CSV DE PROVEEDORES ----------------
055400       6000-EXPORTAR-PROVEEDORES.                                 
055500           OPEN OUTPUT FOUR-CSV-SAL                               
055600           MOVE "ID,Nom,Adresse,Telephone,Email,Contact,Notes"    
055700               TO REG-CSV-LINEA                                   
055800           WRITE REG-CSV-LINEA                                    
055900           SET WS-PX TO 1                                         
056000           PERFORM 6050-EXPORTAR-PROV-UNO                         
056100               THRU 6050-EXPORTAR-PROV-UNO-EXIT                   
056200               WS-CONT-PROV TIMES                                 
056300           CLOSE FOUR-CSV-SAL.                                    
056400       6000-EXPORTAR-PROVEEDORES-EXIT. EXIT.                      
056500*                                                                 
056600       6050-EXPORTAR-PROV-UNO.                                    
056700           IF WSV-BORRADO (WS-PX) = "N"                           
056800              PERFORM 6100-ARMAR-LINEA-CSV                        
056900              WRITE REG-CSV-LINEA FROM WS-CSV-LINEA-ARMADO        
057000           END-IF                                                 
057100           SET WS-PX UP BY 1.                                     
057200       6050-EXPORTAR-PROV-UNO-EXIT. EXIT.                         
057300*                                                                 
057400       6100-ARMAR-LINEA-CSV.                                      
057500           MOVE SPACES TO WS-CSV-LINEA-ARMADO                     
057600           MOVE 1 TO WS-CSV-POS                                   
057700           MOVE WSV-ID (WS-PX) TO WS-CSV-ID-ED                    
057800           STRING WS-CSV-ID-ED DELIMITED BY SIZE                  
057900               INTO WS-CSV-LINEA-ARMADO WITH POINTER WS-CSV-POS   
058000           MOVE WSV-NOMBRE (WS-PX) TO WS-CSV-ENTRADA              
058100           MOVE 30 TO WS-CSV-MAX                                  
058200           PERFORM 7900-CSV-FORMATEAR                             
058300           STRING "," DELIMITED BY SIZE                           
058400               WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)                 
058500                   DELIMITED BY SIZE                              
058600               INTO WS-CSV-LINEA-ARMADO WITH POINTER WS-CSV-POS   
058700           MOVE WSV-DIRECCION (WS-PX) TO WS-CSV-ENTRADA           
058800           MOVE 40 TO WS-CSV-MAX                                  
058900           PERFORM 7900-CSV-FORMATEAR                             
059000           STRING "," DELIMITED BY SIZE                           
059100               WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)                 
059200                   DELIMITED BY SIZE                              
059300               INTO WS-CSV-LINEA-ARMADO WITH POINTER WS-CSV-POS   
059400           MOVE WSV-TELEFONO (WS-PX) TO WS-CSV-ENTRADA            
059500           MOVE 15 TO WS-CSV-MAX                                  
059600           PERFORM 7900-CSV-FORMATEAR                             
059700           STRING "," DELIMITED BY SIZE                           
059800               WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)                 
059900                   DELIMITED BY SIZE                              
060000               INTO WS-CSV-LINEA-ARMADO WITH POINTER WS-CSV-POS   
060100           MOVE WSV-EMAIL (WS-PX) TO WS-CSV-ENTRADA               
060200           MOVE 30 TO WS-CSV-MAX                                  
060300           PERFORM 7900-CSV-FORMATEAR                             
060400           STRING "," DELIMITED BY SIZE                           
060500               WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)                 
060600                   DELIMITED BY SIZE                              
060700               INTO WS-CSV-LINEA-ARMADO WITH POINTER WS-CSV-POS   
060800           MOVE WSV-CONTACTO (WS-PX) TO WS-CSV-ENTRADA            
060900           MOVE 25 TO WS-CSV-MAX                                  
061000           PERFORM 7900-CSV-FORMATEAR                             
061100           STRING "," DELIMITED BY SIZE                           
061200               WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)                 
061300                   DELIMITED BY SIZE                              
061400               INTO WS-CSV-LINEA-ARMADO WITH POINTER WS-CSV-POS   
061500           MOVE WSV-NOTAS (WS-PX) TO WS-CSV-ENTRADA               
061600           MOVE 40 TO WS-CSV-MAX                                  
061700           PERFORM 7900-CSV-FORMATEAR                             
061800           STRING "," DELIMITED BY SIZE                           
061900               WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)                 
062000                   DELIMITED BY SIZE                              
062100               INTO WS-CSV-LINEA-ARMADO WITH POINTER WS-CSV-POS.  
062200       6100-ARMAR-LINEA-CSV-EXIT. EXIT.                           
062300*                                                                 
062400*    ------------- FORMATEO GENERICO DE UN CAMPO CSV -------------
062500*    RECIBE WS-CSV-ENTRADA/WS-CSV-MAX, DEVUELVE WS-CSV-SALIDA Y   
062600*    WS-CSV-SAL-LARGO - ENCIERRA ENTRE COMILLAS SI EL CAMPO TRAE  
062700*    COMA O COMILLA, DOBLANDO LAS COMILLAS INTERNAS (RFC-4180)    
062800       7900-CSV-FORMATEAR.                                        
062900           MOVE ZERO TO WS-CSV-TIENE-COMA WS-CSV-TIENE-COMI       
063000           INSPECT WS-CSV-ENTRADA TALLYING WS-CSV-TIENE-COMA      
063100               FOR ALL ","                                        
063200           INSPECT WS-CSV-ENTRADA TALLYING WS-CSV-TIENE-COMI      
063300               FOR ALL '"'                                        
063400           PERFORM 7950-CSV-SCAN-UNO                              
063500               THRU 7950-CSV-SCAN-UNO-EXIT                        
063600               VARYING WS-CSV-LARGO FROM WS-CSV-MAX BY -1         
063700               UNTIL WS-CSV-LARGO = 0                             
063800                  OR WS-CSV-ENTRADA (WS-CSV-LARGO:1) NOT = SPACE  
063900           MOVE SPACES TO WS-CSV-SALIDA                           
064000           IF WS-CSV-TIENE-COMA = ZERO                            
064100              AND WS-CSV-TIENE-COMI = ZERO                        
064200              IF WS-CSV-LARGO > ZERO                              
064300                 MOVE WS-CSV-ENTRADA (1:WS-CSV-LARGO)             
064400                     TO WS-CSV-SALIDA (1:WS-CSV-LARGO)            
064500              END-IF                                              
064600              MOVE WS-CSV-LARGO TO WS-CSV-SAL-LARGO               
064700           ELSE                                                   
064800              MOVE '"' TO WS-CSV-SALIDA (1:1)                     
064900              MOVE 1 TO WS-CSV-J                                  
065000              PERFORM 7960-CSV-COPIAR-UNO                         
065100                  THRU 7960-CSV-COPIAR-UNO-EXIT                   
065200                  VARYING WS-CSV-I FROM 1 BY 1                    
065300                  UNTIL WS-CSV-I > WS-CSV-LARGO                   
065400              ADD 1 TO WS-CSV-J                                   
065500              MOVE '"' TO WS-CSV-SALIDA (WS-CSV-J:1)              
065600              MOVE WS-CSV-J TO WS-CSV-SAL-LARGO                   
065700           END-IF.                                                
065800       7900-CSV-FORMATEAR-EXIT. EXIT.                             
065900*                                                                 
066000       7950-CSV-SCAN-UNO.                                         
066100           CONTINUE.                                              
066200       7950-CSV-SCAN-UNO-EXIT. EXIT.                              
066300*                                                                 
066400       7960-CSV-COPIAR-UNO.                                       
066500           ADD 1 TO WS-CSV-J                                      
066600           MOVE WS-CSV-ENTRADA (WS-CSV-I:1)                       
066700               TO WS-CSV-SALIDA (WS-CSV-J:1)                      
066800           IF WS-CSV-ENTRADA (WS-CSV-I:1) = '"'                   
066900              ADD 1 TO WS-CSV-J                                   
067000              MOVE '"' TO WS-CSV-SALIDA (WS-CSV-J:1)              
067100           END-IF.                                                
067200       7960-CSV-COPIAR-UNO-EXIT. EXIT.                            
067300*                                                                 
067400*    ------------- REGRABACION DEL MAESTRO DE PROVEEDORES --------
067500       7000-REGRABAR-PROV.                                        
067600           OPEN OUTPUT FOUR-MAESTRO-SAL                           
067700           SET WS-PX TO 1                                         
067800           PERFORM 7050-REGRABAR-PROV-UNO                         
067900               THRU 7050-REGRABAR-PROV-UNO-EXIT                   
068000               WS-CONT-PROV TIMES                                 
068100           CLOSE FOUR-MAESTRO-SAL.                                
068200       7000-REGRABAR-PROV-EXIT. EXIT.                             
068300*                                                                 
068400       7050-REGRABAR-PROV-UNO.                                    
068500           IF WSV-BORRADO (WS-PX) = "N"                           
068600              MOVE SPACES TO REG-PROVEEDOR                        
068700              MOVE WSV-ID (WS-PX)          TO SUPP-ID             
068800              MOVE WSV-NOMBRE (WS-PX)      TO SUPP-NOMBRE         
068900              MOVE WSV-DIRECCION (WS-PX)   TO SUPP-DIRECCION      
069000              MOVE WSV-TELEFONO (WS-PX)    TO SUPP-TELEFONO       
069100              MOVE WSV-EMAIL (WS-PX)       TO SUPP-EMAIL          
069200              MOVE WSV-CONTACTO (WS-PX)    TO SUPP-CONTACTO       
069300              MOVE WSV-NOTAS (WS-PX)       TO SUPP-NOTAS          
069400              MOVE WSV-EN-USO (WS-PX)      TO SUPP-IND-EN-USO     
069500              MOVE WSV-CANT-MED (WS-PX) TO                        
069600                  SUPP-CANT-MEDICAMENTOS                          
069700              WRITE REG-PROVEEDOR-SAL FROM REG-PROVEEDOR          
069800           END-IF                                                 
069900           SET WS-PX UP BY 1.                                     
070000       7050-REGRABAR-PROV-UNO-EXIT. EXIT.                         
070100*                                                                 
070200*    ------------- RECHAZO DE TRANSACCION ------------------------
070300       8000-RECHAZAR-TRANSAC.                                     
070400           ADD 1 TO WS-CONT-RECHAZOS                              
070500           DISPLAY "FARM4-OP6: TRANSACCION RECHAZADA - PROV "     
070600                   TPROV-SUPP-ID " REGLA " WS-REGLA-FALLIDA       
070700                   UPON CONSOLE.                                  
070800       8000-RECHAZAR-TRANSAC-EXIT. EXIT.                          
070900*                                                                 
071000*    ------------- RESUMEN DE FIN DE PROCESO ---------------------
071100       9000-FINALIZAR.                                            
071200           DISPLAY "FARM4-OP6: PROVEEDORES=" WS-CONT-PROV         
071300                   " ALTAS=" WS-CONT-ALTAS                        
071400                   " MODIF=" WS-CONT-MODIF UPON CONSOLE           
071500           DISPLAY "FARM4-OP6: BAJAS=" WS-CONT-BAJAS              
071600                   " RECHAZOS=" WS-CONT-RECHAZOS UPON CONSOLE.    
071700       9000-FINALIZAR-EXIT. EXIT.                                 
