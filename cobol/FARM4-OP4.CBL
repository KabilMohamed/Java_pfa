000100***************************************************************** 
000200*  FARM4-OP4                                                   *  
000300*  SERVICIO CSV - EXPORTA EL MAESTRO DE MEDICAMENTOS A UN       * 
000400*  ARCHIVO DELIMITADO, IMPORTA UN ARCHIVO DE ESE MISMO FORMATO  * 
000500*  (CREANDO PROVEEDORES DESCONOCIDOS) Y EMITE EL REPORTE DE     * 
000600*  STOCK CON ESTADO Y ESTADISTICAS                              * 
000700***************************************************************** 
000800       IDENTIFICATION DIVISION.                                   
000900       PROGRAM-ID.     FARM4-OP4.                                 
001000       AUTHOR.         CLAUDIO RUZ.                               
001100       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001200       DATE-WRITTEN.   1987-05-20.                                
001300       DATE-COMPILED.                                             
001400       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001500***************************************************************** 
001600*  HISTORIAL DE CAMBIOS                                        *  
001700*  FECHA       INIC  TICKET   DESCRIPCION                      *  
001800*  --------    ----  -------  -----------------------------    *  
001900*  1987-05-20  C.R.  F-0018   VERSION ORIGINAL (OPCION-4 -      * 
002000*                             CONSULTA DE PRODUCTOS VENCIDOS)   * 
002100*  1990-09-03  C.R.  F-0061   RECONVERTIDO A EXPORTACION DE     * 
002200*                             STOCK EN FORMATO CSV              * 
002300*  1992-04-17  C.R.  F-0089   AGREGA IMPORTACION DE ARCHIVO     * 
002400*                             CSV DE STOCK                      * 
002500*  1995-11-29  M.T.  F-0114   CREA PROVEEDOR DESCONOCIDO AL     * 
002600*                             IMPORTAR SI EL ID NO EXISTE       * 
002700*  1999-01-08  J.P.  Y2K-009  FECHAS DE CSV A AAAA-MM-DD        * 
002800*  2000-06-12  J.P.  F-0145   AGREGA REPORTE DE STOCK CON       * 
002900*                             COLUMNA DE ESTADO                 * 
003000*  2003-02-28  J.P.  F-0178   AGREGA BLOQUE DE ESTADISTICAS     * 
003100*                             AL PIE DEL REPORTE DE STOCK       * 
003200*  2005-05-16  R.S.  F-0188   AGREGA PRECIO DE COSTO UNITARIO   * 
003300*                             AL EXPORTAR/IMPORTAR (MARGEN DE   * 
003400*                             VENTA EN OPCION-2)                * 
003500*  2006-08-15  J.P.  F-0201   RECHAZA FILAS DE CSV CON MENOS    * 
003600*                             DE SIETE CAMPOS (AUDITORIA)       * 
003700*  2006-11-03  R.S.  F-0196   CLASIFICACION DE PROXIMO A VENCER * 
003800*                             POR CALENDARIO EN VEZ DE SUMAR     *
003900*                             DIAS DIRECTO SOBRE AAAAMMDD        *
004000***************************************************************** 
004100       ENVIRONMENT DIVISION.                                      
004200       CONFIGURATION SECTION.                                     
004300       SPECIAL-NAMES.                                             
004400           C01 IS TOP-OF-FORM                                     
004500           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
004600                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
004700       INPUT-OUTPUT SECTION.                                      
004800       FILE-CONTROL.                                              
004900           SELECT MED-MAESTRO-ENT ASSIGN TO MEDMAST               
005000                  ORGANIZATION IS SEQUENTIAL                      
005100                  FILE STATUS IS FS-MED-MAESTRO-ENT.              
005200                                                                  
005300           SELECT MED-MAESTRO-SAL ASSIGN TO MEDMAST               
005400                  ORGANIZATION IS SEQUENTIAL                      
005500                  FILE STATUS IS FS-MED-MAESTRO-SAL.              
005600                                                                  
005700           SELECT FOUR-MAESTRO-ENT ASSIGN TO FOURMAST             
005800                  ORGANIZATION IS SEQUENTIAL                      
005900                  FILE STATUS IS FS-FOUR-MAESTRO-ENT.             
006000                                                                  
006100           SELECT FOUR-MAESTRO-SAL ASSIGN TO FOURMAST             
006200                  ORGANIZATION IS SEQUENTIAL                      
006300                  FILE STATUS IS FS-FOUR-MAESTRO-SAL.             
006400                                                                  
006500           SELECT OPTIONAL STOCK-CSV-ENT ASSIGN TO STOCKCSVI      
006600                  ORGANIZATION IS LINE SEQUENTIAL                 
006700                  FILE STATUS IS FS-STOCK-CSV-ENT.                
006800                                                                  
006900           SELECT STOCK-CSV-SAL ASSIGN TO STOCKCSV                
007000                  ORGANIZATION IS LINE SEQUENTIAL                 
007100                  FILE STATUS IS FS-STOCK-CSV-SAL.                
007200                                                                  
007300           SELECT STOCK-REPORTE ASSIGN TO STOCKRPT                
007400                  ORGANIZATION IS LINE SEQUENTIAL                 
007500                  FILE STATUS IS FS-STOCK-REPORTE.                
007600*                                                                 
007700       DATA DIVISION.                                             
007800       FILE SECTION.                                              
007900       FD  MED-MAESTRO-ENT                                        
008000           LABEL RECORD IS STANDARD.                              
008100           COPY MEDCOPY.                                          
008200                                                                  
008300       FD  MED-MAESTRO-SAL                                        
008400           LABEL RECORD IS STANDARD.                              
008500       01  REG-MEDICAMENTO-SAL         PIC X(104).                
008600                                                                  
008700       FD  FOUR-MAESTRO-ENT                                       
008800           LABEL RECORD IS STANDARD.                              
008900           COPY FOURCOPY.                                         
009000                                                                  
009100       FD  FOUR-MAESTRO-SAL                                       
009200           LABEL RECORD IS STANDARD.                              
009300       01  REG-PROVEEDOR-SAL           PIC X(202).                
009400                                                                  
009500       FD  STOCK-CSV-ENT                                          
009600           LABEL RECORD IS STANDARD.                              
009700       01  REG-CSV-IMPORT-LINEA        PIC X(200).                
009800                                                                  
009900       FD  STOCK-CSV-SAL                                          
010000           LABEL RECORD IS STANDARD.                              
010100       01  REG-CSV-STOCK-LINEA         PIC X(200).                
010200                                                                  
010300       FD  STOCK-REPORTE                                          
010400           LABEL RECORD IS STANDARD.                              
010500       01  REG-STOCK-LINEA             PIC X(132).                
010600*                                                                 
010700       WORKING-STORAGE SECTION.                                   
010800       01  FS-MED-MAESTRO-ENT          PIC X(02) VALUE "00".      
010900       01  FS-MED-MAESTRO-SAL          PIC X(02) VALUE "00".      
011000       01  FS-FOUR-MAESTRO-ENT         PIC X(02) VALUE "00".      
011100       01  FS-FOUR-MAESTRO-SAL         PIC X(02) VALUE "00".      
011200       01  FS-STOCK-CSV-ENT            PIC X(02) VALUE "00".      
011300       01  FS-STOCK-CSV-SAL            PIC X(02) VALUE "00".      
011400       01  FS-STOCK-REPORTE            PIC X(02) VALUE "00".      
011500       01  WS-SWITCHES.                                           
011600           02  WS-EOF-MED              PIC X(01) VALUE "N".       
011700               88  HAY-FIN-MED        VALUE "S".                  
011800           02  WS-EOF-PROV             PIC X(01) VALUE "N".       
011900               88  HAY-FIN-PROV       VALUE "S".                  
012000           02  WS-EOF-CSV-IMPORT       PIC X(01) VALUE "N".       
012100               88  HAY-FIN-CSV-IMPORT VALUE "S".                  
012200           02  WS-HAY-ARCHIVO-CSV      PIC X(01) VALUE "N".       
012300               88  HAY-ARCHIVO-CSV    VALUE "S".                  
012400           02  WS-ES-PRIMERA-LINEA     PIC X(01) VALUE "S".       
012500               88  ES-LINEA-CABECERA  VALUE "S".                  
012600           02  FILLER                  PIC X(01).                 
012700*                                                                 
012800       01  WS-CONTADORES.                                         
012900           02  WS-CONT-MED             PIC S9(05) COMP VALUE 0.   
013000           02  WS-CONT-PROV            PIC S9(05) COMP VALUE 0.   
013100           02  WS-CONT-IMPORTADOS      PIC S9(05) COMP VALUE 0.   
013200           02  WS-CONT-RECHAZADOS      PIC S9(05) COMP VALUE 0.   
013300           02  WS-CONT-PROV-CREADOS    PIC S9(05) COMP VALUE 0.   
013400           02  WS-CONT-EXPIRADOS       PIC S9(05) COMP VALUE 0.   
013500           02  WS-CONT-RUPTURA         PIC S9(05) COMP VALUE 0.   
013600           02  WS-CONT-BAJO            PIC S9(05) COMP VALUE 0.   
013700           02  FILLER                  PIC X(01).                 
013800       01  WS-VALOR-TOTAL-STOCK        PIC S9(11)V99 VALUE 0.     
013900*                                                                 
014000       01  WS-MX                       PIC S9(05) COMP.           
014100       01  WS-PX                       PIC S9(05) COMP.           
014200       01  WS-IDX-BUSCA                PIC S9(05) COMP.           
014300*                                                                 
014400*    CALCULO DE DIAS POR CALENDARIO - CONVIERTE AAAAMMDD EN UN    
014500*    NUMERO ABSOLUTO DE DIAS PARA PODER COMPARAR FECHAS SIN SUMAR 
014600*    DIRECTO SOBRE AAAAMMDD (VER HISTORIAL F-0196)                
014700       01  WS-CALC-FECHA.                                         
014800           02  WS-FECHA-ENTRA          PIC 9(08).                 
014900           02  WS-CALC-ANO             PIC 9(04) COMP.            
015000           02  WS-CALC-MES             PIC 9(02) COMP.            
015100           02  WS-CALC-DIA             PIC 9(02) COMP.            
015200           02  WS-TMP-YYYYMM           PIC 9(06) COMP.            
015300           02  WS-DIAS-ACUM-MES        PIC 9(03) COMP.            
015400           02  WS-ES-BISIESTO          PIC X(01).                 
015500           02  WS-TMP-DIV              PIC 9(04) COMP.            
015600           02  WS-TMP-RES              PIC 9(04) COMP.            
015700           02  WS-DIAS-ABS             PIC S9(09) COMP.           
015800           02  FILLER                  PIC X(01).                 
015900       01  WS-DIAS-HOY                 PIC S9(09) COMP.           
016000       01  WS-DIAS-MED                 PIC S9(09) COMP.           
016100       01  WS-DIAS-DIFF                PIC S9(09) COMP.           
016200*                                                                 
016300*    ------------- TABLA DE MEDICAMENTOS EN MEMORIA --------------
016400       01  WS-TABLA-MED.                                          
016500           02  WS-MED-REG OCCURS 5000 TIMES                       
016600               INDEXED BY WS-MX.                                  
016700               03  WST-ID              PIC 9(09).                 
016800               03  WST-NOMBRE          PIC X(30).                 
016900               03  WST-CATEG           PIC X(20).                 
017000               03  WST-PRECIO          PIC S9(07)V99.             
017100               03  WST-CANT            PIC S9(07).                
017200               03  WST-FECVEN          PIC 9(08).                 
017300               03  WST-FECVEN-G REDEFINES WST-FECVEN.             
017400                   04  WST-FV-ANO      PIC 9(04).                 
017500                   04  WST-FV-MES      PIC 9(02).                 
017600                   04  WST-FV-DIA      PIC 9(02).                 
017700               03  WST-PROVEED         PIC 9(09).                 
017800               03  WST-ESTADO          PIC X(01).                 
017900                   88  WST-EST-OK          VALUE "O".             
018000                   88  WST-EST-EXPIRADO    VALUE "E".             
018100                   88  WST-EST-RUPTURA     VALUE "R".             
018200                   88  WST-EST-BAJO        VALUE "B".             
018300                   88  WST-EST-PROXIMO     VALUE "P".             
018400               03  WST-COSTO           PIC S9(7)V99.              
018500           02  FILLER                  PIC X(01).                 
018600*                                                                 
018700*    ------------- TABLA DE PROVEEDORES EN MEMORIA ---------------
018800       01  WS-TABLA-PROV.                                         
018900           02  WS-PROV-REG OCCURS 1000 TIMES                      
019000               INDEXED BY WS-PX.                                  
019100               03  WSV-ID              PIC 9(09).                 
019200               03  WSV-NOMBRE          PIC X(30).                 
019300               03  WSV-DIRECCION       PIC X(40).                 
019400               03  WSV-TELEFONO        PIC X(15).                 
019500               03  WSV-EMAIL           PIC X(30).                 
019600               03  WSV-CONTACTO        PIC X(25).                 
019700               03  WSV-NOTAS           PIC X(40).                 
019800               03  WSV-EN-USO          PIC X(01).                 
019900               03  WSV-CANT-MED        PIC S9(05) COMP.           
020000           02  FILLER                  PIC X(01).                 
020100*                                                                 
020200*    ------------- AREA DE TRABAJO PARA IMPORTACION CSV ----------
020300       01  WS-CSV-LINEA-IMPORT         PIC X(200).                
020400       01  WS-CSV-LINEA-IMPORT-R                                  
020500               REDEFINES WS-CSV-LINEA-IMPORT.                     
020600           02  WS-CSV-PRIMER-CAR       PIC X(01).                 
020700           02  FILLER                  PIC X(199).                
020800       01  WS-CANT-CAMPOS              PIC S9(03) COMP.           
020900       01  WS-CAMPO-ID                 PIC 9(09).                 
021000       01  WS-CAMPO-NOMBRE             PIC X(30).                 
021100       01  WS-CAMPO-CATEG              PIC X(20).                 
021200       01  WS-CAMPO-PRECIO-TXT         PIC X(12).                 
021300       01  WS-CAMPO-CANT               PIC 9(07).                 
021400       01  WS-CAMPO-FECHA-TXT          PIC X(10).                 
021500       01  WS-CAMPO-PROV-ID            PIC 9(09).                 
021600       01  WS-CAMPO-PROV-NOM           PIC X(30).                 
021700       01  WS-CAMPO-PRECIO-ENT         PIC 9(07).                 
021800       01  WS-CAMPO-PRECIO-DEC         PIC 9(02).                 
021900       01  WS-CAMPO-PRECIO-NUM         PIC S9(07)V99.             
022000       01  WS-CAMPO-ANO                PIC 9(04).                 
022100       01  WS-CAMPO-MES                PIC 9(02).                 
022200       01  WS-CAMPO-DIA                PIC 9(02).                 
022300       01  WS-CAMPO-FECHA-NUM          PIC 9(08).                 
022400*                                                                 
022500*    ------------- ARMADO DEL CORREO DE PROVEEDOR DESCONOCIDO ----
022600       01  WS-EMAIL-NOMBRE-MIN         PIC X(30).                 
022700       01  WS-EMAIL-ARMADO             PIC X(40).                 
022800       01  WS-EMAIL-I                  PIC S9(03) COMP.           
022900       01  WS-EMAIL-J                  PIC S9(03) COMP.           
023000*                                                                 
023100*    ------------- FORMATEO GENERICO DE UN CAMPO CSV -------------
023200       01  WS-CSV-AREA.                                           
023300           02  WS-CSV-ENTRADA          PIC X(40).                 
023400           02  WS-CSV-MAX              PIC S9(03) COMP.           
023500           02  WS-CSV-LARGO            PIC S9(03) COMP.           
023600           02  WS-CSV-TIENE-COMA       PIC S9(03) COMP.           
023700           02  WS-CSV-TIENE-COMI       PIC S9(03) COMP.           
023800           02  WS-CSV-SALIDA           PIC X(90).                 
023900           02  WS-CSV-SAL-LARGO        PIC S9(03) COMP.           
024000           02  WS-CSV-I                PIC S9(03) COMP.           
024100           02  WS-CSV-J                PIC S9(03) COMP.           
024200           02  FILLER                  PIC X(01).                 
024300       01  WS-CSV-LINEA-ARMADO         PIC X(200).                
024400       01  WS-CSV-POS                  PIC S9(03) COMP.           
024500       01  WS-CSV-ID-ED                PIC 9(09).                 
024600       01  WS-CSV-CANT-ED              PIC 9(07).                 
024700       01  WS-CSV-PRECIO-ENT-ED        PIC 9(07).                 
024800       01  WS-CSV-PRECIO-DEC-ED        PIC 99.                    
024900       01  WS-CSV-FECHA-ISO            PIC X(10).                 
025000       01  WS-CSV-NOMBRE-PROV          PIC X(30).                 
025100*                                                                 
025200*    ------------- AREA DE TRABAJO DEL REPORTE DE STOCK ----------
025300       01  WS-RPT-ESTADO-TXT           PIC X(18).                 
025400       01  WS-RPT-VALOR-ITEM           PIC S9(11)V99.             
025500       01  WS-RPT-VALOR-ED             PIC ZZZ,ZZZ,ZZ9.99.        
025600       01  WS-RPT-PRECIO-ED            PIC ZZZ,ZZ9.99.            
025700       01  WS-RPT-CONT-ED              PIC ZZZZ9.                 
025800       01  REG-STOCK-LINEA-STATS                                  
025900               REDEFINES REG-STOCK-LINEA.                         
026000           02  WS-STATS-ETIQUETA       PIC X(40).                 
026100           02  WS-STATS-VALOR          PIC X(92).                 
026200           02  FILLER                  PIC X(01).                 
026300*                                                                 
026400       LINKAGE SECTION.                                           
026500       01  PARM-CORRIDA.                                          
026600           COPY PARMCOPY.                                         
026700*                                                                 
026800       PROCEDURE DIVISION USING PARM-CORRIDA.                     
026900*                                                                 
027000       0000-PRINCIPAL.                                            
027100           PERFORM 1700-CALC-HOY                                  
027200           PERFORM 2000-CARGAR-MED                                
027300           PERFORM 2200-CARGAR-PROV                               
027400           PERFORM 3000-IMPORTAR-CSV                              
027500           PERFORM 5000-CLASIFICAR-ESTADO-TODO                    
027600           PERFORM 6000-EXPORTAR-CSV                              
027700           PERFORM 7000-EXPORTAR-REPORTE                          
027800           PERFORM 8500-REGRABAR-MED                              
027900           PERFORM 8600-REGRABAR-PROV                             
028000           PERFORM 9000-FINALIZAR                                 
028100           GOBACK.                                                
028200       0000-PRINCIPAL-EXIT. EXIT.                                 
028300*                                                                 
028400*    ------------- CALCULO DE HOY EN DIAS ABSOLUTOS --------------
028500       1700-CALC-HOY.                                             
028600           MOVE PARM-FECHA-ACTUAL TO WS-FECHA-ENTRA               
028700           PERFORM 1800-CALC-DIAS-ABS                             
028800           MOVE WS-DIAS-ABS TO WS-DIAS-HOY.                       
028900       1700-CALC-HOY-EXIT. EXIT.                                  
029000*                                                                 
029100*    RECIBE WS-FECHA-ENTRA (AAAAMMDD), DEVUELVE WS-DIAS-ABS       
029200       1800-CALC-DIAS-ABS.                                        
029300           PERFORM 1790-DESCOMPONER-FECHA                         
029400           PERFORM 1810-MES-ACUM-DIAS                             
029500           PERFORM 1820-ES-BISIESTO                               
029600           COMPUTE WS-DIAS-ABS =                                  
029700                   WS-CALC-ANO * 365                              
029800                   + (WS-CALC-ANO - 1) / 4                        
029900                   - (WS-CALC-ANO - 1) / 100                      
030000                   + (WS-CALC-ANO - 1) / 400                      
030100                   + WS-DIAS-ACUM-MES + WS-CALC-DIA               
030200           IF WS-ES-BISIESTO = "S" AND WS-CALC-MES > 2            
030300              ADD 1 TO WS-DIAS-ABS                                
030400           END-IF.                                                
030500       1800-CALC-DIAS-ABS-EXIT. EXIT.                             
030600*                                                                 
030700       1790-DESCOMPONER-FECHA.                                    
030800           DIVIDE WS-FECHA-ENTRA BY 100                           
030900               GIVING WS-TMP-YYYYMM REMAINDER WS-CALC-DIA         
031000           DIVIDE WS-TMP-YYYYMM BY 100                            
031100               GIVING WS-CALC-ANO REMAINDER WS-CALC-MES.          
031200       1790-DESCOMPONER-FECHA-EXIT. EXIT.                         
031300*                                                                 
031400       1810-MES-ACUM-DIAS.                                        
031500           EVALUATE WS-CALC-MES                                   
031600               WHEN 1  MOVE 0   TO WS-DIAS-ACUM-MES               
031700               WHEN 2  MOVE 31  TO WS-DIAS-ACUM-MES               
031800               WHEN 3  MOVE 59  TO WS-DIAS-ACUM-MES               
031900               WHEN 4  MOVE 90  TO WS-DIAS-ACUM-MES               
032000               WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES               
032100               WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES               
032200               WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES               
032300               WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES               
032400               WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES               
032500               WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES               
032600               WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES               
032700               WHEN 12 MOVE 334 TO WS-DIAS-ACUM-MES               
032800           END-EVALUATE.                                          
032900       1810-MES-ACUM-DIAS-EXIT. EXIT.                             
033000*                                                                 
033100       1820-ES-BISIESTO.                                          
033200           MOVE "N" TO WS-ES-BISIESTO                             
033300           DIVIDE WS-CALC-ANO BY 4                                
033400               GIVING WS-TMP-DIV REMAINDER WS-TMP-RES             
033500           IF WS-TMP-RES = ZERO                                   
033600              MOVE "S" TO WS-ES-BISIESTO                          
033700              DIVIDE WS-CALC-ANO BY 100                           
033800                  GIVING WS-TMP-DIV REMAINDER WS-TMP-RES          
033900              IF WS-TMP-RES = ZERO                                
034000                 MOVE "N" TO WS-ES-BISIESTO                       
034100                 DIVIDE WS-CALC-ANO BY 400                        
034200                     GIVING WS-TMP-DIV REMAINDER WS-TMP-RES       
034300                 IF WS-TMP-RES = ZERO                             
034400                    MOVE "S" TO WS-ES-BISIESTO                    
034500                 END-IF                                           
034600              END-IF                                              
034700           END-IF.                                                
034800       1820-ES-BISIESTO-EXIT. EXIT.                               
034900*                                                                 
035000*    ------------- CARGA DEL MAESTRO DE MEDICAMENTOS -------------
035100       2000-CARGAR-MED.                                           
035200           MOVE ZERO TO WS-CONT-MED                               
035300           OPEN INPUT MED-MAESTRO-ENT                             
035400           IF FS-MED-MAESTRO-ENT NOT = "00"                       
035500              DISPLAY "FARM4-OP4: NO SE PUDO ABRIR MEDMAST - "    
035600                      FS-MED-MAESTRO-ENT UPON CONSOLE             
035700           ELSE                                                   
035800              PERFORM 2100-LEER-MED                               
035900                  THRU 2100-LEER-MED-EXIT                         
036000                  UNTIL HAY-FIN-MED                               
036100              CLOSE MED-MAESTRO-ENT                               
036200           END-IF.                                                
036300       2000-CARGAR-MED-EXIT. EXIT.                                
036400*                                                                 
036500       2100-LEER-MED.                                             
036600           READ MED-MAESTRO-ENT INTO REG-MEDICAMENTO              
036700               AT END MOVE "S" TO WS-EOF-MED                      
036800           END-READ                                               
036900           IF NOT HAY-FIN-MED                                     
037000              ADD 1 TO WS-CONT-MED                                
037100              SET WS-MX TO WS-CONT-MED                            
037200              MOVE MED-ID            TO WST-ID (WS-MX)            
037300              MOVE MED-NOMBRE        TO WST-NOMBRE (WS-MX)        
037400              MOVE MED-CATEGORIA     TO WST-CATEG (WS-MX)         
037500              MOVE MED-PRECIO        TO WST-PRECIO (WS-MX)        
037600              MOVE MED-CANTIDAD      TO WST-CANT (WS-MX)          
037700              MOVE MED-FECHA-VENCTO  TO WST-FECVEN (WS-MX)        
037800              MOVE MED-PROVEEDOR-ID  TO WST-PROVEED (WS-MX)       
037900              MOVE MED-COSTO-U       TO WST-COSTO (WS-MX)         
038000              MOVE "O"               TO WST-ESTADO (WS-MX)        
038100           END-IF.                                                
038200       2100-LEER-MED-EXIT. EXIT.                                  
038300*                                                                 
038400*    ------------- CARGA DEL MAESTRO DE PROVEEDORES (LECTURA) ----
038500       2200-CARGAR-PROV.                                          
038600           MOVE ZERO TO WS-CONT-PROV                              
038700           OPEN INPUT FOUR-MAESTRO-ENT                            
038800           IF FS-FOUR-MAESTRO-ENT NOT = "00"                      
038900              DISPLAY "FARM4-OP4: NO SE PUDO ABRIR FOURMAST - "   
039000                      FS-FOUR-MAESTRO-ENT UPON CONSOLE            
039100           ELSE                                                   
039200              PERFORM 2300-LEER-PROV                              
039300                  THRU 2300-LEER-PROV-EXIT                        
039400                  UNTIL HAY-FIN-PROV                              
039500              CLOSE FOUR-MAESTRO-ENT                              
039600           END-IF.                                                
039700       2200-CARGAR-PROV-EXIT. EXIT.                               
039800*                                                                 
039900       2300-LEER-PROV.                                            
040000           READ FOUR-MAESTRO-ENT INTO REG-PROVEEDOR               
040100               AT END MOVE "S" TO WS-EOF-PROV                     
040200           END-READ                                               
040300           IF NOT HAY-FIN-PROV                                    
040400              ADD 1 TO WS-CONT-PROV                               
040500              SET WS-PX TO WS-CONT-PROV                           
040600              MOVE SUPP-ID           TO WSV-ID (WS-PX)            
040700              MOVE SUPP-NOMBRE       TO WSV-NOMBRE (WS-PX)        
040800              MOVE SUPP-DIRECCION    TO WSV-DIRECCION (WS-PX)     
040900              MOVE SUPP-TELEFONO     TO WSV-TELEFONO (WS-PX)      
041000              MOVE SUPP-EMAIL        TO WSV-EMAIL (WS-PX)         
041100              MOVE SUPP-CONTACTO     TO WSV-CONTACTO (WS-PX)      
041200              MOVE SUPP-NOTAS        TO WSV-NOTAS (WS-PX)         
041300              MOVE SUPP-IND-EN-USO   TO WSV-EN-USO (WS-PX)        
041400              MOVE SUPP-CANT-MEDICAMENTOS                         
041500                                     TO WSV-CANT-MED (WS-PX)      
041600           END-IF.                                                
041700       2300-LEER-PROV-EXIT. EXIT.                                 
041800*                                                                 
041900*    ------------- IMPORTACION DEL ARCHIVO CSV DE STOCK ----------
042000*    ARCHIVO OPCIONAL - SI NO VIENE EN LA CORRIDA SE OMITE EL PASO
042100       3000-IMPORTAR-CSV.                                         
042200           MOVE "N" TO WS-HAY-ARCHIVO-CSV                         
042300           OPEN INPUT STOCK-CSV-ENT                               
042400           IF FS-STOCK-CSV-ENT = "00"                             
042500              MOVE "S" TO WS-HAY-ARCHIVO-CSV                      
042600              MOVE "S" TO WS-ES-PRIMERA-LINEA                     
042700              PERFORM 3100-LEER-LINEA-CSV                         
042800                  THRU 3100-LEER-LINEA-CSV-EXIT                   
042900                  UNTIL HAY-FIN-CSV-IMPORT                        
043000              CLOSE STOCK-CSV-ENT                                 
043100           ELSE                                                   
043200              DISPLAY "FARM4-OP4: SIN ARCHIVO DE IMPORTACION CSV "
043300                      "EN ESTA CORRIDA - FS=" FS-STOCK-CSV-ENT    
043400                      UPON CONSOLE                                
043500           END-IF.                                                
043600       3000-IMPORTAR-CSV-EXIT. EXIT.                              
043700*                                                                 
043800       3100-LEER-LINEA-CSV.                                       
043900           READ STOCK-CSV-ENT INTO WS-CSV-LINEA-IMPORT            
044000               AT END MOVE "S" TO WS-EOF-CSV-IMPORT               
044100           END-READ                                               
044200           IF NOT HAY-FIN-CSV-IMPORT                              
044300              IF ES-LINEA-CABECERA                                
044400                 MOVE "N" TO WS-ES-PRIMERA-LINEA                  
044500              ELSE                                                
044600                 IF WS-CSV-PRIMER-CAR NOT = SPACE                 
044700                    PERFORM 3200-PARSEAR-LINEA                    
044800                 END-IF                                           
044900              END-IF                                              
045000           END-IF.                                                
045100       3100-LEER-LINEA-CSV-EXIT. EXIT.                            
045200*                                                                 
045300*    ------------- DESCOMPONE UNA LINEA CSV EN SUS CAMPOS --------
045400       3200-PARSEAR-LINEA.                                        
045500           MOVE ZERO TO WS-CANT-CAMPOS WS-CAMPO-PROV-ID           
045600           MOVE SPACES TO WS-CAMPO-PROV-NOM                       
045700           UNSTRING WS-CSV-LINEA-IMPORT DELIMITED BY ","          
045800               INTO WS-CAMPO-ID WS-CAMPO-NOMBRE WS-CAMPO-CATEG    
045900                    WS-CAMPO-PRECIO-TXT WS-CAMPO-CANT             
046000                    WS-CAMPO-FECHA-TXT WS-CAMPO-PROV-ID           
046100                    WS-CAMPO-PROV-NOM                             
046200               TALLYING IN WS-CANT-CAMPOS                         
046300           END-UNSTRING                                           
046400           IF WS-CANT-CAMPOS < 7                                  
046500              PERFORM 3700-RECHAZAR-FILA                          
046600           ELSE                                                   
046700              UNSTRING WS-CAMPO-PRECIO-TXT DELIMITED BY "."       
046800                  INTO WS-CAMPO-PRECIO-ENT WS-CAMPO-PRECIO-DEC    
046900              END-UNSTRING                                        
047000              COMPUTE WS-CAMPO-PRECIO-NUM =                       
047100                  WS-CAMPO-PRECIO-ENT +                           
047200                  (WS-CAMPO-PRECIO-DEC / 100)                     
047300              UNSTRING WS-CAMPO-FECHA-TXT DELIMITED BY "-"        
047400                  INTO WS-CAMPO-ANO WS-CAMPO-MES WS-CAMPO-DIA     
047500              END-UNSTRING                                        
047600              COMPUTE WS-CAMPO-FECHA-NUM =                        
047700                  (WS-CAMPO-ANO * 10000) +                        
047800                  (WS-CAMPO-MES * 100) + WS-CAMPO-DIA             
047900              PERFORM 3300-BUSCAR-MED-POR-ID                      
048000              IF WS-IDX-BUSCA NOT = ZERO                          
048100                 DISPLAY "FARM4-OP4: IMPORTACION IGNORADA - ID "  
048200                         WS-CAMPO-ID " YA EXISTE" UPON CONSOLE    
048300              ELSE                                                
048400                 IF WS-CAMPO-PROV-ID NOT = ZERO                   
048500                    PERFORM 3400-BUSCAR-PROV-POR-ID               
048600                    IF WS-IDX-BUSCA = ZERO                        
048700                       PERFORM 3500-CREAR-PROV-DESCONOCIDO        
048800                    END-IF                                        
048900                 END-IF                                           
049000                 PERFORM 3600-AGREGAR-MED-IMPORT                  
049100              END-IF                                              
049200           END-IF.                                                
049300       3200-PARSEAR-LINEA-EXIT. EXIT.                             
049400*                                                                 
049500       3300-BUSCAR-MED-POR-ID.                                    
049600           MOVE ZERO TO WS-IDX-BUSCA                              
049700           SET WS-MX TO 1                                         
049800           PERFORM 3350-BUSCAR-MED-UNO                            
049900               THRU 3350-BUSCAR-MED-UNO-EXIT                      
050000               WS-CONT-MED TIMES.                                 
050100       3300-BUSCAR-MED-POR-ID-EXIT. EXIT.                         
050200*                                                                 
050300       3350-BUSCAR-MED-UNO.                                       
050400           IF WST-ID (WS-MX) = WS-CAMPO-ID                        
050500              SET WS-IDX-BUSCA TO WS-MX                           
050600           END-IF                                                 
050700           SET WS-MX UP BY 1.                                     
050800       3350-BUSCAR-MED-UNO-EXIT. EXIT.                            
050900*                                                                 
051000       3400-BUSCAR-PROV-POR-ID.                                   
051100           MOVE ZERO TO WS-IDX-BUSCA                              
051200           SET WS-PX TO 1                                         
051300           PERFORM 3450-BUSCAR-PROV-UNO                           
051400               THRU 3450-BUSCAR-PROV-UNO-EXIT                     
051500               WS-CONT-PROV TIMES.                                
051600       3400-BUSCAR-PROV-POR-ID-EXIT. EXIT.                        
051700*                                                                 
051800       3450-BUSCAR-PROV-UNO.                                      
051900           IF WSV-ID (WS-PX) = WS-CAMPO-PROV-ID                   
052000              SET WS-IDX-BUSCA TO WS-PX                           
052100           END-IF                                                 
052200           SET WS-PX UP BY 1.                                     
052300       3450-BUSCAR-PROV-UNO-EXIT. EXIT.                           
052400*                                                                 
052500*    ------------- ALTA DE PROVEEDOR DESCONOCIDO AL IMPORTAR -----
052600       3500-CREAR-PROV-DESCONOCIDO.                               
052700           PERFORM 3550-ARMAR-EMAIL-DESCONOCIDO                   
052800           ADD 1 TO WS-CONT-PROV                                  
052900           SET WS-PX TO WS-CONT-PROV                              
053000           MOVE WS-CAMPO-PROV-ID     TO WSV-ID (WS-PX)            
053100           IF WS-CAMPO-PROV-NOM = SPACES                          
053200              MOVE "PROVEEDOR DESCONOCIDO"                        
053300                                     TO WSV-NOMBRE (WS-PX)        
053400           ELSE                                                   
053500              MOVE WS-CAMPO-PROV-NOM TO WSV-NOMBRE (WS-PX)        
053600           END-IF                                                 
053700           MOVE "Adresse inconnue"   TO WSV-DIRECCION (WS-PX)     
053800           MOVE "0000000000"         TO WSV-TELEFONO (WS-PX)      
053900           MOVE WS-EMAIL-ARMADO      TO WSV-EMAIL (WS-PX)         
054000           MOVE "Contact"            TO WSV-CONTACTO (WS-PX)      
054100           MOVE SPACES               TO WSV-NOTAS (WS-PX)         
054200           MOVE "N"                  TO WSV-EN-USO (WS-PX)        
054300           MOVE ZERO                 TO WSV-CANT-MED (WS-PX)      
054400           SET WS-IDX-BUSCA TO WS-PX                              
054500           ADD 1 TO WS-CONT-PROV-CREADOS.                         
054600       3500-CREAR-PROV-DESCONOCIDO-EXIT. EXIT.                    
054700*                                                                 
054800*    ------------- ARMA EL CORREO POR DEFECTO DEL PROVEEDOR ------
054900*    NOMBRE EN MINUSCULAS SIN ESPACIOS SEGUIDO DE "@EMAIL.COM"    
055000       3550-ARMAR-EMAIL-DESCONOCIDO.                              
055100           MOVE WS-CAMPO-PROV-NOM TO WS-EMAIL-NOMBRE-MIN          
055200           INSPECT WS-EMAIL-NOMBRE-MIN CONVERTING                 
055300               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                       
055400               TO "abcdefghijklmnopqrstuvwxyz"                    
055500           MOVE SPACES TO WS-EMAIL-ARMADO                         
055600           MOVE ZERO TO WS-EMAIL-J                                
055700           PERFORM 3560-ARMAR-EMAIL-UNO                           
055800               THRU 3560-ARMAR-EMAIL-UNO-EXIT                     
055900               VARYING WS-EMAIL-I FROM 1 BY 1                     
056000               UNTIL WS-EMAIL-I > 30                              
056100           IF WS-EMAIL-J = ZERO                                   
056200              MOVE "proveedor" TO WS-EMAIL-ARMADO                 
056300              MOVE 9 TO WS-EMAIL-J                                
056400           END-IF                                                 
056500           ADD 1 TO WS-EMAIL-J                                    
056600           STRING "@email.com" DELIMITED BY SIZE                  
056700               INTO WS-EMAIL-ARMADO WITH POINTER WS-EMAIL-J.      
056800       3550-ARMAR-EMAIL-DESCONOCIDO-EXIT. EXIT.                   
056900*                                                                 
057000       3560-ARMAR-EMAIL-UNO.                                      
057100           IF WS-EMAIL-NOMBRE-MIN (WS-EMAIL-I:1) NOT = SPACE      
057200              ADD 1 TO WS-EMAIL-J                                 
057300              MOVE WS-EMAIL-NOMBRE-MIN (WS-EMAIL-I:1)             
057400                  TO WS-EMAIL-ARMADO (WS-EMAIL-J:1)               
057500           END-IF.                                                
057600       3560-ARMAR-EMAIL-UNO-EXIT. EXIT.                           
057700*                                                                 
057800*    ------------- AGREGA EL MEDICAMENTO IMPORTADO A LA TABLA ----
057900       3600-AGREGAR-MED-IMPORT.                                   
058000           ADD 1 TO WS-CONT-MED                                   
058100           SET WS-MX TO WS-CONT-MED                               
058200           MOVE WS-CAMPO-ID          TO WST-ID (WS-MX)            
058300           MOVE WS-CAMPO-NOMBRE      TO WST-NOMBRE (WS-MX)        
058400           MOVE WS-CAMPO-CATEG       TO WST-CATEG (WS-MX)         
058500           MOVE WS-CAMPO-PRECIO-NUM  TO WST-PRECIO (WS-MX)        
058600           MOVE WS-CAMPO-CANT        TO WST-CANT (WS-MX)          
058700           MOVE WS-CAMPO-FECHA-NUM   TO WST-FECVEN (WS-MX)        
058800           MOVE WS-CAMPO-PROV-ID     TO WST-PROVEED (WS-MX)       
058900           MOVE "O"                  TO WST-ESTADO (WS-MX)        
059000           ADD 1 TO WS-CONT-IMPORTADOS.                           
059100       3600-AGREGAR-MED-IMPORT-EXIT. EXIT.                        
059200*                                                                 
059300       3700-RECHAZAR-FILA.                                        
059400           ADD 1 TO WS-CONT-RECHAZADOS                            
059500           DISPLAY "FARM4-OP4: FILA CSV RECHAZADA - MENOS DE "    
059600                   "7 CAMPOS - " WS-CSV-LINEA-IMPORT (1:40)       
059700                   UPON CONSOLE.                                  
059800       3700-RECHAZAR-FILA-EXIT. EXIT.                             
059900*                                                                 
060000*    ------------- CLASIFICACION DE ESTADO Y TOTALES DE STOCK ----
060100       5000-CLASIFICAR-ESTADO-TODO.                               
060200           MOVE ZERO TO WS-CONT-EXPIRADOS WS-CONT-RUPTURA         
060300                        WS-CONT-BAJO WS-VALOR-TOTAL-STOCK         
060400           SET WS-MX TO 1                                         
060500           PERFORM 5050-CLASIFICAR-ESTADO-UNO                     
060600               THRU 5050-CLASIFICAR-ESTADO-UNO-EXIT               
060700               WS-CONT-MED TIMES.                                 
060800       5000-CLASIFICAR-ESTADO-TODO-EXIT. EXIT.                    
060900*                                                                 
061000       5050-CLASIFICAR-ESTADO-UNO.                                
061100           PERFORM 5100-CLASIFICAR-UNO                            
061200           SET WS-MX UP BY 1.                                     
061300       5050-CLASIFICAR-ESTADO-UNO-EXIT. EXIT.                     
061400*                                                                 
061500       5100-CLASIFICAR-UNO.                                       
061600           MOVE "O" TO WST-ESTADO (WS-MX)                         
061700           IF WST-FECVEN (WS-MX) < PARM-FECHA-ACTUAL              
061800              AND WST-FECVEN (WS-MX) NOT = ZERO                   
061900              MOVE "E" TO WST-ESTADO (WS-MX)                      
062000              ADD 1 TO WS-CONT-EXPIRADOS                          
062100           ELSE                                                   
062200              IF WST-CANT (WS-MX) = ZERO                          
062300                 MOVE "R" TO WST-ESTADO (WS-MX)                   
062400                 ADD 1 TO WS-CONT-RUPTURA                         
062500              ELSE                                                
062600                 IF WST-CANT (WS-MX) <=                           
062700                    PARM-UMBRAL-STOCK-BAJO                        
062800                    MOVE "B" TO WST-ESTADO (WS-MX)                
062900                    ADD 1 TO WS-CONT-BAJO                         
063000                 ELSE                                             
063100                    MOVE WST-FECVEN (WS-MX) TO WS-FECHA-ENTRA     
063200                    PERFORM 1800-CALC-DIAS-ABS                    
063300                    MOVE WS-DIAS-ABS TO WS-DIAS-MED               
063400                    COMPUTE WS-DIAS-DIFF = WS-DIAS-MED - WS-DIAS-H
063500                    IF WS-DIAS-DIFF < PARM-VENTANA-VENCTO-DIAS    
063600                       MOVE "P" TO WST-ESTADO (WS-MX)             
063700                    END-IF                                        
063800                 END-IF                                           
063900              END-IF                                              
064000           END-IF                                                 
064100           COMPUTE WS-RPT-VALOR-ITEM =                            
064200               WST-PRECIO (WS-MX) * WST-CANT (WS-MX)              
064300           ADD WS-RPT-VALOR-ITEM TO WS-VALOR-TOTAL-STOCK.         
064400       5100-CLASIFICAR-UNO-EXIT. EXIT.                            
064500*                                                                 
064600*    ------------- EXPORTACION DEL MAESTRO DE STOCK A CSV --------
064700       6000-EXPORTAR-CSV.                                         
064800           OPEN OUTPUT STOCK-CSV-SAL                              
064900           MOVE SPACES TO REG-CSV-STOCK-LINEA                     
065000           STRING "ID,Nom,Categorie,Prix,Quantite,"               
065100               DELIMITED BY SIZE                                  
065200               "DateExpiration,FournisseurID,FournisseurNom"      
065300               DELIMITED BY SIZE                                  
065400               INTO REG-CSV-STOCK-LINEA                           
065500           WRITE REG-CSV-STOCK-LINEA                              
065600           SET WS-MX TO 1                                         
065700           PERFORM 6050-EXPORTAR-CSV-UNO                          
065800               THRU 6050-EXPORTAR-CSV-UNO-EXIT                    
065900               WS-CONT-MED TIMES                                  
066000           CLOSE STOCK-CSV-SAL.                                   
066100       6000-EXPORTAR-CSV-EXIT. EXIT.                              
066200*                                                                 
066300       6050-EXPORTAR-CSV-UNO.                                     
066400           PERFORM 6100-ARMAR-LINEA-CSV                           
066500           WRITE REG-CSV-STOCK-LINEA                              
066600               FROM WS-CSV-LINEA-ARMADO                           
066700           SET WS-MX UP BY 1.                                     
066800       6050-EXPORTAR-CSV-UNO-EXIT. EXIT.                          
066900*                                                                 
067000*    ------------- ARMA UNA LINEA CSV DE UN MEDICAMENTO ----------
067100       6100-ARMAR-LINEA-CSV.                                      
067200           MOVE SPACES TO WS-CSV-LINEA-ARMADO                     
067300           MOVE 1 TO WS-CSV-POS                                   
067400           MOVE WST-ID (WS-MX) TO WS-CSV-ID-ED                    
067500           STRING WS-CSV-ID-ED "," DELIMITED BY SIZE              
067600               INTO WS-CSV-LINEA-ARMADO                           
067700               WITH POINTER WS-CSV-POS                            
067800           MOVE WST-NOMBRE (WS-MX) TO WS-CSV-ENTRADA              
067900           MOVE 30 TO WS-CSV-MAX                                  
068000           PERFORM 6900-CSV-FORMATEAR                             
068100           STRING WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO) ","          
068200               DELIMITED BY SIZE                                  
068300               INTO WS-CSV-LINEA-ARMADO                           
068400               WITH POINTER WS-CSV-POS                            
068500           MOVE WST-CATEG (WS-MX) TO WS-CSV-ENTRADA               
068600           MOVE 20 TO WS-CSV-MAX                                  
068700           PERFORM 6900-CSV-FORMATEAR                             
068800           STRING WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO) ","          
068900               DELIMITED BY SIZE                                  
069000               INTO WS-CSV-LINEA-ARMADO                           
069100               WITH POINTER WS-CSV-POS                            
069200           PERFORM 6200-FORMATEAR-PRECIO                          
069300           STRING WS-CSV-PRECIO-ENT-ED "."                        
069400               WS-CSV-PRECIO-DEC-ED "," DELIMITED BY SIZE         
069500               INTO WS-CSV-LINEA-ARMADO                           
069600               WITH POINTER WS-CSV-POS                            
069700           MOVE WST-CANT (WS-MX) TO WS-CSV-CANT-ED                
069800           STRING WS-CSV-CANT-ED "," DELIMITED BY SIZE            
069900               INTO WS-CSV-LINEA-ARMADO                           
070000               WITH POINTER WS-CSV-POS                            
070100           PERFORM 6300-FORMATEAR-FECHA-ISO                       
070200           STRING WS-CSV-FECHA-ISO "," DELIMITED BY SIZE          
070300               INTO WS-CSV-LINEA-ARMADO                           
070400               WITH POINTER WS-CSV-POS                            
070500           IF WST-PROVEED (WS-MX) = ZERO                          
070600              MOVE ZERO TO WS-CSV-ID-ED                           
070700              STRING WS-CSV-ID-ED "," DELIMITED BY SIZE           
070800                  INTO WS-CSV-LINEA-ARMADO                        
070900                  WITH POINTER WS-CSV-POS                         
071000              STRING "N/A" DELIMITED BY SIZE                      
071100                  INTO WS-CSV-LINEA-ARMADO                        
071200                  WITH POINTER WS-CSV-POS                         
071300           ELSE                                                   
071400              MOVE WST-PROVEED (WS-MX) TO WS-CSV-ID-ED            
071500              STRING WS-CSV-ID-ED "," DELIMITED BY SIZE           
071600                  INTO WS-CSV-LINEA-ARMADO                        
071700                  WITH POINTER WS-CSV-POS                         
071800              PERFORM 6800-BUSCAR-PROV-NOMBRE                     
071900              MOVE WS-CSV-NOMBRE-PROV TO WS-CSV-ENTRADA           
072000              MOVE 30 TO WS-CSV-MAX                               
072100              PERFORM 6900-CSV-FORMATEAR                          
072200              STRING WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)           
072300                  DELIMITED BY SIZE                               
072400                  INTO WS-CSV-LINEA-ARMADO                        
072500                  WITH POINTER WS-CSV-POS                         
072600           END-IF.                                                
072700       6100-ARMAR-LINEA-CSV-EXIT. EXIT.                           
072800*                                                                 
072900*    ------------- DESCOMPONE EL PRECIO EN ENTERO/CENTAVOS -------
073000       6200-FORMATEAR-PRECIO.                                     
073100           DIVIDE WST-PRECIO (WS-MX) BY 1                         
073200               GIVING WS-CSV-PRECIO-ENT-ED                        
073300           COMPUTE WS-CSV-PRECIO-DEC-ED ROUNDED =                 
073400               (WST-PRECIO (WS-MX) - WS-CSV-PRECIO-ENT-ED)        
073500               * 100.                                             
073600       6200-FORMATEAR-PRECIO-EXIT. EXIT.                          
073700*                                                                 
073800*    ------------- ARMA LA FECHA DE VENCIMIENTO EN FORMATO ISO ---
073900       6300-FORMATEAR-FECHA-ISO.                                  
074000           MOVE SPACES TO WS-CSV-FECHA-ISO                        
074100           STRING WST-FV-ANO (WS-MX) "-"                          
074200               WST-FV-MES (WS-MX) "-"                             
074300               WST-FV-DIA (WS-MX) DELIMITED BY SIZE               
074400               INTO WS-CSV-FECHA-ISO.                             
074500       6300-FORMATEAR-FECHA-ISO-EXIT. EXIT.                       
074600*                                                                 
074700*    ------------- BUSCA EL NOMBRE DE UN PROVEEDOR POR SU ID -----
074800       6800-BUSCAR-PROV-NOMBRE.                                   
074900           MOVE "N/A" TO WS-CSV-NOMBRE-PROV                       
075000           SET WS-PX TO 1                                         
075100           PERFORM 6850-BUSCAR-PROV-NOMBRE-UNO                    
075200               THRU 6850-BUSCAR-PROV-NOMBRE-UNO-EXIT              
075300               WS-CONT-PROV TIMES.                                
075400       6800-BUSCAR-PROV-NOMBRE-EXIT. EXIT.                        
075500*                                                                 
075600       6850-BUSCAR-PROV-NOMBRE-UNO.                               
075700           IF WSV-ID (WS-PX) = WST-PROVEED (WS-MX)                
075800              MOVE WSV-NOMBRE (WS-PX)                             
075900                  TO WS-CSV-NOMBRE-PROV                           
076000           END-IF                                                 
076100           SET WS-PX UP BY 1.                                     
076200       6850-BUSCAR-PROV-NOMBRE-UNO-EXIT. EXIT.                    
076300*                                                                 
076400*    ------------- FORMATEO GENERICO DE UN CAMPO CSV -------------
076500*    RECIBE WS-CSV-ENTRADA/WS-CSV-MAX, DEVUELVE WS-CSV-SALIDA Y   
076600*    WS-CSV-SAL-LARGO - ENCIERRA ENTRE COMILLAS SI EL CAMPO TRAE  
076700*    COMA O COMILLA, DOBLANDO LAS COMILLAS INTERNAS (RFC-4180)    
076800       6900-CSV-FORMATEAR.                                        
076900           MOVE ZERO TO WS-CSV-TIENE-COMA WS-CSV-TIENE-COMI       
077000           INSPECT WS-CSV-ENTRADA TALLYING WS-CSV-TIENE-COMA      
077100               FOR ALL ","                                        
077200           INSPECT WS-CSV-ENTRADA TALLYING WS-CSV-TIENE-COMI      
077300               FOR ALL '"'                                        
077400           PERFORM 6950-CSV-SCAN-LARGO-UNO                        
077500               THRU 6950-CSV-SCAN-LARGO-UNO-EXIT                  
077600               VARYING WS-CSV-LARGO FROM WS-CSV-MAX BY -1         
077700               UNTIL WS-CSV-LARGO = 0                             
077800               OR WS-CSV-ENTRADA (WS-CSV-LARGO:1) NOT = SPACE     
077900           MOVE SPACES TO WS-CSV-SALIDA                           
078000           IF WS-CSV-TIENE-COMA = ZERO                            
078100              AND WS-CSV-TIENE-COMI = ZERO                        
078200              IF WS-CSV-LARGO > ZERO                              
078300                 MOVE WS-CSV-ENTRADA (1:WS-CSV-LARGO)             
078400                     TO WS-CSV-SALIDA (1:WS-CSV-LARGO)            
078500              END-IF                                              
078600              MOVE WS-CSV-LARGO TO WS-CSV-SAL-LARGO               
078700           ELSE                                                   
078800              MOVE '"' TO WS-CSV-SALIDA (1:1)                     
078900              MOVE 1 TO WS-CSV-J                                  
079000              PERFORM 6960-CSV-COPIAR-UNO                         
079100                  THRU 6960-CSV-COPIAR-UNO-EXIT                   
079200                  VARYING WS-CSV-I FROM 1 BY 1                    
079300                  UNTIL WS-CSV-I > WS-CSV-LARGO                   
079400              ADD 1 TO WS-CSV-J                                   
079500              MOVE '"' TO WS-CSV-SALIDA (WS-CSV-J:1)              
079600              MOVE WS-CSV-J TO WS-CSV-SAL-LARGO                   
079700           END-IF.                                                
079800       6900-CSV-FORMATEAR-EXIT. EXIT.                             
079900*                                                                 
080000       6950-CSV-SCAN-LARGO-UNO.                                   
080100           CONTINUE.                                              
080200       6950-CSV-SCAN-LARGO-UNO-EXIT. EXIT.                        
080300*                                                                 
080400       6960-CSV-COPIAR-UNO.                                       
080500           ADD 1 TO WS-CSV-J                                      
080600           MOVE WS-CSV-ENTRADA (WS-CSV-I:1)                       
080700               TO WS-CSV-SALIDA (WS-CSV-J:1)                      
080800           IF WS-CSV-ENTRADA (WS-CSV-I:1) = '"'                   
080900              ADD 1 TO WS-CSV-J                                   
081000              MOVE '"' TO WS-CSV-SALIDA (WS-CSV-J:1)              
081100           END-IF.                                                
081200       6960-CSV-COPIAR-UNO-EXIT. EXIT.                            
081300*                                                                 
081400*    ------------- EXPORTACION DEL REPORTE DE STOCK --------------
081500       7000-EXPORTAR-REPORTE.                                     
081600           OPEN OUTPUT STOCK-REPORTE                              
081700           MOVE SPACES TO REG-STOCK-LINEA                         
081800           STRING "ID,Nom,Categorie,Prix,Quantite,ValeurStock,"   
081900               DELIMITED BY SIZE                                  
082000               "DateExpiration,Statut,Fournisseur"                
082100               DELIMITED BY SIZE                                  
082200               INTO REG-STOCK-LINEA                               
082300           WRITE REG-STOCK-LINEA                                  
082400           SET WS-MX TO 1                                         
082500           PERFORM 7050-IMPRIMIR-FILA-UNO                         
082600               THRU 7050-IMPRIMIR-FILA-UNO-EXIT                   
082700               WS-CONT-MED TIMES                                  
082800           MOVE SPACES TO REG-STOCK-LINEA                         
082900           WRITE REG-STOCK-LINEA                                  
083000           PERFORM 7200-IMPRIMIR-ESTADISTICAS                     
083100           CLOSE STOCK-REPORTE.                                   
083200       7000-EXPORTAR-REPORTE-EXIT. EXIT.                          
083300*                                                                 
083400       7050-IMPRIMIR-FILA-UNO.                                    
083500           PERFORM 7100-IMPRIMIR-FILA-STOCK                       
083600           SET WS-MX UP BY 1.                                     
083700       7050-IMPRIMIR-FILA-UNO-EXIT. EXIT.                         
083800*                                                                 
083900*    ------------- IMPRIME UNA FILA DEL REPORTE DE STOCK ---------
084000       7100-IMPRIMIR-FILA-STOCK.                                  
084100           PERFORM 6100-ARMAR-LINEA-CSV                           
084200           PERFORM 7050-ESTADO-A-TEXTO                            
084300           COMPUTE WS-RPT-VALOR-ITEM =                            
084400               WST-PRECIO (WS-MX) * WST-CANT (WS-MX)              
084500           MOVE WS-RPT-VALOR-ITEM TO WS-RPT-VALOR-ED              
084600           MOVE SPACES TO WS-CSV-LINEA-ARMADO                     
084700           MOVE 1 TO WS-CSV-POS                                   
084800           MOVE WST-ID (WS-MX) TO WS-CSV-ID-ED                    
084900           STRING WS-CSV-ID-ED "," DELIMITED BY SIZE              
085000               INTO WS-CSV-LINEA-ARMADO                           
085100               WITH POINTER WS-CSV-POS                            
085200           MOVE WST-NOMBRE (WS-MX) TO WS-CSV-ENTRADA              
085300           MOVE 30 TO WS-CSV-MAX                                  
085400           PERFORM 6900-CSV-FORMATEAR                             
085500           STRING WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO) ","          
085600               DELIMITED BY SIZE                                  
085700               INTO WS-CSV-LINEA-ARMADO                           
085800               WITH POINTER WS-CSV-POS                            
085900           MOVE WST-CATEG (WS-MX) TO WS-CSV-ENTRADA               
086000           MOVE 20 TO WS-CSV-MAX                                  
086100           PERFORM 6900-CSV-FORMATEAR                             
086200           STRING WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO) ","          
086300               DELIMITED BY SIZE                                  
086400               INTO WS-CSV-LINEA-ARMADO                           
086500               WITH POINTER WS-CSV-POS                            
086600           PERFORM 6200-FORMATEAR-PRECIO                          
086700           STRING WS-CSV-PRECIO-ENT-ED "."                        
086800               WS-CSV-PRECIO-DEC-ED "," DELIMITED BY SIZE         
086900               INTO WS-CSV-LINEA-ARMADO                           
087000               WITH POINTER WS-CSV-POS                            
087100           MOVE WST-CANT (WS-MX) TO WS-CSV-CANT-ED                
087200           STRING WS-CSV-CANT-ED "," WS-RPT-VALOR-ED ","          
087300               DELIMITED BY SIZE                                  
087400               INTO WS-CSV-LINEA-ARMADO                           
087500               WITH POINTER WS-CSV-POS                            
087600           PERFORM 6300-FORMATEAR-FECHA-ISO                       
087700           STRING WS-CSV-FECHA-ISO "," WS-RPT-ESTADO-TXT ","      
087800               DELIMITED BY SIZE                                  
087900               INTO WS-CSV-LINEA-ARMADO                           
088000               WITH POINTER WS-CSV-POS                            
088100           IF WST-PROVEED (WS-MX) = ZERO                          
088200              STRING "N/A" DELIMITED BY SIZE                      
088300                  INTO WS-CSV-LINEA-ARMADO                        
088400                  WITH POINTER WS-CSV-POS                         
088500           ELSE                                                   
088600              PERFORM 6800-BUSCAR-PROV-NOMBRE                     
088700              MOVE WS-CSV-NOMBRE-PROV TO WS-CSV-ENTRADA           
088800              MOVE 30 TO WS-CSV-MAX                               
088900              PERFORM 6900-CSV-FORMATEAR                          
089000              STRING WS-CSV-SALIDA (1:WS-CSV-SAL-LARGO)           
089100                  DELIMITED BY SIZE                               
089200                  INTO WS-CSV-LINEA-ARMADO                        
089300                  WITH POINTER WS-CSV-POS                         
089400           END-IF                                                 
089500           WRITE REG-STOCK-LINEA FROM WS-CSV-LINEA-ARMADO.        
089600       7100-IMPRIMIR-FILA-STOCK-EXIT. EXIT.                       
089700*                                                                 
089800*    ------------- TRADUCE EL CODIGO DE ESTADO A TEXTO -----------
089900       7050-ESTADO-A-TEXTO.                                       
090000           EVALUATE WST-ESTADO (WS-MX)                            
090100               WHEN "E" MOVE "EXPIRE" TO WS-RPT-ESTADO-TXT        
090200               WHEN "R" MOVE "RUPTURE" TO WS-RPT-ESTADO-TXT       
090300               WHEN "B" MOVE "STOCK_FAIBLE" TO WS-RPT-ESTADO-TXT  
090400               WHEN "P" MOVE "PROCHE_EXPIRATION"                  
090500                            TO WS-RPT-ESTADO-TXT                  
090600               WHEN OTHER MOVE "OK" TO WS-RPT-ESTADO-TXT          
090700           END-EVALUATE.                                          
090800       7050-ESTADO-A-TEXTO-EXIT. EXIT.                            
090900*                                                                 
091000*    ------------- BLOQUE DE ESTADISTICAS AL PIE DEL REPORTE -----
091100       7200-IMPRIMIR-ESTADISTICAS.                                
091200           MOVE SPACES TO REG-STOCK-LINEA                         
091300           MOVE "=== STATISTIQUES ===" TO REG-STOCK-LINEA         
091400           WRITE REG-STOCK-LINEA                                  
091500           MOVE WS-CONT-MED TO WS-RPT-CONT-ED                     
091600           MOVE SPACES TO REG-STOCK-LINEA                         
091700           STRING "Nombre total de medicaments," WS-RPT-CONT-ED   
091800               DELIMITED BY SIZE                                  
091900               INTO REG-STOCK-LINEA                               
092000           WRITE REG-STOCK-LINEA                                  
092100           MOVE WS-VALOR-TOTAL-STOCK TO WS-RPT-VALOR-ED           
092200           MOVE SPACES TO REG-STOCK-LINEA                         
092300           STRING "Valeur totale du stock," WS-RPT-VALOR-ED       
092400               " DH" DELIMITED BY SIZE                            
092500               INTO REG-STOCK-LINEA                               
092600           WRITE REG-STOCK-LINEA                                  
092700           MOVE WS-CONT-EXPIRADOS TO WS-RPT-CONT-ED               
092800           MOVE SPACES TO REG-STOCK-LINEA                         
092900           STRING "Medicaments expires," WS-RPT-CONT-ED           
093000               DELIMITED BY SIZE                                  
093100               INTO REG-STOCK-LINEA                               
093200           WRITE REG-STOCK-LINEA                                  
093300           MOVE WS-CONT-RUPTURA TO WS-RPT-CONT-ED                 
093400           MOVE SPACES TO REG-STOCK-LINEA                         
093500           STRING "Medicaments en rupture," WS-RPT-CONT-ED        
093600               DELIMITED BY SIZE                                  
093700               INTO REG-STOCK-LINEA                               
093800           WRITE REG-STOCK-LINEA                                  
093900           MOVE WS-CONT-BAJO TO WS-RPT-CONT-ED                    
094000           MOVE SPACES TO REG-STOCK-LINEA                         
094100           STRING "Medicaments en stock faible," WS-RPT-CONT-ED   
094200               DELIMITED BY SIZE                                  
094300               INTO REG-STOCK-LINEA                               
094400           WRITE REG-STOCK-LINEA.                                 
094500       7200-IMPRIMIR-ESTADISTICAS-EXIT. EXIT.                     
094600*                                                                 
094700*    ------------- REGRABACION DEL MAESTRO DE MEDICAMENTOS -------
094800       8500-REGRABAR-MED.                                         
094900           OPEN OUTPUT MED-MAESTRO-SAL                            
095000           SET WS-MX TO 1                                         
095100           PERFORM 8550-REGRABAR-MED-UNO                          
095200               THRU 8550-REGRABAR-MED-UNO-EXIT                    
095300               WS-CONT-MED TIMES                                  
095400           CLOSE MED-MAESTRO-SAL.                                 
095500       8500-REGRABAR-MED-EXIT. EXIT.                              
095600*                                                                 
095700       8550-REGRABAR-MED-UNO.                                     
095800           MOVE SPACES TO REG-MEDICAMENTO                         
095900           MOVE WST-ID (WS-MX)       TO MED-ID                    
096000           MOVE WST-NOMBRE (WS-MX)   TO MED-NOMBRE                
096100           MOVE WST-CATEG (WS-MX)    TO MED-CATEGORIA             
096200           MOVE WST-PRECIO (WS-MX)   TO MED-PRECIO                
096300           MOVE WST-CANT (WS-MX)     TO MED-CANTIDAD              
096400           MOVE WST-FECVEN (WS-MX)   TO MED-FECHA-VENCTO          
096500           MOVE WST-PROVEED (WS-MX)  TO MED-PROVEEDOR-ID          
096600           MOVE WST-ESTADO (WS-MX)   TO MED-IND-ESTADO            
096700           MOVE "S"                  TO MED-IND-ACTIVO            
096800           MOVE WST-COSTO (WS-MX)    TO MED-COSTO-U               
096900           WRITE REG-MEDICAMENTO-SAL FROM REG-MEDICAMENTO         
097000           SET WS-MX UP BY 1.                                     
097100       8550-REGRABAR-MED-UNO-EXIT. EXIT.                          
097200*                                                                 
097300*    ------------- REGRABACION DEL MAESTRO DE PROVEEDORES --------
097400       8600-REGRABAR-PROV.                                        
097500           OPEN OUTPUT FOUR-MAESTRO-SAL                           
097600           SET WS-PX TO 1                                         
097700           PERFORM 8650-REGRABAR-PROV-UNO                         
097800               THRU 8650-REGRABAR-PROV-UNO-EXIT                   
097900               WS-CONT-PROV TIMES                                 
098000           CLOSE FOUR-MAESTRO-SAL.                                
098100       8600-REGRABAR-PROV-EXIT. EXIT.                             
098200*                                                                 
098300       8650-REGRABAR-PROV-UNO.                                    
098400           MOVE SPACES TO REG-PROVEEDOR                           
098500           MOVE WSV-ID (WS-PX)         TO SUPP-ID                 
098600           MOVE WSV-NOMBRE (WS-PX)     TO SUPP-NOMBRE             
098700           MOVE WSV-DIRECCION (WS-PX)  TO SUPP-DIRECCION          
098800           MOVE WSV-TELEFONO (WS-PX)   TO SUPP-TELEFONO           
098900           MOVE WSV-EMAIL (WS-PX)      TO SUPP-EMAIL              
099000           MOVE WSV-CONTACTO (WS-PX)   TO SUPP-CONTACTO           
099100           MOVE WSV-NOTAS (WS-PX)      TO SUPP-NOTAS              
099200           MOVE WSV-EN-USO (WS-PX)     TO SUPP-IND-EN-USO         
099300           MOVE WSV-CANT-MED (WS-PX) TO                           
099400               SUPP-CANT-MEDICAMENTOS                             
099500           WRITE REG-PROVEEDOR-SAL FROM REG-PROVEEDOR             
099600           SET WS-PX UP BY 1.                                     
099700       8650-REGRABAR-PROV-UNO-EXIT. EXIT.                         
099800*                                                                 
099900*    ------------- RESUMEN DE FIN DE PROCESO -------------------- 
100000       9000-FINALIZAR.                                            
100100           DISPLAY "FARM4-OP4: MEDICAMENTOS=" WS-CONT-MED         
100200                   " IMPORTADOS=" WS-CONT-IMPORTADOS              
100300                   UPON CONSOLE                                   
100400           DISPLAY "FARM4-OP4: RECHAZADOS=" WS-CONT-RECHAZADOS    
100500                   " PROVEEDORES CREADOS="                        
100600                   WS-CONT-PROV-CREADOS UPON CONSOLE.             
100700       9000-FINALIZAR-EXIT. EXIT.                                 
