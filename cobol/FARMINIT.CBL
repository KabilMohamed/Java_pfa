000100***************************************************************** 
000200*  FARMINIT                                                     * 
000300*  UTILITARIO DE UN SOLO USO - CREA VACIOS LOS TRES MAESTROS    * 
000400*  SECUENCIALES DE LA CADENA DE LOTE (MEDICAMENTOS, PROVEEDORES * 
000500*  Y VENTAS) ANTES DE LA PRIMERA CORRIDA DEL SISTEMA            * 
000600***************************************************************** 
000700       IDENTIFICATION DIVISION.                                   
000800       PROGRAM-ID.     FARMINIT.                                  
000900       AUTHOR.         CLAUDIO RUZ.                               
001000       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001100       DATE-WRITTEN.   1989-03-11.                                
001200       DATE-COMPILED.                                             
001300       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001400***************************************************************** 
001500*  HISTORIAL DE CAMBIOS                                         * 
001600*  FECHA       INIC  TICKET   DESCRIPCION                       * 
001700*  --------    ----  -------  -----------------------------     * 
001800*  1989-03-11  C.R.  F-0001   VERSION ORIGINAL (CREA-VENCIDOS - * 
001900*                             MAESTRO UNICO DE VENCIDOS)        * 
002000*  1994-02-14  M.T.  F-0105   REEMPLAZA POR TRES MAESTROS DEL   * 
002100*                             LOTE NOCTURNO (MED/PROV/VENTAS)  *  
002200*  1999-01-08  J.P.  Y2K-009  SIN CAMBIOS DE FORMATO DE FECHA - * 
002300*                             REVISADO POR CAMPANA Y2K         *  
002400*  2002-09-30  J.P.  F-0175   AGREGA MENSAJE DE CONFIRMACION    * 
002500*                             POR CONSOLA                      *  
002600*  2005-05-16  R.S.  F-0188   AGREGA VISTAS DE CLASE/DETALLE    * 
002700*                             DE LOS FILE STATUS PARA FACILITAR * 
002800*                             EL DIAGNOSTICO DE ERRORES DE E/S  * 
002900***************************************************************** 
003000       ENVIRONMENT DIVISION.                                      
003100       CONFIGURATION SECTION.                                     
003200       SPECIAL-NAMES.                                             
003300           C01 IS TOP-OF-FORM                                     
003400           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
003500                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
003600       INPUT-OUTPUT SECTION.                                      
003700       FILE-CONTROL.                                              
003800           SELECT MED-MAESTRO-SAL ASSIGN TO MEDMAST               
003900                  ORGANIZATION IS SEQUENTIAL                      
004000                  FILE STATUS IS FS-MED-MAESTRO-SAL.              
004100*                                                                 
004200           SELECT FOUR-MAESTRO-SAL ASSIGN TO FOURMAST             
004300                  ORGANIZATION IS SEQUENTIAL                      
004400                  FILE STATUS IS FS-FOUR-MAESTRO-SAL.             
004500*                                                                 
004600           SELECT VTA-MAESTRO-SAL ASSIGN TO VENTMAST              
004700                  ORGANIZATION IS SEQUENTIAL                      
004800                  FILE STATUS IS FS-VTA-MAESTRO-SAL.              
004900*                                                                 
005000       DATA DIVISION.                                             
005100       FILE SECTION.                                              
005200       FD  MED-MAESTRO-SAL                                        
005300           LABEL RECORD IS STANDARD.                              
005400       COPY MEDCOPY.                                              
005500*                                                                 
005600       FD  FOUR-MAESTRO-SAL                                       
005700           LABEL RECORD IS STANDARD.                              
005800       COPY FOURCOPY.                                             
005900*                                                                 
006000       FD  VTA-MAESTRO-SAL                                        
006100           LABEL RECORD IS STANDARD.                              
006200       COPY VENTCOPY.                                             
006300*                                                                 
006400       WORKING-STORAGE SECTION.                                   
006500       01  FS-MED-MAESTRO-SAL      PIC X(02) VALUE "00".          
006600*    VISTA DE CLASE/DETALLE DEL FILE STATUS - FACILITA EL ANALISIS
006700*    DEL DIGITO DE CLASE POR SEPARADO DEL DIGITO DE DETALLE       
006800       01  FS-MED-MAESTRO-SAL-R REDEFINES FS-MED-MAESTRO-SAL.     
006900           02  FS-MED-SAL-CLASE        PIC X(01).                 
007000           02  FS-MED-SAL-DETALLE      PIC X(01).                 
007100       01  FS-FOUR-MAESTRO-SAL     PIC X(02) VALUE "00".          
007200       01  FS-FOUR-MAESTRO-SAL-R REDEFINES FS-FOUR-MAESTRO-SAL.   
007300           02  FS-FOUR-SAL-CLASE       PIC X(01).                 
007400           02  FS-FOUR-SAL-DETALLE     PIC X(01).                 
007500       01  FS-VTA-MAESTRO-SAL      PIC X(02) VALUE "00".          
007600       01  FS-VTA-MAESTRO-SAL-R REDEFINES FS-VTA-MAESTRO-SAL.     
007700           02  FS-VTA-SAL-CLASE        PIC X(01).                 
007800           02  FS-VTA-SAL-DETALLE      PIC X(01).                 
007900       01  WS-CONT-ARCHIVOS        PIC S9(03) COMP VALUE ZERO.    
008000*    VISTA REDEFINIDA USADA SOLO PARA DEJAR CONSTANCIA DEL PUNTO  
008100*    DE CORTE - NO SE ESCRIBE NINGUN REGISTRO EN ESTA CORRIDA     
008200       01  WS-MARCA-CORTE.                                        
008300           02  WS-MARCA-FECHA          PIC 9(08) VALUE ZERO.      
008400           02  WS-MARCA-FECHA-R REDEFINES WS-MARCA-FECHA.         
008500              03  WS-MARCA-ANO          PIC 9(04).                
008600              03  WS-MARCA-MES          PIC 9(02).                
008700              03  WS-MARCA-DIA          PIC 9(02).                
008800           02  FILLER                  PIC X(01).                 
008900*                                                                 
009000       PROCEDURE DIVISION.                                        
009100       0000-PRINCIPAL.                                            
009200           PERFORM 1000-CREAR-MED                                 
009300           PERFORM 2000-CREAR-PROV                                
009400           PERFORM 3000-CREAR-VTA                                 
009500           DISPLAY "FARMINIT: " WS-CONT-ARCHIVOS                  
009600              " MAESTROS CREADOS VACIOS" UPON CONSOLE             
009700           GOBACK.                                                
009800       0000-PRINCIPAL-EXIT. EXIT.                                 
009900*                                                                 
010000*    CREA VACIO EL MAESTRO DE MEDICAMENTOS (MEDMAST)              
010100       1000-CREAR-MED.                                            
010200           OPEN OUTPUT MED-MAESTRO-SAL                            
010300           IF FS-MED-MAESTRO-SAL = "00"                           
010400              ADD 1 TO WS-CONT-ARCHIVOS                           
010500           ELSE                                                   
010600              DISPLAY "FARMINIT: ERROR AL CREAR MEDMAST - "       
010700                 FS-MED-MAESTRO-SAL UPON CONSOLE                  
010800           END-IF                                                 
010900           CLOSE MED-MAESTRO-SAL.                                 
011000       1000-CREAR-MED-EXIT. EXIT.                                 
011100*                                                                 
011200*    CREA VACIO EL MAESTRO DE PROVEEDORES (FOURMAST)              
011300       2000-CREAR-PROV.                                           
011400           OPEN OUTPUT FOUR-MAESTRO-SAL                           
011500           IF FS-FOUR-MAESTRO-SAL = "00"                          
011600              ADD 1 TO WS-CONT-ARCHIVOS                           
011700           ELSE                                                   
011800              DISPLAY "FARMINIT: ERROR AL CREAR FOURMAST - "      
011900                 FS-FOUR-MAESTRO-SAL UPON CONSOLE                 
012000           END-IF                                                 
012100           CLOSE FOUR-MAESTRO-SAL.                                
012200       2000-CREAR-PROV-EXIT. EXIT.                                
012300*                                                                 
012400*    CREA VACIO EL MAESTRO DE VENTAS (VENTMAST)                   
012500       3000-CREAR-VTA.                                            
012600           OPEN OUTPUT VTA-MAESTRO-SAL                            
012700           IF FS-VTA-MAESTRO-SAL = "00"                           
012800              ADD 1 TO WS-CONT-ARCHIVOS                           
012900           ELSE                                                   
013000              DISPLAY "FARMINIT: ERROR AL CREAR VENTMAST - "      
013100                 FS-VTA-MAESTRO-SAL UPON CONSOLE                  
013200           END-IF                                                 
013300           CLOSE VTA-MAESTRO-SAL.                                 
013400       3000-CREAR-VTA-EXIT. EXIT.                                 
