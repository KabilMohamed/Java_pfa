000100***************************************************************** 
000200*  MENU4FARM                                                    * 
000300*  PROCESO MAESTRO DEL LOTE DIARIO DE CONTROL DE STOCK Y VENTAS * 
000400*  DE LA FARMACIA - ORQUESTA LOS SEIS PROGRAMAS DE SERVICIO     * 
000500***************************************************************** 
000600       IDENTIFICATION DIVISION.                                   
000700       PROGRAM-ID.     MENU4FARM.                                 
000800       AUTHOR.         CLAUDIO RUZ.                               
000900       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001000       DATE-WRITTEN.   1987-03-02.                                
001100       DATE-COMPILED.                                             
001200       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001300***************************************************************** 
001400*  HISTORIAL DE CAMBIOS                                        *  
001500*  FECHA       INIC  TICKET   DESCRIPCION                      *  
001600*  --------    ----  -------  -----------------------------   *   
001700*  1987-03-02  C.R.  F-0010   VERSION ORIGINAL - MENU DE       *  
001800*                             OPCIONES EN PANTALLA (MENU4RUZ)  *  
001900*  1988-07-19  C.R.  F-0038   AGREGA OPCION DE STOCK CRITICO   *  
002000*  1990-02-04  C.R.  F-0052   AGREGA OPCION DE VENCIDOS        *  
002100*  1993-11-23  M.T.  F-0099   ELIMINA PANTALLAS INTERACTIVAS - *  
002200*                             CONVERSION A PROCESO BATCH NOCTU-*  
002300*                             RNO SOLICITADA POR OPERACIONES   *  
002400*  1994-01-30  M.T.  F-0102   LEE PARAMETROS DE CORRIDA DESDE  *  
002500*                             TARJETA EN VEZ DE ACCEPT FROM    *  
002600*                             DATE                              * 
002700*  1996-05-08  M.T.  F-0121   AGREGA LLAMADO A ESTADISTICAS    *  
002800*  1997-09-16  M.T.  F-0129   AGREGA LLAMADO A SERVICIO CSV    *  
002900*  1999-01-08  J.P.  Y2K-009  FECHA DE CORRIDA A 8 DIGITOS -   *  
003000*                             VERIFICADO EXTREMO DE SIGLO      *  
003100*  2000-04-11  J.P.  F-0148   AGREGA LLAMADO A PROVEEDORES     *  
003200*  2003-05-02  J.P.  F-0182   UMBRAL DE STOCK BAJO PARAMETRIZA-*  
003300*                             DO EN PARMCOPY                   *  
003400*  2005-09-17  J.P.  F-0197   VENTANA DE PROXIMO VENCIMIENTO   *  
003500*                             PARAMETRIZADA EN PARMCOPY        *  
003600*  2007-09-14  R.S.  F-0217   AGREGA VISTA DE CLASE/DETALLE    *  
003700*                             DEL FILE STATUS DE LA TARJETA DE *  
003800*                             PARAMETROS                       *  
003900***************************************************************** 
004000       ENVIRONMENT DIVISION.                                      
004100       CONFIGURATION SECTION.                                     
004200       SPECIAL-NAMES.                                             
004300           C01 IS TOP-OF-FORM                                     
004400           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
004500                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
004600       INPUT-OUTPUT SECTION.                                      
004700       FILE-CONTROL.                                              
004800           SELECT PARM-ENTRADA ASSIGN TO PARMCARD                 
004900                  ORGANIZATION IS LINE SEQUENTIAL                 
005000                  FILE STATUS IS FS-PARM-ENTRADA.                 
005100*                                                                 
005200       DATA DIVISION.                                             
005300       FILE SECTION.                                              
005400       FD  PARM-ENTRADA                                           
005500           LABEL RECORD IS STANDARD.                              
005600       01  REG-PARM-ENTRADA.                                      
005700           COPY PARMCOPY.                                         
005800*                                                                 
005900       WORKING-STORAGE SECTION.                                   
006000       01  FS-PARM-ENTRADA            PIC X(02) VALUE "00".       
006100*    VISTA DE CLASE/DETALLE DEL FILE STATUS - FACILITA EL ANALISIS
006200*    DEL DIGITO DE CLASE POR SEPARADO DEL DIGITO DE DETALLE       
006300       01  FS-PARM-ENTRADA-R REDEFINES FS-PARM-ENTRADA.           
006400           02  FS-PARM-ENT-CLASE       PIC X(01).                 
006500           02  FS-PARM-ENT-DETALLE     PIC X(01).                 
006600       01  WS-SWITCHES.                                           
006700           02  WS-EOF-PARM            PIC X(01) VALUE "N".        
006800               88  HAY-FIN-PARM       VALUE "S".                  
006900           02  FILLER                  PIC X(01).                 
007000       01  WS-CONTADORES-CORRIDA.                                 
007100           02  WS-CONT-SERVICIOS      PIC S9(03) COMP VALUE ZERO. 
007200           02  WS-CONT-ERRORES        PIC S9(03) COMP VALUE ZERO. 
007300           02  FILLER                  PIC X(01).                 
007400*                                                                 
007500*    VISTA REDEFINIDA DE LOS CONTADORES COMO TABLA PARA EL        
007600*    RESUMEN DE FIN DE CORRIDA IMPRESO EN WS-LINEA-RESUMEN        
007700       01  WS-CONTADORES-TABLA-R REDEFINES WS-CONTADORES-CORRIDA. 
007800           02  WS-TABLA-CONT OCCURS 2 TIMES PIC S9(03) COMP.      
007900           02  FILLER                  PIC X(01).                 
008000       01  WS-LINEA-RESUMEN.                                      
008100           02  WS-RES-TITULO          PIC X(20) VALUE             
008200               "RESUMEN DE CORRIDA: ".                            
008300           02  WS-RES-SERVICIOS       PIC ZZ9.                    
008400           02  FILLER                 PIC X(12) VALUE             
008500               " SERVICIOS, ".                                    
008600           02  WS-RES-ERRORES         PIC ZZ9.                    
008700           02  FILLER                 PIC X(10) VALUE " ERRORES.".
008800           02  FILLER                 PIC X(27).                  
008900*                                                                 
009000*    VISTA REDEFINIDA DEL RENGLON DE RESUMEN COMO UN SOLO CAMPO   
009100*    ALFANUMERICO PARA EL DISPLAY UPON CONSOLE                    
009200       01  WS-LINEA-RESUMEN-R REDEFINES WS-LINEA-RESUMEN.         
009300           02  WS-RES-TEXTO           PIC X(81).                  
009400           02  FILLER                  PIC X(01).                 
009500*                                                                 
009600       LINKAGE SECTION.                                           
009700*                                                                 
009800       PROCEDURE DIVISION.                                        
009900       0000-PRINCIPAL.                                            
010000           PERFORM 1000-INICIO                                    
010100           PERFORM 2000-EJECUTAR-LOTE                             
010200           PERFORM 3000-FINALIZAR                                 
010300           STOP RUN.                                              
010400       0000-PRINCIPAL-EXIT. EXIT.                                 
010500*                                                                 
010600*    ------------- APERTURA DE PARAMETROS DE CORRIDA -----------  
010700       1000-INICIO.                                               
010800           OPEN INPUT PARM-ENTRADA                                
010900           IF FS-PARM-ENTRADA NOT = "00"                          
011000              DISPLAY "MENU4FARM: NO SE ENCONTRO TARJETA DE "     
011100                      "PARAMETROS - SE USAN VALORES POR DEFECTO"  
011200                      UPON CONSOLE                                
011300              MOVE ZERO TO PARM-FECHA-ACTUAL                      
011400           ELSE                                                   
011500              READ PARM-ENTRADA                                   
011600                  AT END MOVE "S" TO WS-EOF-PARM                  
011700              END-READ                                            
011800              CLOSE PARM-ENTRADA                                  
011900           END-IF.                                                
012000       1000-INICIO-EXIT. EXIT.                                    
012100*                                                                 
012200*    ------------- SECUENCIA DE SERVICIOS DEL LOTE -------------- 
012300       2000-EJECUTAR-LOTE.                                        
012400           DISPLAY "MENU4FARM: INICIO DE LOTE - FECHA "           
012500                   PARM-FECHA-ACTUAL UPON CONSOLE                 
012600           PERFORM 2100-SERVICIO-STOCK                            
012700           PERFORM 2200-SERVICIO-PROVEEDORES                      
012800           PERFORM 2300-SERVICIO-VENTAS                           
012900           PERFORM 2400-SERVICIO-EXPIRACION                       
013000           PERFORM 2500-SERVICIO-CSV                              
013100           PERFORM 2600-SERVICIO-ESTADISTICAS.                    
013200       2000-EJECUTAR-LOTE-EXIT. EXIT.                             
013300*                                                                 
013400       2100-SERVICIO-STOCK.                                       
013500           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP1 (STOCK)"        
013600                   UPON CONSOLE                                   
013700           CALL "FARM4-OP1" USING REG-PARM-ENTRADA                
013800           ADD 1 TO WS-CONT-SERVICIOS.                            
013900       2100-SERVICIO-STOCK-EXIT. EXIT.                            
014000*                                                                 
014100       2200-SERVICIO-PROVEEDORES.                                 
014200           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP6 (PROVEEDORES)"  
014300                   UPON CONSOLE                                   
014400           CALL "FARM4-OP6" USING REG-PARM-ENTRADA                
014500           ADD 1 TO WS-CONT-SERVICIOS.                            
014600       2200-SERVICIO-PROVEEDORES-EXIT. EXIT.                      
014700*                                                                 
014800       2300-SERVICIO-VENTAS.                                      
014900           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP2 (VENTAS)"       
015000                   UPON CONSOLE                                   
015100           CALL "FARM4-OP2" USING REG-PARM-ENTRADA                
015200           ADD 1 TO WS-CONT-SERVICIOS.                            
015300       2300-SERVICIO-VENTAS-EXIT. EXIT.                           
015400*                                                                 
015500       2400-SERVICIO-EXPIRACION.                                  
015600           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP3 (EXPIRACION)"   
015700                   UPON CONSOLE                                   
015800           CALL "FARM4-OP3" USING REG-PARM-ENTRADA                
015900           ADD 1 TO WS-CONT-SERVICIOS.                            
016000       2400-SERVICIO-EXPIRACION-EXIT. EXIT.                       
016100*                                                                 
016200       2500-SERVICIO-CSV.                                         
016300           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP4 (CSV)"          
016400                   UPON CONSOLE                                   
016500           CALL "FARM4-OP4" USING REG-PARM-ENTRADA                
016600           ADD 1 TO WS-CONT-SERVICIOS.                            
016700       2500-SERVICIO-CSV-EXIT. EXIT.                              
016800*                                                                 
016900       2600-SERVICIO-ESTADISTICAS.                                
017000           DISPLAY "MENU4FARM: LLAMANDO FARM4-OP5 (ESTADISTICAS)" 
017100                   UPON CONSOLE                                   
017200           CALL "FARM4-OP5" USING REG-PARM-ENTRADA                
017300           ADD 1 TO WS-CONT-SERVICIOS.                            
017400       2600-SERVICIO-ESTADISTICAS-EXIT. EXIT.                     
017500*                                                                 
017600*    ------------- RESUMEN DE FIN DE LOTE ----------------------- 
017700       3000-FINALIZAR.                                            
017800           MOVE WS-CONT-SERVICIOS TO WS-RES-SERVICIOS             
017900           MOVE WS-CONT-ERRORES   TO WS-RES-ERRORES               
018000           DISPLAY WS-RES-TEXTO UPON CONSOLE                      
018100           DISPLAY "MENU4FARM: FIN DE LOTE" UPON CONSOLE.         
018200       3000-FINALIZAR-EXIT. EXIT.                                 
