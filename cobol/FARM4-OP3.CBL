000100***************************************************************** 
000200*  FARM4-OP3                                                   *  
000300*  MONITOR DE VENCIMIENTOS - BARRIDO DE ALERTAS Y REPORTE DE   *  
000400*  EXPIRACION DEL MAESTRO DE MEDICAMENTOS                      *  
000500***************************************************************** 
000600       IDENTIFICATION DIVISION.                                   
000700       PROGRAM-ID.     FARM4-OP3.                                 
000800       AUTHOR.         CLAUDIO RUZ.                               
000900       INSTALLATION.   FARMACIA SANTA LUCIA - DEPTO DE SISTEMAS.  
001000       DATE-WRITTEN.   1988-07-19.                                
001100       DATE-COMPILED.                                             
001200       SECURITY.       USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
001300***************************************************************** 
001400*  HISTORIAL DE CAMBIOS                                        *  
001500*  FECHA       INIC  TICKET   DESCRIPCION                      *  
001600*  --------    ----  -------  -----------------------------    *  
001700*  1988-07-19  C.R.  F-0038   VERSION ORIGINAL (OPCION-3 -     *  
001800*                             STOCK CRITICO, CON PANTALLAS)    *  
001900*  1990-02-04  C.R.  F-0052   AGREGA BARRIDO DE VENCIDOS        * 
002000*                             (ANTES EN OPCION-4 SEPARADA)     *  
002100*  1993-11-23  M.T.  F-0099   ELIMINA PANTALLAS - LOTE NOCTURNO*  
002200*  1994-09-12  M.T.  F-0110   CALCULO DE DIAS POR CALENDARIO   *  
002300*                             EN VEZ DE RESTA DIRECTA DE AAAAMMDD*
002400*  1996-10-19  M.T.  F-0123   VENTANA DE PROXIMO VENCIMIENTO A *  
002500*                             90 DIAS (ANTES ERA FIJO A 30)    *  
002600*  1999-01-08  J.P.  Y2K-009  FECHA DE VENCIMIENTO A 8 DIGITOS *  
002700*  2001-03-05  J.P.  F-0163   AGREGA REPORTE DE EXPIRACION      * 
002800*                             IMPRESO (ANTES SOLO CONSOLA)      * 
002900*  2005-05-16  R.S.  F-0188   AGREGA VISTAS DE CLASE/DETALLE    * 
003000*                             DE LOS FILE STATUS Y DE LA FECHA  * 
003100*                             DE CORRIDA PARA DEPURACION        * 
003200*  2006-11-03  R.S.  F-0196   AGREGA FORMATO DE DURACION        * 
003300*                             (ANOS/MESES/DIAS) EN LAS ALERTAS  * 
003400*                             DE VENCIMIENTO                    * 
003500***************************************************************** 
003600       ENVIRONMENT DIVISION.                                      
003700       CONFIGURATION SECTION.                                     
003800       SPECIAL-NAMES.                                             
003900           C01 IS TOP-OF-FORM                                     
004000           UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                  
004100                  OFF STATUS IS SW-MODO-PRUEBA-OFF.               
004200       INPUT-OUTPUT SECTION.                                      
004300       FILE-CONTROL.                                              
004400           SELECT MED-MAESTRO-ENT ASSIGN TO MEDMAST               
004500                  ORGANIZATION IS SEQUENTIAL                      
004600                  FILE STATUS IS FS-MED-MAESTRO-ENT.              
004700                                                                  
004800           SELECT EXP-REPORTE ASSIGN TO EXPRPT                    
004900                  ORGANIZATION IS LINE SEQUENTIAL                 
005000                  FILE STATUS IS FS-EXP-REPORTE.                  
005100*                                                                 
005200       DATA DIVISION.                                             
005300       FILE SECTION.                                              
005400       FD  MED-MAESTRO-ENT                                        
005500           LABEL RECORD IS STANDARD.                              
005600           COPY MEDCOPY.                                          
005700                                                                  
005800       FD  EXP-REPORTE                                            
005900           LABEL RECORD IS STANDARD.                              
006000       01  REG-EXP-LINEA                PIC X(80).                
006100*                                                                 
006200       WORKING-STORAGE SECTION.                                   
006300       01  FS-MED-MAESTRO-ENT          PIC X(02) VALUE "00".      
006400*    VISTA DE CLASE/DETALLE DEL FILE STATUS - FACILITA EL ANALISIS
006500*    DEL DIGITO DE CLASE POR SEPARADO DEL DIGITO DE DETALLE       
006600       01  FS-MED-MAESTRO-ENT-R REDEFINES FS-MED-MAESTRO-ENT.     
006700           02  FS-MED-ENT-CLASE        PIC X(01).                 
006800           02  FS-MED-ENT-DETALLE      PIC X(01).                 
006900       01  FS-EXP-REPORTE              PIC X(02) VALUE "00".      
007000       01  FS-EXP-REPORTE-R REDEFINES FS-EXP-REPORTE.             
007100           02  FS-EXP-CLASE            PIC X(01).                 
007200           02  FS-EXP-DETALLE          PIC X(01).                 
007300       01  WS-SWITCHES.                                           
007400           02  WS-EOF-MED              PIC X(01) VALUE "N".       
007500               88  HAY-FIN-MED         VALUE "S".                 
007600           02  FILLER                  PIC X(01).                 
007700       01  WS-CONTADORES.                                         
007800           02  WS-CONT-MED             PIC S9(05) COMP VALUE ZERO.
007900           02  WS-CONT-EXPIRADOS       PIC S9(05) COMP VALUE ZERO.
008000           02  WS-CONT-PROXIMOS        PIC S9(05) COMP VALUE ZERO.
008100           02  FILLER                  PIC X(01).                 
008200       01  WS-SUBINDICES.                                         
008300           02  WS-IDX-MED              PIC S9(05) COMP VALUE ZERO.
008400           02  WS-IDX-EXP              PIC S9(05) COMP VALUE ZERO.
008500           02  WS-IDX-PROX             PIC S9(05) COMP VALUE ZERO.
008600           02  FILLER                  PIC X(01).                 
008700*                                                                 
008800*    TABLA DE MEDICAMENTOS EN MEMORIA PARA EL BARRIDO DE ALERTAS  
008900       01  WS-TABLA-MED.                                          
009000           02  WST-ENTRADA OCCURS 2000 TIMES                      
009100                            INDEXED BY WS-TX.                     
009200               03  WST-ID         PIC 9(09).                      
009300               03  WST-NOMBRE     PIC X(30).                      
009400               03  WST-FECVEN     PIC 9(08).                      
009500           02  FILLER                  PIC X(01).                 
009600*                                                                 
009700*    LISTAS DE NOMBRES/DIAS PARA IMPRIMIR EL REPORTE DE EXPIRACION
009800       01  WS-TABLA-EXPIRADOS.                                    
009900           02  WSE-ENTRADA OCCURS 2000 TIMES                      
010000                           INDEXED BY WS-EX.                      
010100               03  WSE-NOMBRE    PIC X(30).                       
010200               03  WSE-DIAS      PIC S9(05) COMP.                 
010300           02  FILLER                  PIC X(01).                 
010400       01  WS-TABLA-PROXIMOS.                                     
010500           02  WSP-ENTRADA OCCURS 2000 TIMES                      
010600                           INDEXED BY WS-PX.                      
010700               03  WSP-NOMBRE    PIC X(30).                       
010800               03  WSP-DIAS      PIC S9(05) COMP.                 
010900           02  FILLER                  PIC X(01).                 
011000*                                                                 
011100*    CALCULO DE DIAS POR CALENDARIO - CONVIERTE AAAAMMDD EN UN    
011200*    NUMERO ABSOLUTO DE DIAS PARA PODER RESTAR DOS FECHAS         
011300       01  WS-CALC-FECHA.                                         
011400           02  WS-FECHA-ENTRA          PIC 9(08).                 
011500           02  WS-FECHA-ENTRA-G REDEFINES WS-FECHA-ENTRA.         
011600               03  WS-FE-ANO           PIC 9(04).                 
011700               03  WS-FE-MES           PIC 9(02).                 
011800               03  WS-FE-DIA           PIC 9(02).                 
011900           02  WS-CALC-ANO             PIC 9(04) COMP.            
012000           02  WS-CALC-MES             PIC 9(02) COMP.            
012100           02  WS-CALC-DIA             PIC 9(02) COMP.            
012200           02  WS-TMP-YYYYMM           PIC 9(06) COMP.            
012300           02  WS-DIAS-ACUM-MES        PIC 9(03) COMP.            
012400           02  WS-ES-BISIESTO          PIC X(01).                 
012500           02  WS-TMP-DIV              PIC 9(04) COMP.            
012600           02  WS-TMP-RES              PIC 9(04) COMP.            
012700           02  WS-DIAS-ABS             PIC S9(09) COMP.           
012800           02  FILLER                  PIC X(01).                 
012900       01  WS-DIAS-HOY                 PIC S9(09) COMP.           
013000       01  WS-DIAS-MED                 PIC S9(09) COMP.           
013100       01  WS-DIAS-DIFF                PIC S9(09) COMP.           
013200       01  WS-DIAS-DESDE               PIC S9(05) COMP.           
013300*                                                                 
013400*    FORMATO DE DURACION EN ANOS/MESES/DIAS PARA LAS ALERTAS DE   
013500*    VENCIMIENTO - RECIBE WS-DURACION-DIAS (PUEDE SER NEGATIVO)   
013600       01  WS-DURACION-DIAS            PIC S9(09) COMP.           
013700       01  WS-DURACION-ABS             PIC S9(09) COMP.           
013800       01  WS-DUR-RESTO-DIAS           PIC S9(09) COMP.           
013900       01  WS-DUR-ANOS                 PIC S9(05) COMP.           
014000       01  WS-DUR-MESES                PIC S9(05) COMP.           
014100       01  WS-DUR-DIAS                 PIC S9(05) COMP.           
014200       01  WS-DUR-PUNTERO              PIC S9(03) COMP.           
014300       01  WS-DUR-TIENE-PARTE          PIC X(01).                 
014400       01  WS-DUR-NEGATIVO             PIC X(01).                 
014500       01  WS-DUR-NUM-ED               PIC ZZZZ9.                 
014600       01  WS-DUR-NUM-TRIM             PIC X(05).                 
014700       01  WS-DUR-DUMMY                PIC X(05).                 
014800       01  WS-DUR-TXT                  PIC X(70).                 
014900       01  WS-DUR-TXT-TEMP             PIC X(70).                 
015000*                                                                 
015100*    CAMPOS EDITADOS - EL STRING NO PUEDE TOMAR UN CAMPO COMP     
015200*    DIRECTO, SE PASA PRIMERO POR UN PIC DE DESPLIEGUE            
015300       01  WS-CONT-EXP-ED              PIC ZZZZ9.                 
015400       01  WS-CONT-PROX-ED             PIC ZZZZ9.                 
015500       01  WS-DIAS-REPORTE-ED          PIC ZZZZ9.                 
015600*                                                                 
015700*    LINEA DE ENCABEZADO DEL REPORTE CON LA FECHA FORMATEADA      
015800       01  WS-LINEA-FECHA.                                        
015900           02  FILLER                  PIC X(06) VALUE "Date: ".  
016000           02  WLF-ANO                 PIC 9(04).                 
016100           02  FILLER                  PIC X(01) VALUE "-".       
016200           02  WLF-MES                 PIC 9(02).                 
016300           02  FILLER                  PIC X(01) VALUE "-".       
016400           02  WLF-DIA                 PIC 9(02).                 
016500           02  FILLER                  PIC X(63).                 
016600*                                                                 
016700       LINKAGE SECTION.                                           
016800       01  PARM-CORRIDA.                                          
016900           COPY PARMCOPY.                                         
017000*                                                                 
017100       PROCEDURE DIVISION USING PARM-CORRIDA.                     
017200       0000-PRINCIPAL.                                            
017300           PERFORM 2000-CARGAR-MED                                
017400           PERFORM 3000-CALC-HOY                                  
017500           PERFORM 4000-BARRER-MAESTRO                            
017600           PERFORM 5000-IMPRIMIR-EXPIRACION                       
017700           PERFORM 6000-MOSTRAR-RESUMEN                           
017800           GOBACK.                                                
017900       0000-PRINCIPAL-EXIT. EXIT.                                 
018000*                                                                 
018100*    ------------- CARGA DEL MAESTRO DE MEDICAMENTOS ------------ 
018200       2000-CARGAR-MED.                                           
018300           MOVE ZERO TO WS-IDX-MED                                
018400           OPEN INPUT MED-MAESTRO-ENT                             
018500           IF FS-MED-MAESTRO-ENT NOT = "00"                       
018600              DISPLAY "FARM4-OP3: NO SE PUDO ABRIR MEDMAST - "    
018700                      FS-MED-MAESTRO-ENT UPON CONSOLE             
018800           ELSE                                                   
018900              PERFORM 2100-LEER-MED                               
019000                  THRU 2100-LEER-MED-EXIT                         
019100                  UNTIL HAY-FIN-MED                               
019200              CLOSE MED-MAESTRO-ENT                               
019300           END-IF.                                                
019400       2000-CARGAR-MED-EXIT. EXIT.                                
019500*                                                                 
019600       2100-LEER-MED.                                             
019700           READ MED-MAESTRO-ENT INTO REG-MEDICAMENTO              
019800               AT END MOVE "S" TO WS-EOF-MED                      
019900           END-READ                                               
020000           IF NOT HAY-FIN-MED                                     
020100              ADD 1 TO WS-IDX-MED                                 
020200              SET WS-TX TO WS-IDX-MED                             
020300              MOVE MED-ID           TO WST-ID (WS-TX)             
020400              MOVE MED-NOMBRE       TO WST-NOMBRE (WS-TX)         
020500              MOVE MED-FECHA-VENCTO TO WST-FECVEN (WS-TX)         
020600              ADD 1 TO WS-CONT-MED                                
020700           END-IF.                                                
020800       2100-LEER-MED-EXIT. EXIT.                                  
020900*                                                                 
021000*    ------------- DIAS ABSOLUTOS DE LA FECHA DE CORRIDA -------- 
021100       3000-CALC-HOY.                                             
021200           MOVE PARM-FECHA-ACTUAL TO WS-FECHA-ENTRA               
021300           PERFORM 1800-CALC-DIAS-ABS                             
021400           MOVE WS-DIAS-ABS TO WS-DIAS-HOY.                       
021500       3000-CALC-HOY-EXIT. EXIT.                                  
021600*                                                                 
021700*    ------------- BARRIDO DEL MAESTRO - ALERTAS -----------------
021800       4000-BARRER-MAESTRO.                                       
021900           SET WS-TX TO 1                                         
022000           PERFORM 4050-BARRER-UNO                                
022100               THRU 4050-BARRER-UNO-EXIT                          
022200               WS-CONT-MED TIMES.                                 
022300       4000-BARRER-MAESTRO-EXIT. EXIT.                            
022400*                                                                 
022500       4050-BARRER-UNO.                                           
022600           IF WST-FECVEN (WS-TX) NOT = ZERO                       
022700              MOVE WST-FECVEN (WS-TX) TO WS-FECHA-ENTRA           
022800              PERFORM 1800-CALC-DIAS-ABS                          
022900              MOVE WS-DIAS-ABS TO WS-DIAS-MED                     
023000              COMPUTE WS-DIAS-DIFF = WS-DIAS-MED - WS-DIAS-HOY    
023100              IF WS-DIAS-DIFF < ZERO                              
023200                 PERFORM 4100-ALERTA-VENCIDO                      
023300              ELSE                                                
023400                 IF WS-DIAS-DIFF <                                
023500                    PARM-VENTANA-VENCTO-DIAS                      
023600                    PERFORM 4200-ALERTA-PROXIMO                   
023700                 END-IF                                           
023800              END-IF                                              
023900           END-IF                                                 
024000           SET WS-TX UP BY 1.                                     
024100       4050-BARRER-UNO-EXIT. EXIT.                                
024200*                                                                 
024300       4100-ALERTA-VENCIDO.                                       
024400           COMPUTE WS-DIAS-DESDE = ZERO - WS-DIAS-DIFF            
024500           ADD 1 TO WS-CONT-EXPIRADOS                             
024600           ADD 1 TO WS-IDX-EXP                                    
024700           SET WS-EX TO WS-IDX-EXP                                
024800           MOVE WST-NOMBRE (WS-TX) TO WSE-NOMBRE (WS-EX)          
024900           MOVE WS-DIAS-DESDE      TO WSE-DIAS (WS-EX)            
025000           DISPLAY "ALERTE: Medicament expire - "                 
025100                   WST-NOMBRE (WS-TX) " (Expire le: "             
025200                   WST-FECVEN (WS-TX) ")" UPON CONSOLE            
025300           MOVE WS-DIAS-DIFF TO WS-DURACION-DIAS                  
025400           PERFORM 1850-FORMATEAR-DURACION                        
025500           DISPLAY "  Duree ecoulee: " WS-DUR-TXT UPON CONSOLE.   
025600       4100-ALERTA-VENCIDO-EXIT. EXIT.                            
025700*                                                                 
025800       4200-ALERTA-PROXIMO.                                       
025900           ADD 1 TO WS-CONT-PROXIMOS                              
026000           ADD 1 TO WS-IDX-PROX                                   
026100           SET WS-PX TO WS-IDX-PROX                               
026200           MOVE WST-NOMBRE (WS-TX) TO WSP-NOMBRE (WS-PX)          
026300           MOVE WS-DIAS-DIFF       TO WSP-DIAS (WS-PX)            
026400           DISPLAY "ATTENTION: Medicament proche expiration - "   
026500                   WST-NOMBRE (WS-TX) " (Expire dans "            
026600                   WS-DIAS-DIFF " jours)" UPON CONSOLE            
026700           MOVE WS-DIAS-DIFF TO WS-DURACION-DIAS                  
026800           PERFORM 1850-FORMATEAR-DURACION                        
026900           DISPLAY "  Duree restante: " WS-DUR-TXT UPON CONSOLE.  
027000       4200-ALERTA-PROXIMO-EXIT. EXIT.                            
027100*                                                                 
027200*    ------------- CALCULO DE DIAS ABSOLUTOS (CALENDARIO) --------
027300*    RECIBE WS-FECHA-ENTRA (AAAAMMDD), DEVUELVE WS-DIAS-ABS       
027400       1800-CALC-DIAS-ABS.                                        
027500           PERFORM 1790-DESCOMPONER-FECHA                         
027600           PERFORM 1810-MES-ACUM-DIAS                             
027700           PERFORM 1820-ES-BISIESTO                               
027800           COMPUTE WS-DIAS-ABS =                                  
027900                   WS-CALC-ANO * 365                              
028000                   + (WS-CALC-ANO - 1) / 4                        
028100                   - (WS-CALC-ANO - 1) / 100                      
028200                   + (WS-CALC-ANO - 1) / 400                      
028300                   + WS-DIAS-ACUM-MES + WS-CALC-DIA               
028400           IF WS-ES-BISIESTO = "S" AND WS-CALC-MES > 2            
028500              ADD 1 TO WS-DIAS-ABS                                
028600           END-IF.                                                
028700       1800-CALC-DIAS-ABS-EXIT. EXIT.                             
028800*                                                                 
028900       1790-DESCOMPONER-FECHA.                                    
029000           DIVIDE WS-FECHA-ENTRA BY 100                           
029100               GIVING WS-TMP-YYYYMM REMAINDER WS-CALC-DIA         
029200           DIVIDE WS-TMP-YYYYMM BY 100                            
029300               GIVING WS-CALC-ANO REMAINDER WS-CALC-MES.          
029400       1790-DESCOMPONER-FECHA-EXIT. EXIT.                         
029500*                                                                 
029600       1810-MES-ACUM-DIAS.                                        
029700           EVALUATE WS-CALC-MES                                   
029800               WHEN 1  MOVE 0   TO WS-DIAS-ACUM-MES               
029900               WHEN 2  MOVE 31  TO WS-DIAS-ACUM-MES               
030000               WHEN 3  MOVE 59  TO WS-DIAS-ACUM-MES               
030100               WHEN 4  MOVE 90  TO WS-DIAS-ACUM-MES               
030200               WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES               
030300               WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES               
030400               WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES               
030500               WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES               
030600               WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES               
030700               WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES               
030800               WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES               
030900               WHEN 12 MOVE 334 TO WS-DIAS-ACUM-MES               
031000           END-EVALUATE.                                          
031100       1810-MES-ACUM-DIAS-EXIT. EXIT.                             
031200*                                                                 
031300       1820-ES-BISIESTO.                                          
031400           MOVE "N" TO WS-ES-BISIESTO                             
031500           DIVIDE WS-CALC-ANO BY 4                                
031600               GIVING WS-TMP-DIV REMAINDER WS-TMP-RES             
031700           IF WS-TMP-RES = ZERO                                   
031800              MOVE "S" TO WS-ES-BISIESTO                          
031900              DIVIDE WS-CALC-ANO BY 100                           
032000                  GIVING WS-TMP-DIV REMAINDER WS-TMP-RES          
032100              IF WS-TMP-RES = ZERO                                
032200                 MOVE "N" TO WS-ES-BISIESTO                       
032300                 DIVIDE WS-CALC-ANO BY 400                        
032400                     GIVING WS-TMP-DIV REMAINDER WS-TMP-RES       
032500                 IF WS-TMP-RES = ZERO                             
032600                    MOVE "S" TO WS-ES-BISIESTO                    
032700                 END-IF                                           
032800              END-IF                                              
032900           END-IF.                                                
033000       1820-ES-BISIESTO-EXIT. EXIT.                               
033100*                                                                 
033200*    ------------- FORMATO DE DURACION EN ANOS/MESES/DIAS --------
033300*    RECIBE WS-DURACION-DIAS (DIAS, PUEDE SER NEGATIVO), DEVUELVE 
033400*    WS-DUR-TXT CON "N ANS ET M MOIS ET J JOURS" (PREFIJO "IL Y A"
033500*    SI LA DURACION ES NEGATIVA)                                  
033600       1850-FORMATEAR-DURACION.                                   
033700           MOVE SPACES TO WS-DUR-TXT                              
033800           MOVE 1 TO WS-DUR-PUNTERO                               
033900           MOVE "N" TO WS-DUR-TIENE-PARTE                         
034000           IF WS-DURACION-DIAS < ZERO                             
034100              MOVE "S" TO WS-DUR-NEGATIVO                         
034200              COMPUTE WS-DURACION-ABS = ZERO - WS-DURACION-DIAS   
034300           ELSE                                                   
034400              MOVE "N" TO WS-DUR-NEGATIVO                         
034500              MOVE WS-DURACION-DIAS TO WS-DURACION-ABS            
034600           END-IF                                                 
034700           DIVIDE WS-DURACION-ABS BY 365                          
034800               GIVING WS-DUR-ANOS REMAINDER WS-DUR-RESTO-DIAS     
034900           DIVIDE WS-DUR-RESTO-DIAS BY 30                         
035000               GIVING WS-DUR-MESES REMAINDER WS-DUR-DIAS          
035100           IF WS-DUR-ANOS NOT = ZERO                              
035200              PERFORM 1860-AGREGAR-PARTE-ANO                      
035300           END-IF                                                 
035400           IF WS-DUR-MESES NOT = ZERO                             
035500              PERFORM 1862-AGREGAR-PARTE-MES                      
035600           END-IF                                                 
035700           IF WS-DUR-DIAS NOT = ZERO                              
035800              PERFORM 1864-AGREGAR-PARTE-DIA                      
035900           END-IF                                                 
036000           IF WS-DUR-ANOS = ZERO AND WS-DUR-MESES = ZERO          
036100                                AND WS-DUR-DIAS = ZERO            
036200              STRING "0 jour" DELIMITED BY SIZE                   
036300                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
036400           END-IF                                                 
036500           IF WS-DUR-NEGATIVO = "S"                               
036600              PERFORM 1866-AGREGAR-PREFIJO-NEGATIVO               
036700           END-IF.                                                
036800       1850-FORMATEAR-DURACION-EXIT. EXIT.                        
036900*                                                                 
037000       1855-AGREGAR-SEPARADOR.                                    
037100           IF WS-DUR-TIENE-PARTE = "S"                            
037200              STRING " et " DELIMITED BY SIZE                     
037300                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
037400           END-IF                                                 
037500           MOVE "S" TO WS-DUR-TIENE-PARTE.                        
037600       1855-AGREGAR-SEPARADOR-EXIT. EXIT.                         
037700*                                                                 
037800       1860-AGREGAR-PARTE-ANO.                                    
037900           PERFORM 1855-AGREGAR-SEPARADOR                         
038000           MOVE WS-DUR-ANOS TO WS-DUR-NUM-ED                      
038100           PERFORM 1868-QUITAR-ESPACIOS                           
038200           IF WS-DUR-ANOS > 1                                     
038300              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
038400                     " ans" DELIMITED BY SIZE                     
038500                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
038600           ELSE                                                   
038700              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
038800                     " an" DELIMITED BY SIZE                      
038900                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
039000           END-IF.                                                
039100       1860-AGREGAR-PARTE-ANO-EXIT. EXIT.                         
039200*                                                                 
039300       1862-AGREGAR-PARTE-MES.                                    
039400           PERFORM 1855-AGREGAR-SEPARADOR                         
039500           MOVE WS-DUR-MESES TO WS-DUR-NUM-ED                     
039600           PERFORM 1868-QUITAR-ESPACIOS                           
039700           STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE              
039800                  " mois" DELIMITED BY SIZE                       
039900                  INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO.    
040000       1862-AGREGAR-PARTE-MES-EXIT. EXIT.                         
040100*                                                                 
040200       1864-AGREGAR-PARTE-DIA.                                    
040300           PERFORM 1855-AGREGAR-SEPARADOR                         
040400           MOVE WS-DUR-DIAS TO WS-DUR-NUM-ED                      
040500           PERFORM 1868-QUITAR-ESPACIOS                           
040600           IF WS-DUR-DIAS > 1                                     
040700              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
040800                     " jours" DELIMITED BY SIZE                   
040900                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
041000           ELSE                                                   
041100              STRING WS-DUR-NUM-TRIM DELIMITED BY SPACE           
041200                     " jour" DELIMITED BY SIZE                    
041300                     INTO WS-DUR-TXT WITH POINTER WS-DUR-PUNTERO  
041400           END-IF.                                                
041500       1864-AGREGAR-PARTE-DIA-EXIT. EXIT.                         
041600*                                                                 
041700       1866-AGREGAR-PREFIJO-NEGATIVO.                             
041800           MOVE WS-DUR-TXT TO WS-DUR-TXT-TEMP                     
041900           MOVE SPACES TO WS-DUR-TXT                              
042000           STRING "Il y a " DELIMITED BY SIZE                     
042100                  WS-DUR-TXT-TEMP DELIMITED BY SIZE               
042200                  INTO WS-DUR-TXT.                                
042300       1866-AGREGAR-PREFIJO-NEGATIVO-EXIT. EXIT.                  
042400*                                                                 
042500*    QUITA LOS ESPACIOS DE SUPRESION DE CEROS DE WS-DUR-NUM-ED Y  
042600*    DEJA EL NUMERO JUSTIFICADO A LA IZQUIERDA EN WS-DUR-NUM-TRIM 
042700       1868-QUITAR-ESPACIOS.                                      
042800           MOVE SPACES TO WS-DUR-NUM-TRIM                         
042900           UNSTRING WS-DUR-NUM-ED DELIMITED BY ALL SPACE          
043000               INTO WS-DUR-DUMMY WS-DUR-NUM-TRIM.                 
043100       1868-QUITAR-ESPACIOS-EXIT. EXIT.                           
043200*                                                                 
043300*    ------------- REPORTE DE EXPIRACION -------------------------
043400       5000-IMPRIMIR-EXPIRACION.                                  
043500           OPEN OUTPUT EXP-REPORTE                                
043600           MOVE "=== RAPPORT D'EXPIRATION ===" TO REG-EXP-LINEA   
043700           WRITE REG-EXP-LINEA                                    
043800           MOVE PARM-FEC-ANO TO WLF-ANO                           
043900           MOVE PARM-FEC-MES TO WLF-MES                           
044000           MOVE PARM-FEC-DIA TO WLF-DIA                           
044100           WRITE REG-EXP-LINEA FROM WS-LINEA-FECHA                
044200           MOVE "Statut monitoring: ACTIF" TO REG-EXP-LINEA       
044300           WRITE REG-EXP-LINEA                                    
044400           MOVE SPACES TO REG-EXP-LINEA                           
044500           WRITE REG-EXP-LINEA                                    
044600           PERFORM 5100-IMPRIMIR-EXPIRADOS                        
044700           MOVE SPACES TO REG-EXP-LINEA                           
044800           WRITE REG-EXP-LINEA                                    
044900           PERFORM 5200-IMPRIMIR-PROXIMOS                         
045000           CLOSE EXP-REPORTE.                                     
045100       5000-IMPRIMIR-EXPIRACION-EXIT. EXIT.                       
045200*                                                                 
045300       5100-IMPRIMIR-EXPIRADOS.                                   
045400           MOVE SPACES TO REG-EXP-LINEA                           
045500           MOVE WS-CONT-EXPIRADOS TO WS-CONT-EXP-ED               
045600           STRING "Medicaments expires: " DELIMITED BY SIZE       
045700                  WS-CONT-EXP-ED DELIMITED BY SIZE                
045800                  INTO REG-EXP-LINEA                              
045900           WRITE REG-EXP-LINEA                                    
046000           SET WS-EX TO 1                                         
046100           PERFORM 5150-IMPRIMIR-EXPIRADO-UNO                     
046200               THRU 5150-IMPRIMIR-EXPIRADO-UNO-EXIT               
046300               WS-CONT-EXPIRADOS TIMES.                           
046400       5100-IMPRIMIR-EXPIRADOS-EXIT. EXIT.                        
046500*                                                                 
046600       5150-IMPRIMIR-EXPIRADO-UNO.                                
046700           MOVE SPACES TO REG-EXP-LINEA                           
046800           MOVE WSE-DIAS (WS-EX) TO WS-DIAS-REPORTE-ED            
046900           STRING "  - " DELIMITED BY SIZE                        
047000                  WSE-NOMBRE (WS-EX) DELIMITED BY SIZE            
047100                  " (Expire depuis " DELIMITED BY SIZE            
047200                  WS-DIAS-REPORTE-ED DELIMITED BY SIZE            
047300                  " jours)" DELIMITED BY SIZE                     
047400                  INTO REG-EXP-LINEA                              
047500           WRITE REG-EXP-LINEA                                    
047600           SET WS-EX UP BY 1.                                     
047700       5150-IMPRIMIR-EXPIRADO-UNO-EXIT. EXIT.                     
047800*                                                                 
047900       5200-IMPRIMIR-PROXIMOS.                                    
048000           MOVE SPACES TO REG-EXP-LINEA                           
048100           MOVE WS-CONT-PROXIMOS TO WS-CONT-PROX-ED               
048200           STRING "Medicaments proches expiration (< 90 jours): " 
048300                  DELIMITED BY SIZE                               
048400                  WS-CONT-PROX-ED DELIMITED BY SIZE               
048500                  INTO REG-EXP-LINEA                              
048600           WRITE REG-EXP-LINEA                                    
048700           SET WS-PX TO 1                                         
048800           PERFORM 5250-IMPRIMIR-PROXIMO-UNO                      
048900               THRU 5250-IMPRIMIR-PROXIMO-UNO-EXIT                
049000               WS-CONT-PROXIMOS TIMES.                            
049100       5200-IMPRIMIR-PROXIMOS-EXIT. EXIT.                         
049200*                                                                 
049300       5250-IMPRIMIR-PROXIMO-UNO.                                 
049400           MOVE SPACES TO REG-EXP-LINEA                           
049500           MOVE WSP-DIAS (WS-PX) TO WS-DIAS-REPORTE-ED            
049600           STRING "  - " DELIMITED BY SIZE                        
049700                  WSP-NOMBRE (WS-PX) DELIMITED BY SIZE            
049800                  " (Expire dans " DELIMITED BY SIZE              
049900                  WS-DIAS-REPORTE-ED DELIMITED BY SIZE            
050000                  " jours)" DELIMITED BY SIZE                     
050100                  INTO REG-EXP-LINEA                              
050200           WRITE REG-EXP-LINEA                                    
050300           SET WS-PX UP BY 1.                                     
050400       5250-IMPRIMIR-PROXIMO-UNO-EXIT. EXIT.                      
050500*                                                                 
050600       6000-MOSTRAR-RESUMEN.                                      
050700           IF WS-CONT-EXPIRADOS NOT = ZERO                        
050800              OR WS-CONT-PROXIMOS NOT = ZERO                      
050900              DISPLAY "Verification terminee - Expires: "         
051000                      WS-CONT-EXPIRADOS ", Proches expiration: "  
051100                      WS-CONT-PROXIMOS UPON CONSOLE               
051200           END-IF.                                                
051300       6000-MOSTRAR-RESUMEN-EXIT. EXIT.                           
